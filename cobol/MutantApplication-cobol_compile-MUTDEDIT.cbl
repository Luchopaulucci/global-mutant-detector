000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MUTDEDIT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/14/94.
000700 DATE-COMPILED. 01/14/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM EDITS THE RAW DNA SAMPLE FILE PRODUCED BY
001400*          THE LAB INTAKE SYSTEM.
001500*
001600*          THE FILE CARRIES ONE GRID ROW PER PHYSICAL RECORD.
001700*          ALL ROWS FOR ONE SAMPLE ARE CONTIGUOUS AND IN ROW
001800*          ORDER - THIS PROGRAM GATHERS THEM BACK INTO A SINGLE
001900*          N X N GRID BEFORE CALLING THE STRUCTURAL VALIDATOR.
002000*
002100*          THE PROGRAM VALIDATES EACH SAMPLE'S GRID, BALANCES
002200*          FINAL SAMPLE COUNT VERSUS A TRAILER REC, AND SPLITS
002300*          THE INPUT INTO A "GOOD" FILE AND A "BAD" FILE.
002400*
002500*          THIS IS THE FIRST STEP IN THE JOB STREAM.  IT IS THE
002600*          ONLY PLACE A SAMPLE'S PHYSICAL SHAPE - SQUARE, RIGHT
002700*          ALPHABET, NO RAGGED ROWS - IS EVER CHECKED; EVERY
002800*          PROGRAM DOWNSTREAM OF THIS ONE TRUSTS MUTDGOOD
002900*          COMPLETELY AND NEVER RE-VALIDATES THE GRID ITSELF.
003000*
003100*          THIS PROGRAM DOES NOT ITSELF KNOW WHAT MAKES A GRID
003200*          VALID OR INVALID - THAT KNOWLEDGE LIVES ENTIRELY IN
003300*          THE SUBPROGRAM MUTDVSEQ, CALLED FROM 300-FIELD-EDITS
003400*          BELOW.  THIS KEEPS THE STRUCTURAL RULE IN ONE PLACE
003500*          EVEN THOUGH SEVERAL PROGRAMS IN THIS JOB STREAM NEED
003600*          TO APPLY IT.
003700*
003800*          THIS PROGRAM DOES NOT DEDUP AGAINST THE VERDICT STORE
003900*          AND DOES NOT DETECT MUTANTS - A STRUCTURALLY VALID
004000*          SAMPLE IS NOT NECESSARILY A NEW SAMPLE, AND IT IS NOT
004100*          YET KNOWN WHETHER IT IS A MUTANT.  BOTH QUESTIONS ARE
004200*          ANSWERED FURTHER DOWN THE JOB STREAM, BY MUTDDUP AND
004300*          MUTDUPDT/MUTDTECT RESPECTIVELY.
004400*
004500******************************************************************
004600
004700        INPUT FILE              -   DDS0001.MUTDSAMP
004800
004900        OUTPUT FILE PRODUCED    -   DDS0001.MUTDGOOD
005000
005100        OUTPUT ERROR FILE       -   DDS0001.MUTDBAD
005200
005300        DUMP FILE               -   SYSOUT
005400
005500******************************************************************
005600* CHANGE LOG
005700*   01/14/94  JS   ORIGINAL PROGRAM.
005800*   08/21/96  JS   GRID ASSEMBLY WAS LOSING THE LAST SAMPLE OF
005900*                   EVERY RUN - 150-ASSEMBLE-GRID ONLY FLUSHES A
006000*                   SAMPLE WHEN THE NEXT SAMPLE-ID SHOWS UP, SO
006100*                   THE LAST SAMPLE NEVER GOT A TRIGGER.  999-
006200*                   CLEANUP NOW FLUSHES IT EXPLICITLY AFTER THE
006300*                   TRAILER REC IS READ.
006400*   11/19/98  PDW  Y2K SWEEP - WS-DATE IS A SYSOUT TIME STAMP
006500*                   ONLY, NOT BROKEN OUT BY CENTURY - REVIEWED,
006600*                   NO CHANGE NEEDED.
006700*   06/14/01  JBT  TKT#36040 - STRUCTURAL VALIDATOR (MUTDVSEQ) IS
006800*                   NOW CASE-INSENSITIVE; NO CHANGE NEEDED HERE,
006900*                   NOTED FOR THE NEXT PERSON WHO LOOKS AT THIS.
007000*   04/02/03  JBT  TKT#40217 - NO CHANGE IN THIS PROGRAM; LOGGED
007100*                   HERE SO THE DETECTOR FIX IN MUTDTECT IS
007200*                   TRACEABLE FROM THE FRONT OF THE JOB STREAM.
007300*   07/30/04  RGS  REVIEWED FOR THE ANNUAL SOX WALKTHROUGH - NO
007400*                   CODE CHANGE, FIELD-EDIT LOGIC CONFIRMED
007500*                   AGAINST THE BUSINESS RULE MEMO ON FILE WITH
007600*                   QA.
007700*   03/02/11  RGS  COMMENT-ONLY PASS - INSTALLATION PARAGRAPH
007800*                   WAS CARRYING MIXED-CASE TEXT FROM A TYPO
007900*                   YEARS BACK ("COBOL DEV Center"); CORRECTED TO
008000*                   MATCH THE REST OF THE JOB STREAM.  NO LOGIC
008100*                   WAS TOUCHED.
008200*   09/14/09  RGS  TKT#45188 - REVIEWED AGAINST THE SAME WALK-
008300*                   THROUGH THAT TOUCHED MUTDDUP'S ROLLING HASH;
008400*                   THIS PROGRAM HAS NO HASHING OF ITS OWN AND
008500*                   NEEDED NO CHANGE, NOTED HERE FOR THE RECORD.
008600******************************************************************
008700 ENVIRONMENT DIVISION.
008800 CONFIGURATION SECTION.
008900 SOURCE-COMPUTER. IBM-390.
009000 OBJECT-COMPUTER. IBM-390.
009100 SPECIAL-NAMES.
009200     C01 IS TOP-OF-FORM.
009300 INPUT-OUTPUT SECTION.
009400 FILE-CONTROL.
009500     SELECT SYSOUT
009600     ASSIGN TO UT-S-SYSOUT
009700       ORGANIZATION IS SEQUENTIAL.
009800
009900     SELECT MUTDSAMP
010000     ASSIGN TO UT-S-MUTDSAMP
010100       ACCESS MODE IS SEQUENTIAL
010200       FILE STATUS IS IFCODE.
010300
010400     SELECT MUTDGOOD
010500     ASSIGN TO UT-S-MUTDGOOD
010600       ACCESS MODE IS SEQUENTIAL
010700       FILE STATUS IS OFCODE.
010800
010900     SELECT MUTDBAD
011000     ASSIGN TO UT-S-MUTDBAD
011100       ACCESS MODE IS SEQUENTIAL
011200       FILE STATUS IS EFCODE.
011300
011400 DATA DIVISION.
011500 FILE SECTION.
011600 FD  SYSOUT
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 130 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS SYSOUT-REC.
012200*        THE WHOLE PRINT LINE AS ONE FIELD - BOTH THE SYSOUT
012300*        BANNER AND THE ABEND DUMP MOVE A FULLY-BUILT LINE IN
012400*        HERE RATHER THAN BUILDING ONE FIELD AT A TIME ON THE FD.
012500 01  SYSOUT-REC  PIC X(130).
012600
012700****** THIS FILE IS PASSED IN FROM THE LAB INTAKE SYSTEM.
012800****** IT CONSISTS OF ONE GRID ROW PER RECORD, ROWS FOR ONE
012900****** SAMPLE CONTIGUOUS AND IN SEQUENCE, PLUS A TRAILER REC.
013000****** OUT OF BALANCE CONDITIONS SHOULD CAUSE THE JOB TO ABEND.
013100 FD  MUTDSAMP
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 30 CHARACTERS
013500     BLOCK CONTAINS 0 RECORDS
013600     DATA RECORD IS MUTD-SAMPLE-REC-IN.
013700*        RAW 30-BYTE RECORD, READ INTO MUTD-SAMPLE-REC (FROM
013800*        COPY MUTDSAMP BELOW) SO THE SAMPLE-ID/ROW-DATA/TRAILER
013900*        VIEWS ARE AVAILABLE WITHOUT A SEPARATE FD-LEVEL LAYOUT.
014000 01  MUTD-SAMPLE-REC-IN PIC X(30).
014100
014200****** THIS FILE IS WRITTEN FOR EVERY ROW OF A SAMPLE THAT
014300****** PASSES THE STRUCTURAL VALIDATOR - SEE 700-WRITE-GOOD.
014400 FD  MUTDGOOD
014500     RECORDING MODE IS F
014600     LABEL RECORDS ARE STANDARD
014700     RECORD CONTAINS 30 CHARACTERS
014800     BLOCK CONTAINS 0 RECORDS
014900     DATA RECORD IS MUTD-SAMPLE-REC-GOOD.
015000 01  MUTD-SAMPLE-REC-GOOD PIC X(30).
015100
015200****** THIS FILE IS WRITTEN FOR EVERY ROW OF A SAMPLE THAT
015300****** FAILS THE STRUCTURAL VALIDATOR - SEE 710-WRITE-BAD.
015400 FD  MUTDBAD
015500     RECORDING MODE IS F
015600     LABEL RECORDS ARE STANDARD
015700     RECORD CONTAINS 30 CHARACTERS
015800     BLOCK CONTAINS 0 RECORDS
015900     DATA RECORD IS MUTD-SAMPLE-REC-BAD.
016000 01  MUTD-SAMPLE-REC-BAD PIC X(30).
016100
016200** QSAM FILE
016300 WORKING-STORAGE SECTION.
016400
016500****** THREE SEPARATE STATUS BYTES, ONE PER FILE - NONE OF THEM
016600****** IS TESTED DIRECTLY, ONLY THROUGH THE 88S BELOW.
016700 01  FILE-STATUS-CODES.
016800*        MUTDSAMP READ STATUS.
016900     05  IFCODE                  PIC X(2).
017000         88 CODE-READ     VALUE SPACES.
017100         88 NO-MORE-DATA  VALUE "10".
017200*        MUTDGOOD WRITE STATUS.
017300     05  OFCODE                  PIC X(2).
017400         88 CODE-WRITE    VALUE SPACES.
017500*        MUTDBAD WRITE STATUS.
017600     05  EFCODE                  PIC X(2).
017700         88 CODE-WRITE-ERR    VALUE SPACES.
017800     05  FILLER                  PIC X(02).
017900
018000 COPY MUTDSAMP.
018100 COPY MUTDABND.
018200
018300****** ONE ROW OF THE CURRENT SAMPLE, HELD SO WE CAN RE-WRITE
018400****** IT ONCE THE SAMPLE'S VERDICT ON VALIDITY IS KNOWN - THIS
018500****** IS THE RAW MUTDSAMP IMAGE, NOT THE ASSEMBLED GRID VIEW,
018600****** WHICH LIVES IN MUTD-GRID-AREA FROM COPY MUTDSAMP.
018700 01  HOLD-SAMPLE-REC.
018800     05  HOLD-SAMPLE-ROWS OCCURS 12 TIMES
018900                        INDEXED BY HOLD-ROW-IDX.
019000         10  HOLD-ROW-IMAGE      PIC X(30).
019100     05  FILLER                  PIC X(01).
019200
019300** WS-DATE IS A SYSOUT TIME-STAMP ONLY - SEE THE Y2K ENTRY ABOVE.
019400 77  WS-DATE                     PIC 9(6).
019500***************************************************************
019600* ONE GRID ROW HELD AS A SCRATCH AREA SO THE EDIT CHECKS CAN
019700* LOOK AT IT AS A WHOLE STRING OR BYTE-AT-A-TIME WITHOUT TWO
019800* SEPARATE WORKING-STORAGE COPIES OF THE SAME 12 BYTES.  THIS
019900* PROGRAM ITSELF DOES NOT ACTUALLY WALK THIS AREA BYTE-BY-BYTE -
020000* THAT IS MUTDVSEQ'S JOB - BUT THE VIEW IS DECLARED HERE SO ANY
020100* FUTURE FIELD-LEVEL EDIT ADDED TO THIS PROGRAM HAS IT READY.
020200***************************************************************
020300 01  WS-EDIT-ROW-WORK             PIC X(12).
020400*        LEFT/RIGHT HALF VIEW OF THE SAME 12 BYTES.
020500 01  WS-EDIT-HALF-VIEW REDEFINES WS-EDIT-ROW-WORK.
020600     05  WS-EDIT-LEFT-HALF       PIC X(06).
020700     05  WS-EDIT-RIGHT-HALF      PIC X(06).
020800*        ONE-CHARACTER-PER-SUBSCRIPT VIEW OF THE SAME 12 BYTES.
020900 01  WS-EDIT-BYTE-VIEW REDEFINES WS-EDIT-ROW-WORK.
021000     05  WS-EDIT-BYTE OCCURS 12 TIMES
021100                         INDEXED BY WS-EDIT-BYTE-IDX
021200                         PIC X(01).
021300*        SNAPSHOT OF MUTD-GRID-ROW-COUNT, TAKEN BECAUSE 150-
021400*        ASSEMBLE-GRID RESETS THE GRID AREA BEFORE 700-WRITE-
021500*        GOOD/710-WRITE-BAD GET A CHANCE TO VARY OVER IT.
021600 77  HOLD-ROW-TALLY               PIC 9(04) COMP.
021700*        RETURN-CODE FROM THE CALL TO MUTDVSEQ - ZERO MEANS THE
021800*        STRUCTURAL VALIDATOR RAN TO COMPLETION NORMALLY;
021900*        ANYTHING ELSE IS TREATED AS AN ABEND, NOT A VERDICT.
022000 77  MUTDVSEQ-RETURN-CD          PIC S9(04) COMP.
022100
022200****** THE LINKAGE-SHAPED RECORD PASSED TO MUTDVSEQ BY VALUE -
022300****** BUILT FRESH FROM THE ASSEMBLED GRID FOR EVERY SAMPLE, NOT
022400****** CARRIED OVER FROM ONE SAMPLE TO THE NEXT.
022500 01  MUTD-VALIDATE-REC.
022600*        HOW MANY ROWS MUTDVSEQ SHOULD ACTUALLY LOOK AT - A
022700*        SAMPLE WITH FEWER THAN 12 ROWS LEAVES THE REMAINING
022800*        MUTD-VALIDATE-ROWS ENTRIES UNREAD BY THE VALIDATOR.
022900     05  MUTD-VALIDATE-GRID-SIZE PIC 9(04) COMP.
023000*        UP TO 12 ROWS OF 12 CHARACTERS EACH - THE STRUCTURAL
023100*        CEILING USED THROUGHOUT THIS JOB STREAM.
023200     05  MUTD-VALIDATE-ROWS OCCURS 12 TIMES
023300                        INDEXED BY MUTD-VALIDATE-IDX
023400                        PIC X(12).
023500*        SET BY MUTDVSEQ ITSELF BEFORE IT RETURNS - "Y" OR "N",
023600*        NEVER BLANK, SINCE THE VALIDATOR ALWAYS REACHES ONE OF
023700*        THE TWO MOVES BEFORE GOBACK.
023800     05  MUTD-VALIDATE-VERDICT   PIC X(01).
023900         88  MUTD-SAMPLE-VALID       VALUE "Y".
024000         88  MUTD-SAMPLE-INVALID     VALUE "N".
024100     05  FILLER                  PIC X(01).
024200
024300****** RUN TOTALS ONLY - DISPLAYED AT 999-CLEANUP, NOT CARRIED
024400****** FORWARD TO THE NEXT RUN.  ROWS-READ IS INFORMATIONAL, IT
024500****** IS NOT CHECKED AGAINST ANYTHING.
024600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
024700*        TOTAL SAMPLES PROCESSED, VALID OR INVALID - CHECKED
024800*        AGAINST THE TRAILER REC'S OWN COUNT IN 999-CLEANUP.
024900     05 SAMPLES-READ             PIC 9(9) COMP.
025000*        SUBSET OF SAMPLES-READ ROUTED TO MUTDGOOD.
025100     05 SAMPLES-VALID            PIC 9(7) COMP.
025200*        SUBSET OF SAMPLES-READ ROUTED TO MUTDBAD.
025300     05 SAMPLES-INVALID          PIC 9(7) COMP.
025400*        TOTAL PHYSICAL RECORDS READ OFF MUTDSAMP, GRID ROWS
025500*        PLUS THE ONE TRAILER RECORD - ALWAYS GREATER THAN
025600*        SAMPLES-READ SINCE EACH SAMPLE CONTRIBUTES SEVERAL ROWS.
025700     05 ROWS-READ                PIC 9(9) COMP.
025800     05 FILLER                   PIC X(01).
025900
026000****** MUTDSAMP CARRIES ITS OWN TRAILER - SEE 900-READ-MUTDSAMP.
026100****** SAMPLE-VALID-SW IS SET FRESH FOR EVERY SAMPLE AT THE TOP
026200****** OF 300-FIELD-EDITS, IT DOES NOT CARRY OVER FROM ONE
026300****** SAMPLE TO THE NEXT.
026400 01  FLAGS-AND-SWITCHES.
026500*        DRIVES THE MAINLINE PERFORM UNTIL - GOES TO "N" ONLY ON
026600*        A GENUINE END-OF-FILE, NEVER ON THE TRAILER RECORD.
026700     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
026800         88 NO-MORE-DATA-FL VALUE "N".
026900*        SET THE MOMENT MUTDSAMP'S TRAILER RECORD IS READ - THE
027000*        MAINLINE PERFORM UNTIL STOPS ON THIS JUST AS MUCH AS ON
027100*        NO-MORE-DATA-FL, SINCE THE TRAILER IS NOT A REAL SAMPLE.
027200     05 TRAILER-SEEN-SW          PIC X(01) VALUE "N".
027300         88 TRAILER-WAS-SEEN VALUE "Y".
027400*        NOT ACTUALLY TESTED ANYWHERE IN THIS PROGRAM TODAY -
027500*        MUTD-SAMPLE-VALID/MUTD-SAMPLE-INVALID ON THE VALIDATE
027600*        RECORD ARE WHAT 300-FIELD-EDITS BRANCHES ON INSTEAD.
027700*        LEFT IN PLACE SINCE A LOCAL VALIDITY FLAG IS STILL
027800*        CONVENIENT FOR ANY FUTURE FIELD-LEVEL EDITS ADDED HERE.
027900     05 SAMPLE-VALID-SW          PIC X(01) VALUE "Y".
028000         88 SAMPLE-IS-VALID VALUE "Y".
028100     05 FILLER                   PIC X(01).
028200
028300****** MAINLINE CONTROL - HOUSEKEEPING, THEN DRIVE ONE SAMPLE AT
028400****** A TIME UNTIL MUTDSAMP'S OWN TRAILER IS SEEN, THEN BALANCE
028500****** AND CLOSE OUT.
028600*
028700****** ONLY TWO PERFORM UNTIL LOOPS IN THIS PROGRAM, UNLIKE
028800****** MUTDDUP AND MUTDUPDT FURTHER DOWN THE JOB STREAM WHICH
028900****** BOTH HAVE TO LOAD A SECOND FILE INTO A TABLE FIRST - THIS
029000****** PROGRAM HAS NO TABLE TO LOAD BEFORE IT CAN START READING
029100****** SAMPLES.
029200 PROCEDURE DIVISION.
029300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
029400*        SAMPLE LOOP - RUNS ONCE PER MUTDSAMP ROW UNTIL EITHER A
029500*        GENUINE END OF FILE OR THE TRAILER RECORD IS SEEN,
029600*        WHICHEVER COMES FIRST.
029700     PERFORM 100-MAINLINE THRU 100-EXIT
029800             UNTIL NO-MORE-DATA-FL OR TRAILER-WAS-SEEN.
029900*        BALANCE, FLUSH THE LAST SAMPLE, WRITE TRAILERS, CLOSE.
030000     PERFORM 999-CLEANUP THRU 999-EXIT.
030100     MOVE +0 TO RETURN-CODE.
030200     GOBACK.
030300
030400****** ONE-TIME START-OF-RUN WORK - OPEN THE FILES, STAMP THE
030500****** SYSOUT BANNER, AND PRIME THE FIRST INCOMING ROW SO THE
030600****** MAINLINE LOOP HAS SOMETHING TO WORK ON.
030700*
030800****** THE GRID AREA IS EMPTIED HERE, NOT JUST DECLARED WITH A
030900****** VALUE CLAUSE, BECAUSE A PROGRAM OBJECT THAT WAS RE-LOADED
031000****** BY THE SCHEDULER WITHOUT A FRESH INITIAL STATE WOULD
031100****** OTHERWISE CARRY A STALE PARTIAL GRID FORWARD FROM A PRIOR
031200****** EXECUTION UNDER THE SAME REGION.
031300 000-HOUSEKEEPING.
031400     MOVE "000-HOUSEKEEPING" TO MUTD-PARA-NAME.
031500     DISPLAY "******** BEGIN JOB MUTDEDIT ********".
031600     ACCEPT  WS-DATE FROM DATE.
031700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, MUTD-GRID-AREA.
031800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
031900*        AN EMPTY FILE IS TREATED AS AN ABEND RATHER THAN A
032000*        QUIET ZERO-SAMPLE SUCCESSFUL RUN, SINCE A TRAILERLESS
032100*        EMPTY FILE CANNOT EVEN BE BALANCED AGAINST ANYTHING.
032200     PERFORM 900-READ-MUTDSAMP THRU 900-EXIT.
032300     IF NO-MORE-DATA-FL
032400         MOVE "EMPTY INPUT FILE" TO MUTD-ABEND-REASON
032500         GO TO 1000-ABEND-RTN.
032600 000-EXIT.
032700     EXIT.
032800
032900****** DRIVES ONE PASS PER MUTDSAMP RECORD - ASSEMBLE THAT ROW
033000****** INTO THE CURRENT SAMPLE'S GRID, THEN MOVE ON.  THE FIELD-
033100****** EDIT STEP ITSELF DOES NOT HAPPEN UNTIL THE SAMPLE-ID
033200****** CHANGES - SEE 150-ASSEMBLE-GRID.  THIS PARAGRAPH ITSELF
033300****** NEVER LOOKS AT A ROW'S CONTENTS, ONLY AT WHETHER ANOTHER
033400****** ROW IS STILL COMING.
033500 100-MAINLINE.
033600     MOVE "100-MAINLINE" TO MUTD-PARA-NAME.
033700     PERFORM 150-ASSEMBLE-GRID THRU 150-EXIT.
033800     PERFORM 900-READ-MUTDSAMP THRU 900-EXIT.
033900 100-EXIT.
034000     EXIT.
034100
034200****** A SAMPLE IS COMPLETE, AND READY FOR ITS FIELD EDITS, ONLY
034300****** WHEN THE NEXT ROW'S SAMPLE-ID DIFFERS FROM THE ONE BEING
034400****** BUILT - THE LAST SAMPLE OF THE RUN IS FLUSHED BY 999-
034500****** CLEANUP INSTEAD, SINCE THERE IS NO "NEXT ROW" FOR IT.
034600 150-ASSEMBLE-GRID.
034700     MOVE "150-ASSEMBLE-GRID" TO MUTD-PARA-NAME.
034800******** ONE SAMPLE'S ROWS ARE FLUSHED AS SOON AS A DIFFERENT
034900******** SAMPLE-ID SHOWS UP - THE LAST SAMPLE IN THE FILE NEVER
035000******** GETS A SAMPLE-ID CHANGE TO TRIGGER ON, SO IT IS FLUSHED
035100******** BY 999-CLEANUP INSTEAD, AFTER THE TRAILER REC IS READ
035200******** (SEE CHANGE LOG 08/21/96)
035300     IF MUTD-GRID-ROW-COUNT > 0
035400      AND MUTD-SAMPLE-ID NOT = MUTD-GRID-SAMPLE-ID
035500         PERFORM 300-FIELD-EDITS THRU 300-EXIT
035600         INITIALIZE MUTD-GRID-AREA.
035700
035800*        ADD THE JUST-READ ROW TO THE GRID BEING ASSEMBLED - IF
035900*        THE SAMPLE-ID CHECK ABOVE DID NOT TRIGGER A FLUSH, THIS
036000*        ROW BELONGS TO THE SAME SAMPLE AS THE ROWS ALREADY IN
036100*        THE GRID AREA.
036200     ADD +1 TO MUTD-GRID-ROW-COUNT.
036300     MOVE MUTD-SAMPLE-ID TO MUTD-GRID-SAMPLE-ID.
036400     MOVE MUTD-ROW-DATA
036500          TO MUTD-GRID-ROW-DATA(MUTD-GRID-ROW-COUNT).
036600*        HOLD THE RAW MUTDSAMP IMAGE ASIDE TOO, NOT JUST THE
036700*        ASSEMBLED GRID VIEW - SEE THE REMARKS ON HOLD-SAMPLE-REC.
036800     MOVE MUTD-SAMPLE-REC
036900          TO HOLD-ROW-IMAGE(MUTD-GRID-ROW-COUNT).
037000     MOVE MUTD-GRID-ROW-COUNT TO HOLD-ROW-TALLY.
037100 150-EXIT.
037200     EXIT.
037300
037400****** CALLS THE STRUCTURAL VALIDATOR ONCE PER COMPLETE SAMPLE,
037500****** THEN ROUTES EVERY HELD ROW OF THAT SAMPLE TO MUTDGOOD OR
037600****** MUTDBAD BASED ON THE VERDICT IT RETURNS.
037700 300-FIELD-EDITS.
037800     MOVE "300-FIELD-EDITS" TO MUTD-PARA-NAME.
037900     MOVE "Y" TO SAMPLE-VALID-SW.
038000*        BUILD THE LINKAGE RECORD FRESH FOR THIS SAMPLE - GRID
038100*        SIZE FIRST, THEN THE ROW DATA ITSELF.
038200     MOVE MUTD-GRID-ROW-COUNT TO MUTD-VALIDATE-GRID-SIZE
038300                                             IN MUTD-VALIDATE-REC.
038400     MOVE MUTD-GRID-ROWS TO MUTD-VALIDATE-ROWS
038500                                             IN MUTD-VALIDATE-REC.
038600*        MUTDVSEQ OWNS THE STRUCTURAL RULE ENTIRELY - THIS
038700*        PROGRAM NEVER SECOND-GUESSES THE VERDICT IT RETURNS.
038800*        THE SUBPROGRAM IS PASSED THE WHOLE VALIDATE RECORD BY
038900*        REFERENCE, NOT ONE FIELD AT A TIME, AND SETS MUTD-
039000*        VALIDATE-VERDICT DIRECTLY IN THAT SAME RECORD BEFORE
039100*        IT RETURNS - THERE IS NO SEPARATE RETURN VALUE FOR THE
039200*        VERDICT ITSELF, ONLY FOR WHETHER THE CALL SUCCEEDED.
039300     CALL 'MUTDVSEQ' USING MUTD-VALIDATE-REC,
039400                            MUTDVSEQ-RETURN-CD.
039500*        A NON-ZERO RETURN CODE MEANS THE VALIDATOR ITSELF
039600*        COULD NOT RUN, NOT THAT THE SAMPLE FAILED - TREATED AS
039700*        AN ABEND RATHER THAN ROUTING THE SAMPLE EITHER WAY.
039800     IF MUTDVSEQ-RETURN-CD NOT EQUAL TO ZERO
039900         MOVE "** NON-ZERO RETURN-CODE FROM MUTDVSEQ"
040000                                        TO MUTD-ABEND-REASON
040100         GO TO 1000-ABEND-RTN.
040200
040300*        VALID BRANCH - EVERY HELD ROW OF THIS SAMPLE GOES TO
040400*        MUTDGOOD, IN THE SAME ORDER IT WAS ORIGINALLY READ.
040500     IF MUTD-SAMPLE-VALID IN MUTD-VALIDATE-REC
040600         ADD +1 TO SAMPLES-VALID
040700         PERFORM 700-WRITE-GOOD THRU 700-EXIT
040800             VARYING HOLD-ROW-IDX FROM 1 BY 1 UNTIL
040900             HOLD-ROW-IDX > HOLD-ROW-TALLY
041000     ELSE
041100*        INVALID BRANCH - EVERY HELD ROW GOES TO MUTDBAD INSTEAD,
041200*        SO A REJECTED SAMPLE'S FULL GRID CAN STILL BE REVIEWED
041300*        BY HAND WITHOUT HAVING TO RECONSTRUCT IT FROM MUTDSAMP.
041400         ADD +1 TO SAMPLES-INVALID
041500         PERFORM 710-WRITE-BAD THRU 710-EXIT
041600             VARYING HOLD-ROW-IDX FROM 1 BY 1 UNTIL
041700             HOLD-ROW-IDX > HOLD-ROW-TALLY.
041800     ADD +1 TO SAMPLES-READ.
041900 300-EXIT.
042000     EXIT.
042100
042200*    ONE CALL PER HELD ROW OF A VALID SAMPLE - SEE 300-FIELD-
042300*    EDITS' VARYING CLAUSE.  HOLD-ROW-IDX IS SET BY THAT VARYING
042400*    CLAUSE, NOT BY THIS PARAGRAPH ITSELF.
042500 700-WRITE-GOOD.
042600     MOVE HOLD-ROW-IMAGE(HOLD-ROW-IDX) TO MUTD-SAMPLE-REC-GOOD.
042700     WRITE MUTD-SAMPLE-REC-GOOD.
042800 700-EXIT.
042900     EXIT.
043000
043100*    ONE CALL PER HELD ROW OF AN INVALID SAMPLE - SEE 300-FIELD-
043200*    EDITS' VARYING CLAUSE.  MIRRORS 700-WRITE-GOOD EXACTLY,
043300*    EXCEPT FOR WHICH FD IT WRITES TO.
043400 710-WRITE-BAD.
043500     MOVE HOLD-ROW-IMAGE(HOLD-ROW-IDX) TO MUTD-SAMPLE-REC-BAD.
043600     WRITE MUTD-SAMPLE-REC-BAD.
043700 710-EXIT.
043800     EXIT.
043900
044000*    ALL THREE DATA FILES OPEN AT ONCE - THIS JOB HAS NO PHASES
044100*    THAT CLOSE AND REOPEN ANYTHING MID-RUN.  MUTDSAMP IS INPUT;
044200*    MUTDGOOD, MUTDBAD, AND SYSOUT ARE ALL OUTPUT.  UNLIKE
044300*    MUTDDUP THIS PROGRAM HAS NO VERDICT-STORE FILE TO OPEN.
044400 800-OPEN-FILES.
044500     MOVE "800-OPEN-FILES" TO MUTD-PARA-NAME.
044600     OPEN INPUT MUTDSAMP.
044700     OPEN OUTPUT MUTDGOOD, MUTDBAD, SYSOUT.
044800 800-EXIT.
044900     EXIT.
045000
045100*    SHARED BY BOTH THE NORMAL END OF 999-CLEANUP AND THE ABEND
045200*    PATH AT 1000-ABEND-RTN - WHICHEVER WAY THE RUN ENDS, ALL
045300*    THREE FILES STILL GET CLOSED BEFORE THE JOB STEP COMPLETES.
045400 850-CLOSE-FILES.
045500     MOVE "850-CLOSE-FILES" TO MUTD-PARA-NAME.
045600     CLOSE MUTDSAMP, MUTDGOOD, MUTDBAD, SYSOUT.
045700 850-EXIT.
045800     EXIT.
045900
046000*    MUTDSAMP'S OWN TRAILER RECORD IS WHAT ENDS THE MAINLINE
046100*    LOOP - A GENUINE END OF FILE WITHOUT ONE IS TREATED AS BAD
046200*    INPUT, NOT A CLEAN SHORT RUN; SEE 999-CLEANUP.  THIS
046300*    PARAGRAPH IS PERFORMED BOTH FROM 000-HOUSEKEEPING, TO PRIME
046400*    THE VERY FIRST ROW, AND FROM 100-MAINLINE, FOR EVERY ROW
046500*    AFTER THAT.
046600 900-READ-MUTDSAMP.
046700     READ MUTDSAMP INTO MUTD-SAMPLE-REC
046800         AT END MOVE "N" TO MORE-DATA-SW
046900         GO TO 900-EXIT
047000     END-READ.
047100     ADD +1 TO ROWS-READ.
047200*        MUTD-TRAILER-RECORD (FROM COPY MUTDSAMP) IS A REDEFINE
047300*        OF THE SAME RECORD - THE TRAILER IS A REAL PHYSICAL
047400*        RECORD ON MUTDSAMP, NOT A SEPARATE END-OF-FILE SIGNAL.
047500*        A SAMPLE-ID OF ALL NINES IS WHAT MARKS THAT RECORD AS
047600*        THE TRAILER RATHER THAN ONE MORE GRID ROW.
047700     IF MUTD-TRAILER-RECORD
047800         MOVE "Y" TO TRAILER-SEEN-SW.
047900 900-EXIT.
048000     EXIT.
048100
048200****** END-OF-RUN BALANCING - FLUSHES THE LAST SAMPLE (SEE 150-
048300****** ASSEMBLE-GRID), WRITES BOTH TRAILER RECORDS, AND REFUSES
048400****** TO CLOSE OUT A RUN WHOSE COUNTS DISAGREE WITH WHAT THE
048500****** TRAILER REC SAYS SHOULD HAVE COME THROUGH.
048600 999-CLEANUP.
048700     MOVE "999-CLEANUP" TO MUTD-PARA-NAME.
048800*        A FILE THAT RAN OFF THE END WITHOUT EVER PRESENTING A
048900*        TRAILER RECORD NEVER RAN TO COMPLETION ON THE LAB
049000*        INTAKE SIDE - TREATED AS BAD INPUT, NOT A QUIET SHORT
049100*        RUN.
049200     IF NOT TRAILER-WAS-SEEN
049300         MOVE "** INVALID FILE - NO TRAILER REC"
049400                                        TO MUTD-ABEND-REASON
049500         GO TO 1000-ABEND-RTN.
049600
049700******** FLUSH THE LAST SAMPLE IN THE FILE - ITS ROWS ARE STILL
049800******** SITTING IN MUTD-GRID-AREA BECAUSE NO SAMPLE-ID CHANGE
049900******** EVER CAME ALONG TO TRIGGER 150-ASSEMBLE-GRID'S FLUSH
050000     IF MUTD-GRID-ROW-COUNT > 0
050100         PERFORM 300-FIELD-EDITS THRU 300-EXIT.
050200
050300*        THE TRAILER REC CARRIES HOW MANY SAMPLES THE LAB
050400*        INTAKE SYSTEM ACTUALLY SENT - IF THIS PROGRAM DID NOT
050500*        READ THE SAME COUNT, SOMETHING WAS LOST OR DUPLICATED
050600*        IN TRANSIT BEFORE THIS PROGRAM EVER SAW IT.
050700     IF SAMPLES-READ NOT EQUAL TO MUTD-TRLR-SAMPLE-CNT
050800         MOVE "** INVALID FILE - # SAMPLES OUT OF BALANCE"
050900                               TO MUTD-ABEND-REASON
051000         MOVE SAMPLES-READ        TO MUTD-ACTUAL-VAL
051100         MOVE MUTD-TRLR-SAMPLE-CNT TO MUTD-EXPECTED-VAL
051200         WRITE SYSOUT-REC FROM MUTD-ABEND-REC
051300         DISPLAY "** SAMPLES READ **"
051400         DISPLAY SAMPLES-READ
051500         DISPLAY "** SAMPLES EXPECTED **"
051600         DISPLAY MUTD-TRLR-SAMPLE-CNT
051700         GO TO 1000-ABEND-RTN.
051800
051900*        ONE TRAILER RECORD PER OUTPUT FILE, EACH CARRYING THAT
052000*        FILE'S OWN COUNT - MUTD-TRLR-SAMPLE-CNT IS OVERWRITTEN
052100*        HERE WITH THE VALID COUNT BEFORE IT IS REUSED, SINCE
052200*        THE SAME FIELD ALREADY HELD THE INCOMING EXPECTED COUNT
052300*        ABOVE AND IS NOT NEEDED FOR THAT PURPOSE ANY LONGER.
052400*        MUTD-TRAILER-VIEW IS THE SAME REDEFINE OF MUTD-SAMPLE-
052500*        REC THAT 900-READ-MUTDSAMP TESTS AGAINST - BUILT HERE
052600*        AND THEN WRITTEN OUT TO BOTH MUTDGOOD AND MUTDBAD.
052700     MOVE MUTD-GRID-SAMPLE-ID TO MUTD-TRLR-ID.
052800     MOVE "T" TO MUTD-TRLR-TYPE.
052900     MOVE SAMPLES-VALID TO MUTD-TRLR-SAMPLE-CNT.
053000     MOVE SAMPLES-INVALID TO MUTD-TRLR-INVALID-CNT.
053100     WRITE MUTD-SAMPLE-REC-GOOD FROM MUTD-TRAILER-VIEW.
053200     WRITE MUTD-SAMPLE-REC-BAD FROM MUTD-TRAILER-VIEW.
053300
053400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
053500
053600     DISPLAY "** SAMPLES READ **".
053700     DISPLAY SAMPLES-READ.
053800     DISPLAY "** SAMPLES VALID **".
053900     DISPLAY SAMPLES-VALID.
054000     DISPLAY "** SAMPLES INVALID **".
054100     DISPLAY SAMPLES-INVALID.
054200     DISPLAY "******** NORMAL END OF JOB MUTDEDIT ********".
054300 999-EXIT.
054400     EXIT.
054500
054600****** COMMON ABEND EXIT - THE DIVIDE-BY-ZERO FORCES A S0C7 SO
054700****** THE RUN SHOWS UP ABENDED ON THE JOB LOG.  ZERO-VAL AND
054800****** ONE-VAL COME FROM COPY MUTDABND, SHARED BY EVERY PROGRAM
054900****** IN THIS JOB STREAM SO THE ABEND LOOKS THE SAME NO MATTER
055000****** WHICH PROGRAM STEP TRIPPED IT.
055100*
055200****** NOTHING IS CLEANED UP HERE BEYOND CLOSING THE FILES -
055300****** WHATEVER MUTDGOOD/MUTDBAD ROWS WERE ALREADY WRITTEN BY
055400****** THE TIME THE ABEND FIRED STAY ON DISK, SINCE THIS
055500****** PROGRAM NEVER HELD A WHOLE FILE'S WORTH OF OUTPUT IN
055600****** CORE TO ROLL BACK.
055700 1000-ABEND-RTN.
055800     WRITE SYSOUT-REC FROM MUTD-ABEND-REC.
055900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
056000     DISPLAY "*** ABNORMAL END OF JOB - MUTDEDIT ***"
056100                                               UPON CONSOLE.
056200     DIVIDE ZERO-VAL INTO ONE-VAL.
