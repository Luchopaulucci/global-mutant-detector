000100******************************************************************
000200* COPY MEMBER   MUTDABND                                        *
000300* PLAIN WORKING-STORAGE COPYBOOK (NOT A DCLGEN)                  *
000400*                                                                *
000500* DIAGNOSTIC RECORD WRITTEN TO SYSOUT WHEN A JOB STEP ABENDS.    *
000600* SAME SHAPE THE SHOP USES ON EVERY BATCH JOB - KEEP IT THAT WAY *
000700* SO OPERATIONS DOESN'T HAVE TO LEARN A NEW DUMP FORMAT.         *
000800******************************************************************
000900 01  MUTD-ABEND-REC.
001000     05  MUTD-PARA-NAME          PIC X(30).
001100     05  MUTD-ABEND-REASON       PIC X(40).
001200     05  MUTD-EXPECTED-VAL       PIC X(15).
001300     05  MUTD-ACTUAL-VAL         PIC X(15).
001400     05  FILLER                  PIC X(30).
001500
001600******************************************************************
001700* FORCED-ABEND TRIGGER FIELDS - DIVIDE ZERO-VAL INTO ONE-VAL     *
001800* BLOWS AN 0C7 SO OPERATIONS GETS A REAL SYSTEM DUMP, NOT JUST   *
001900* A CONSOLE MESSAGE THEY CAN MISS ON THIRD SHIFT.                *
002000******************************************************************
002100 77  ZERO-VAL                    PIC 9(01) VALUE ZERO.
002200 77  ONE-VAL                     PIC 9(01) VALUE 1.
