000100******************************************************************
000200* COPY MEMBER   MUTDVRD                                         *
000300* PLAIN WORKING-STORAGE COPYBOOK (NOT A DCLGEN)                  *
000400*                                                                *
000500* LAYOUT OF THE VERDICT-STORE RECORD (DNARECS) - ONE RECORD PER  *
000600* DISTINCT SAMPLE KEY, WRITTEN BY MUTDUPDT, READ/LOADED BY       *
000700* MUTDDUP AND MUTDRPT.  ONE ROW PER STORED VERDICT.              *
000800*                                                                *
000900* CHANGE LOG                                                     *
001000*   02/03/94  RKL  ORIGINAL COPY MEMBER.                         *
001100*   11/19/98  PDW  Y2K - WIDENED MUTD-CREATED-TS TO A FULL       *
001200*                   26-BYTE STAMP SO THE CENTURY IS UNAMBIGUOUS. *
001300******************************************************************
001400 01  MUTD-VERDICT-REC.
001500     05  MUTD-RECORD-ID          PIC 9(09).
001600     05  MUTD-DNA-KEY            PIC X(64).
001700     05  MUTD-IS-MUTANT          PIC X(01).
001800         88  MUTD-VERDICT-MUTANT     VALUE "Y".
001900         88  MUTD-VERDICT-HUMAN      VALUE "N".
002000     05  MUTD-CREATED-TS         PIC X(26).
002100     05  FILLER                  PIC X(04).
002200
002300******************************************************************
002400* KEY-BUILDER VIEW OF THE SAME 104-BYTE RECORD - USED WHILE THE  *
002500* DNA-KEY IS BEING COMPUTED FROM THE SAMPLE CONTENTS, BEFORE THE *
002600* RECORD-ID/IS-MUTANT/CREATED-TS PORTIONS ARE FILLED IN.         *
002700******************************************************************
002800 01  MUTD-DNA-KEY-VIEW REDEFINES MUTD-VERDICT-REC.
002900     05  FILLER                  PIC X(09).
003000     05  MUTD-KEY-GRID-SIZE      PIC 9(04).
003100     05  MUTD-KEY-HASH-1         PIC 9(14).
003200     05  MUTD-KEY-HASH-2         PIC 9(14).
003300     05  MUTD-KEY-CONTENT-SAMPLE PIC X(32).
003400     05  FILLER                  PIC X(31).
