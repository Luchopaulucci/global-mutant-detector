000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MUTDDUP.
000400 AUTHOR. R KIRKPATRICK LOWE.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/03/94.
000700 DATE-COMPILED. 02/03/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM LOADS THE EXISTING VERDICT STORE
001400*          (DNARECS) INTO A TABLE, THEN FOR EVERY VALIDATED
001500*          SAMPLE ON MUTDGOOD COMPUTES A DETERMINISTIC DNA-KEY
001600*          FROM THE GRID CONTENTS AND SEARCHES THE TABLE FOR A
001700*          MATCH.
001800*
001900*          SAMPLES WHOSE KEY IS ALREADY ON FILE ARE DUPLICATES -
002000*          THEIR EXISTING VERDICT IS REUSED AND THE DETECTOR IS
002100*          NEVER CALLED A SECOND TIME FOR THE SAME DNA.  SAMPLES
002200*          WHOSE KEY IS NOT ON FILE ARE ROUTED ON TO MUTDUPDT FOR
002300*          DETECTION.
002400*
002500*          THIS IS THE SECOND STEP IN THE JOB STREAM, BETWEEN
002600*          MUTDEDIT AND MUTDUPDT.  IT DOES NOT VALIDATE THE GRID
002700*          SHAPE OR ALPHABET ITSELF - MUTDEDIT ALREADY SENT ONLY
002800*          STRUCTURALLY SOUND SAMPLES ON MUTDGOOD, SO THIS
002900*          PROGRAM TRUSTS THAT AND GOES STRAIGHT TO THE KEY.
003000*
003100*          THE DNA-KEY IS A ROLLING HASH OVER THE WHOLE GRID, NOT
003200*          A CHECKSUM OF THE RAW MUTDGOOD BYTES - SEE 250-COMPUTE-
003300*          DNA-KEY AND 270-HASH-ONE-CHAR BELOW FOR THE ARITHMETIC.
003400*          TWO SAMPLES WITH IDENTICAL GRID CONTENTS ALWAYS HASH
003500*          THE SAME REGARDLESS OF WHAT SAMPLE-ID THEY CARRIED IN.
003600*
003700*          THIS PROGRAM DOES NOT DECIDE WHETHER A SAMPLE IS A
003800*          MUTANT - IT ONLY DECIDES WHETHER THAT QUESTION HAS
003900*          ALREADY BEEN ANSWERED.  THE ANSWER ITSELF, WHEN IT
004000*          HAS TO BE COMPUTED FRESH, COMES OUT OF MUTDUPDT AND
004100*          MUTDTECT FURTHER DOWN THE JOB STREAM.
004200*
004300*          NOTHING IN THIS PROGRAM EVER UPDATES DNARECS.  THE
004400*          VERDICT STORE IS READ-ONLY HERE - ONLY MUTDUPDT, AT
004500*          THE END OF THE JOB STREAM, APPENDS NEWLY DETECTED
004600*          VERDICTS BACK TO IT FOR THE NEXT RUN TO DEDUP AGAINST.
004700*
004800******************************************************************
004900
005000        INPUT FILE              -   DDS0001.MUTDGOOD
005100
005200        VERDICT STORE FILE      -   DDS0001.DNARECS
005300
005400        OUTPUT FILE (DUPS)      -   DDS0001.MUTDFOUND
005500
005600        OUTPUT FILE (NEW KEYS)  -   DDS0001.MUTDNEWK
005700
005800        OUTPUT FILE (NEW GRIDS) -   DDS0001.MUTDNEW
005900
006000
006100****************************************************************
006200* PROCESSING NOTES
006300*
006400*          THE VERDICT TABLE IS LOADED ONCE, BEFORE MUTDGOOD IS
006500*          EVEN OPENED FOR READING PAST ITS FIRST RECORD - A
006600*          SAMPLE'S DNA-KEY CANNOT BE CHECKED FOR A MATCH UNTIL
006700*          EVERY EXISTING VERDICT IS IN CORE.  1000 ROWS IS THE
006800*          SAME STRUCTURAL CEILING USED THROUGHOUT THIS JOB
006900*          STREAM - SEE MUTDVSEQ'S REMARKS FOR WHERE IT COMES
007000*          FROM.
007100*
007200*          SAMPLES ROUTE TWO WAYS OUT OF THIS PROGRAM - A
007300*          DUPLICATE'S KEY AND REUSED VERDICT GO TO MUTDFOUND
007400*          ONLY; A NEW SAMPLE'S KEY GOES TO MUTDNEWK AND ITS
007500*          RAW GRID ROWS GO TO MUTDNEW, FOR MUTDUPDT TO DETECT
007600*          ON.  NEITHER FILE EVER SEES BOTH KINDS OF SAMPLE.
007700*
007800*          MUTDNEW AND MUTDNEWK MUST STAY IN LOCKSTEP FOR
007900*          MUTDUPDT'S SAKE - ONE MUTDNEWK RECORD PER NEW SAMPLE,
008000*          FOLLOWED BY EXACTLY MUTD-ROUTE-GRID-SIZE MUTDNEW
008100*          ROWS FOR THAT SAME SAMPLE, BEFORE THE NEXT MUTDNEWK
008200*          RECORD.  710-WRITE-NEW IS THE ONLY PLACE BOTH FILES
008300*          ARE WRITTEN, AND IT WRITES THE KEY RECORD ONLY ON
008400*          THE FIRST GRID ROW OF A SAMPLE - SEE ITS OWN BANNER.
008500*
008600*          A SAMPLE CANNOT BE BOTH A DUPLICATE AND NEW AT ONCE -
008700*          200-SEARCH-VERDICT-TABLE TAKES EXACTLY ONE OF THE TWO
008800*          BRANCHES FOR EVERY SAMPLE IT SEES, SO SAMPLES-DUP PLUS
008900*          SAMPLES-NEW ALWAYS EQUALS SAMPLES-READ EXACTLY, WITH
009000*          NO THIRD CATEGORY AND NO DOUBLE COUNTING.
009100*
009200*          THIS PROGRAM NEVER CALLS MUTDTECT DIRECTLY AND NEVER
009300*          LINKS TO ANY OF THE DETECTOR SUBPROGRAMS - IT ONLY
009400*          DECIDES WHETHER DETECTION IS NEEDED AT ALL.  SEE THE
009500*          REMARKS ABOVE.
009600*
009700****************************************************************
009800        DUMP FILE               -   SYSOUT
009900
010000******************************************************************
010100* CHANGE LOG
010200*   02/03/94  RKL  ORIGINAL PROGRAM.
010300*   08/21/96  RKL  KEY HASH WAS RESTARTING AT ZERO FOR EVERY ROW
010400*                   INSTEAD OF CARRYING FORWARD ACROSS THE WHOLE
010500*                   GRID - DUPLICATE SAMPLES WITH DIFFERENT ROW
010600*                   ORDER WERE GETTING DIFFERENT KEYS.  FIXED IN
010700*                   250-COMPUTE-DNA-KEY.
010800*   11/19/98  PDW  Y2K SWEEP - WS-DATE IS A SYSOUT TIME STAMP
010900*                   ONLY, NOT BROKEN OUT BY CENTURY - REVIEWED,
011000*                   NO CHANGE NEEDED.
011100*   09/09/02  JBT  TKT#38814 - TABLE-FULL CONDITION ON THE
011200*                   VERDICT TABLE LOAD WAS FALLING THROUGH
011300*                   SILENTLY; NOW ABENDS.
011400*   04/02/03  JBT  LAST SAMPLE OF THE RUN WAS NEVER GETTING A
011500*                   SAMPLE-ID CHANGE TO TRIGGER THE KEY/SEARCH
011600*                   STEP - 999-CLEANUP NOW FLUSHES IT AFTER THE
011700*                   TRAILER REC IS READ, SAME FIX AS MUTDEDIT.
011800*   07/30/04  RGS  REVIEWED FOR THE ANNUAL SOX WALKTHROUGH - NO
011900*                   CODE CHANGE, DEDUP LOGIC CONFIRMED AGAINST
012000*                   THE BUSINESS RULE MEMO ON FILE WITH QA.
012100*   02/18/06  RGS  TKT#42905 - VERDICT TABLE LOAD DISPLAYED A
012200*                   MISLEADING "SAMPLES NEW" COUNT ON AN ABEND
012300*                   BEFORE ANY MUTDGOOD RECORD WAS EVER READ;
012400*                   COSMETIC ONLY, DISPLAY ORDER IN 999-CLEANUP
012500*                   REARRANGED TO MATCH MUTDRPT'S.
012600*   09/14/09  RGS  TKT#45188 - SECOND ROLLING HASH (HASH-2) WAS
012700*                   ADDED SO A GRID AND ITS OWN TRANSPOSE DO NOT
012800*                   PRODUCE THE SAME KEY; SEE 270-HASH-ONE-CHAR.
012900*                   PRIOR TO THIS, HASH-1 ALONE COULD COLLIDE ON
013000*                   TWO DIFFERENT-LOOKING GRIDS THAT HAPPENED TO
013100*                   CARRY THE SAME CHARACTERS IN DIFFERENT ROWS.
013200*   03/02/11  RGS  COMMENT-ONLY PASS - EXPANDED THE REMARKS AND
013300*                   FIELD-LEVEL COMMENTARY FOR THE BENEFIT OF
013400*                   WHOEVER INHERITS THIS PROGRAM NEXT; NO LOGIC
013500*                   WAS TOUCHED.
013600******************************************************************
013700 ENVIRONMENT DIVISION.
013800 CONFIGURATION SECTION.
013900 SOURCE-COMPUTER. IBM-390.
014000 OBJECT-COMPUTER. IBM-390.
014100 SPECIAL-NAMES.
014200     C01 IS TOP-OF-FORM.
014300 INPUT-OUTPUT SECTION.
014400 FILE-CONTROL.
014500     SELECT SYSOUT
014600     ASSIGN TO UT-S-SYSOUT
014700       ORGANIZATION IS SEQUENTIAL.
014800
014900     SELECT MUTDGOOD
015000     ASSIGN TO UT-S-MUTDGOOD
015100       ACCESS MODE IS SEQUENTIAL
015200       FILE STATUS IS IFCODE.
015300
015400     SELECT DNARECS
015500     ASSIGN TO UT-S-DNARECS
015600       ACCESS MODE IS SEQUENTIAL
015700       FILE STATUS IS DFCODE.
015800
015900     SELECT MUTDFOUND
016000     ASSIGN TO UT-S-MUTDFOUND
016100       ACCESS MODE IS SEQUENTIAL
016200       FILE STATUS IS OFCODE.
016300
016400     SELECT MUTDNEWK
016500     ASSIGN TO UT-S-MUTDNEWK
016600       ACCESS MODE IS SEQUENTIAL
016700       FILE STATUS IS NFCODE.
016800
016900     SELECT MUTDNEW
017000     ASSIGN TO UT-S-MUTDNEW
017100       ACCESS MODE IS SEQUENTIAL
017200       FILE STATUS IS GFCODE.
017300
017400 DATA DIVISION.
017500 FILE SECTION.
017600 FD  SYSOUT
017700     RECORDING MODE IS F
017800     LABEL RECORDS ARE STANDARD
017900     RECORD CONTAINS 130 CHARACTERS
018000     BLOCK CONTAINS 0 RECORDS
018100     DATA RECORD IS SYSOUT-REC.
018200*        THE WHOLE PRINT LINE AS ONE FIELD - THE SYSOUT BANNER
018300*        AND THE ABEND DUMP BOTH MOVE A FULLY-BUILT LINE IN HERE
018400*        RATHER THAN BUILDING ONE FIELD AT A TIME ON THE FD.
018500 01  SYSOUT-REC  PIC X(130).
018600
018700****** ONE GRID ROW PER RECORD, SAME SHAPE AS THE MUTDEDIT OUTPUT
018800 FD  MUTDGOOD
018900     RECORDING MODE IS F
019000     LABEL RECORDS ARE STANDARD
019100     RECORD CONTAINS 30 CHARACTERS
019200     BLOCK CONTAINS 0 RECORDS
019300     DATA RECORD IS MUTD-SAMPLE-REC-IN.
019400*        RAW 30-BYTE RECORD, READ INTO MUTD-SAMPLE-REC (FROM
019500*        COPY MUTDSAMP BELOW) SO THE SAMPLE-ID/ROW-DATA/TRAILER
019600*        VIEWS ARE AVAILABLE WITHOUT A SEPARATE FD-LEVEL LAYOUT.
019700 01  MUTD-SAMPLE-REC-IN PIC X(30).
019800
019900****** THE VERDICT STORE - ONE RECORD PER DISTINCT SAMPLE EVER
020000****** DETECTED BY THIS SYSTEM.  LOADED ENTIRELY INTO A TABLE AT
020100****** THE START OF THE RUN.
020200 FD  DNARECS
020300     RECORDING MODE IS F
020400     LABEL RECORDS ARE STANDARD
020500     RECORD CONTAINS 104 CHARACTERS
020600     BLOCK CONTAINS 0 RECORDS
020700     DATA RECORD IS FD-DNA-VERDICT-REC.
020800*        RAW 104-BYTE RECORD, READ INTO MUTD-VERDICT-REC (FROM
020900*        COPY MUTDVRD) ONE ROW AT A TIME BY 950-READ-DNARECS.
021000 01  FD-DNA-VERDICT-REC PIC X(104).
021100
021200****** DUPLICATE-SAMPLE ROUTE ONLY.  A SAMPLE NEVER APPEARS ON
021300****** BOTH MUTDFOUND AND MUTDNEWK/MUTDNEW - SEE THE REMARKS.
021400 FD  MUTDFOUND
021500     RECORDING MODE IS F
021600     LABEL RECORDS ARE STANDARD
021700     RECORD CONTAINS 80 CHARACTERS
021800     BLOCK CONTAINS 0 RECORDS
021900     DATA RECORD IS MUTD-ROUTE-REC-FOUND.
022000*        DUPLICATE-SAMPLE ROUTING RECORDS ONLY - WRITTEN BY
022100*        700-WRITE-FOUND AND, ONCE PER RUN, THE TRAILER WRITTEN
022200*        BY 999-CLEANUP.  MUTDRPT READS THIS FILE DIRECTLY.
022300 01  MUTD-ROUTE-REC-FOUND PIC X(80).
022400
022500****** NEW-SAMPLE KEY ROUTE - ONE RECORD PER NEW SAMPLE, NEVER
022600****** PER GRID ROW.  MUST STAY IN LOCKSTEP WITH MUTDNEW BELOW.
022700 FD  MUTDNEWK
022800     RECORDING MODE IS F
022900     LABEL RECORDS ARE STANDARD
023000     RECORD CONTAINS 80 CHARACTERS
023100     BLOCK CONTAINS 0 RECORDS
023200     DATA RECORD IS MUTD-ROUTE-REC-NEWK.
023300*        NEW-SAMPLE KEY RECORDS - ONE PER SAMPLE, NOT PER GRID
023400*        ROW.  READ BACK IN LOCKSTEP WITH MUTDNEW BY MUTDUPDT.
023500 01  MUTD-ROUTE-REC-NEWK PIC X(80).
023600
023700****** NEW-SAMPLE GRID ROWS - MUTD-ROUTE-GRID-SIZE ROWS PER
023800****** SAMPLE, IN THE SAME ORDER THEY WERE READ ON MUTDGOOD.
023900 FD  MUTDNEW
024000     RECORDING MODE IS F
024100     LABEL RECORDS ARE STANDARD
024200     RECORD CONTAINS 30 CHARACTERS
024300     BLOCK CONTAINS 0 RECORDS
024400     DATA RECORD IS MUTD-SAMPLE-REC-NEW.
024500*        NEW-SAMPLE GRID ROWS - SAME 30-BYTE SHAPE AS MUTDGOOD,
024600*        SIMPLY COPIED FORWARD SO MUTDUPDT DOES NOT HAVE TO
024700*        REASSEMBLE ANYTHING MUTDDUP ALREADY HELD IN CORE.
024800 01  MUTD-SAMPLE-REC-NEW PIC X(30).
024900
025000** QSAM FILE
025100 WORKING-STORAGE SECTION.
025200
025300****** FIVE SEPARATE STATUS BYTES, ONE PER FILE - NONE OF THEM
025400****** IS TESTED DIRECTLY, ONLY THROUGH THE 88S BELOW.
025500 01  FILE-STATUS-CODES.
025600*        MUTDGOOD READ STATUS.
025700     05  IFCODE                  PIC X(2).
025800         88 CODE-READ     VALUE SPACES.
025900         88 NO-MORE-DATA  VALUE "10".
026000*        DNARECS READ STATUS.
026100     05  DFCODE                  PIC X(2).
026200         88 DNA-READ      VALUE SPACES.
026300         88 NO-MORE-DNARECS  VALUE "10".
026400*        MUTDFOUND WRITE STATUS.
026500     05  OFCODE                  PIC X(2).
026600         88 CODE-WRITE    VALUE SPACES.
026700*        MUTDNEWK WRITE STATUS.
026800     05  NFCODE                  PIC X(2).
026900         88 CODE-WRITE-NK    VALUE SPACES.
027000*        MUTDNEW WRITE STATUS.
027100     05  GFCODE                  PIC X(2).
027200         88 CODE-WRITE-NG    VALUE SPACES.
027300     05  FILLER                  PIC X(02).
027400
027500 COPY MUTDSAMP.
027600 COPY MUTDVRD.
027700 COPY MUTDRTE.
027800 COPY MUTDABND.
027900
028000****** IN-CORE COPY OF THE WHOLE VERDICT STORE, SEARCHED BY
028100****** 200-SEARCH-VERDICT-TABLE ONE ROW PER INCOMING SAMPLE.
028200****** TKT#38814 - TABLE-FULL ON LOAD NOW ABENDS, SEE CHANGE LOG.
028300 01  WS-VERDICT-TABLE.
028400     05  WS-VERDICT-ROW OCCURS 1000 TIMES
028500                        INDEXED BY WS-VERDICT-IDX.
028600*        64-BYTE DNA-KEY, SAME VALUE 250-COMPUTE-DNA-KEY BUILDS
028700*        FOR AN INCOMING SAMPLE - COMPARED BYTE-FOR-BYTE BELOW.
028800         10  WS-VERDICT-TBL-KEY      PIC X(64).
028900*        "Y"/"N" COPIED STRAIGHT FROM MUTD-IS-MUTANT ON DNARECS.
029000         10  WS-VERDICT-TBL-FLAG     PIC X(01).
029100         10  FILLER                  PIC X(01).
029200*        1000-ROW STRUCTURAL CEILING - SEE THE PROCESSING NOTES.
029300*        LITERAL 1000 COMPARED AGAINST RATHER THAN CODED INLINE,
029400*        SO THE ONE PLACE THAT CHECKS FOR A FULL TABLE IN 050-
029500*        LOAD-VERDICT-TABLE NAMES WHAT IT IS COMPARING AGAINST.
029600 77  WS-VERDICT-TABLE-SIZE           PIC 9(04) COMP VALUE 1000.
029700*        HOW MANY ROWS ARE ACTUALLY LOADED SO FAR - ALSO DOUBLES
029800*        AS THE NEXT FREE SUBSCRIPT DURING THE LOAD LOOP.
029900 77  WS-VERDICT-TABLE-COUNT          PIC 9(04) COMP VALUE 0.
030000
030100****** THE RAW GRID-ROW IMAGES, HELD ASIDE WHILE THE DNA-KEY IS
030200****** BEING COMPUTED, SO 710-WRITE-NEW CAN STILL WRITE THEM TO
030300****** MUTDNEW IF THE SAMPLE TURNS OUT NOT TO BE A DUPLICATE.
030400 01  HOLD-SAMPLE-REC.
030500*        UP TO 12 RAW 30-BYTE MUTDGOOD IMAGES, ONE PER GRID ROW,
030600*        HELD IN READ ORDER SO 710-WRITE-NEW CAN WRITE THEM BACK
030700*        OUT UNCHANGED - THIS IS NOT THE ASSEMBLED GRID ITSELF,
030800*        WHICH LIVES IN MUTD-GRID-AREA FROM COPY MUTDSAMP.
030900     05  HOLD-SAMPLE-ROWS OCCURS 12 TIMES
031000                        INDEXED BY HOLD-ROW-IDX.
031100         10  HOLD-ROW-IMAGE      PIC X(30).
031200     05  FILLER                  PIC X(01).
031300
031400** WS-DATE IS A SYSOUT TIME-STAMP ONLY - SEE THE Y2K ENTRY ABOVE.
031500 77  WS-DATE                     PIC 9(6).
031600*        HOW MANY GRID ROWS BELONG TO THE SAMPLE JUST ASSEMBLED -
031700*        SNAPSHOT OF MUTD-GRID-ROW-COUNT, TAKEN BECAUSE 150-
031800*        ASSEMBLE-GRID RESETS THE GRID AREA BEFORE 710-WRITE-NEW
031900*        GETS A CHANCE TO VARY OVER IT.
032000 77  HOLD-ROW-TALLY               PIC 9(04) COMP.
032100*        COLUMN SUBSCRIPT WALKED BY 270-HASH-ONE-CHAR ACROSS ONE
032200*        ROW OF THE GRID - ALSO DOUBLES AS THE COLUMN WEIGHT IN
032300*        THE SECOND ROLLING HASH (SEE 270'S OWN COMMENTS).
032400 77  WS-HASH-SUB                  PIC 9(04) COMP.
032500*        ROW SUBSCRIPT WALKED BY 260-HASH-ONE-ROW - ALSO FEEDS
032600*        THE FIRST ROLLING HASH AS A ROW-POSITION WEIGHT.
032700 77  WS-HASH-ROW-SUB               PIC 9(04) COMP.
032800*        ONE CHARACTER OF THE GRID, PULLED OUT FOR THE EVALUATE
032900*        IN 270-HASH-ONE-CHAR THAT TURNS A/T/C/G INTO A DIGIT.
033000 77  WS-HASH-CHAR                 PIC X(01).
033100*        NUMERIC CODE FOR THE CURRENT BASE - 1/2/3/4 FOR A/T/C/G,
033200*        ZERO FOR ANYTHING ELSE (SHOULD NEVER HAPPEN, SINCE
033300*        MUTDVSEQ ALREADY VALIDATED THE ALPHABET).
033400 77  WS-HASH-CODE                 PIC 9(02) COMP.
033500** 14 NINES KEEPS THE ROLLING HASH WELL UNDER THE 16-DIGIT
033600** COMP-3 WORK FIELDS BELOW SO THE MULTIPLY NEVER OVERFLOWS.
033700 77  WS-HASH-MODULUS               PIC 9(14) VALUE 99999999999999.
033800*        SCRATCH PRODUCT FOR THE DIVIDE/REMAINDER BELOW - NOT
033900*        MEANINGFUL ON ITS OWN, ONLY THE REMAINDER MATTERS.
034000 77  WS-HASH-TEMP                  PIC 9(16) COMP-3.
034100*        DISCARDED QUOTIENT FROM THE SAME DIVIDE - COBOL'S DIVIDE
034200*        VERB REQUIRES A GIVING TARGET EVEN WHEN ONLY THE
034300*        REMAINDER CLAUSE IS WANTED.
034400 77  WS-HASH-QUOT                  PIC 9(16) COMP-3.
034500
034600****** RUN TOTALS ONLY - DISPLAYED AT 999-CLEANUP, NOT CARRIED
034700****** FORWARD TO THE NEXT RUN.  DNARECS-LOADED IS INFORMATIONAL,
034800****** IT IS NOT CHECKED AGAINST ANYTHING.
034900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
035000*        TOTAL MUTDGOOD SAMPLES PROCESSED, DUP OR NEW - CHECKED
035100*        AGAINST MUTDEDIT'S OWN TRAILER COUNT IN 999-CLEANUP.
035200*        9(9) RATHER THAN 9(7) BECAUSE THIS COUNTS SAMPLES, NOT
035300*        GRID ROWS, AND A FULL-POPULATION RUN CAN RUN WELL PAST
035400*        WHAT A 7-DIGIT COUNTER WOULD HOLD.
035500     05 SAMPLES-READ             PIC 9(9) COMP.
035600*        SUBSET OF SAMPLES-READ ROUTED TO MUTDFOUND.
035700     05 SAMPLES-DUP              PIC 9(7) COMP.
035800*        SUBSET OF SAMPLES-READ ROUTED TO MUTDNEWK/MUTDNEW.
035900     05 SAMPLES-NEW              PIC 9(7) COMP.
036000*        HOW MANY EXISTING DNARECS ROWS WERE LOADED INTO
036100*        WS-VERDICT-TABLE AT START OF RUN - DISPLAYED ONLY.
036200*        THIS CAN DIFFER FROM THE VERDICT STORE'S OWN RECORD
036300*        COUNT ONLY IF THE TABLE-FULL ABEND IN 050-LOAD-VERDICT-
036400*        TABLE FIRED PARTWAY THROUGH THE LOAD.
036500     05 DNARECS-LOADED           PIC 9(9) COMP.
036600     05 FILLER                   PIC X(01).
036700
036800****** MUTDGOOD CARRIES ITS OWN TRAILER - SEE 900-READ-MUTDGOOD.
036900****** MATCH-FOUND-SW IS RESET FOR EVERY SAMPLE AT THE TOP OF
037000****** 200-SEARCH-VERDICT-TABLE, IT DOES NOT CARRY OVER.
037100 01  FLAGS-AND-SWITCHES.
037200*        DRIVES THE MAINLINE PERFORM UNTIL - GOES TO "N" ONLY ON
037300*        A GENUINE END-OF-FILE, NEVER ON THE TRAILER RECORD.
037400     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
037500         88 NO-MORE-DATA-FL VALUE "N".
037600*        SET THE MOMENT MUTDGOOD'S TRAILER RECORD IS READ - THE
037700*        MAINLINE PERFORM UNTIL STOPS ON THIS JUST AS MUCH AS ON
037800*        NO-MORE-DATA-FL, SINCE THE TRAILER IS NOT A REAL SAMPLE.
037900     05 TRAILER-SEEN-SW          PIC X(01) VALUE "N".
038000         88 TRAILER-WAS-SEEN VALUE "Y".
038100*        DRIVES THE VERDICT-TABLE LOAD LOOP IN THE MAINLINE -
038200*        DNARECS HAS NO TRAILER RECORD OF ITS OWN, SO THIS IS
038300*        THE ONLY SIGNAL THE LOAD LOOP HAS TO STOP ON.
038400     05 MORE-DNARECS-SW          PIC X(01) VALUE "Y".
038500         88 MORE-DNARECS-LEFT VALUE "Y".
038600     05 FILLER                   PIC X(01).
038700*        "Y" WHEN 200-SEARCH-VERDICT-TABLE'S SEARCH FOUND A ROW
038800*        WHOSE KEY MATCHES THE INCOMING SAMPLE - RESET TO "N" AT
038900*        THE TOP OF EVERY CALL, NEVER CARRIED BETWEEN SAMPLES.
039000     05 MATCH-FOUND-SW           PIC X(01) VALUE "N".
039100         88 DUP-MATCH-FOUND VALUE "Y".
039200
039300****** MAINLINE CONTROL - LOAD THE VERDICT TABLE FIRST, THEN
039400****** DRIVE ONE SAMPLE AT A TIME UNTIL MUTDGOOD'S OWN TRAILER
039500****** IS SEEN, THEN BALANCE AND CLOSE OUT.
039600*
039700****** THREE PERFORM UNTIL LOOPS, RUN IN STRICT SEQUENCE, NOT
039800****** INTERLEAVED - THE WHOLE VERDICT STORE MUST BE IN CORE
039900****** BEFORE THE FIRST SAMPLE IS EVEN LOOKED AT, SO THE SECOND
040000****** LOOP CANNOT BEGIN UNTIL THE FIRST HAS RUN TO COMPLETION.
040100 PROCEDURE DIVISION.
040200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
040300*        LOAD LOOP - RUNS ONCE PER DNARECS ROW UNTIL DNARECS IS
040400*        EXHAUSTED.  SEE THE PROCESSING NOTES FOR WHY THIS HAS
040500*        TO HAPPEN BEFORE ANY SAMPLE IS READ.
040600     PERFORM 050-LOAD-VERDICT-TABLE THRU 050-EXIT
040700         UNTIL NOT MORE-DNARECS-LEFT.
040800*        SAMPLE LOOP - RUNS ONCE PER MUTDGOOD ROW UNTIL EITHER A
040900*        GENUINE END OF FILE OR THE TRAILER RECORD IS SEEN,
041000*        WHICHEVER COMES FIRST.
041100     PERFORM 100-MAINLINE THRU 100-EXIT
041200             UNTIL NO-MORE-DATA-FL OR TRAILER-WAS-SEEN.
041300*        BALANCE, FLUSH THE LAST SAMPLE, WRITE TRAILERS, CLOSE.
041400     PERFORM 999-CLEANUP THRU 999-EXIT.
041500     MOVE +0 TO RETURN-CODE.
041600     GOBACK.
041700
041800****** ONE-TIME START-OF-RUN WORK - OPEN THE FILES, STAMP THE
041900****** SYSOUT BANNER, AND PRIME THE FIRST VERDICT ROW AND THE
042000****** FIRST INCOMING SAMPLE SO THE MAINLINE LOOPS HAVE SOMETHING
042100****** TO WORK ON.
042200 000-HOUSEKEEPING.
042300     MOVE "000-HOUSEKEEPING" TO MUTD-PARA-NAME.
042400     DISPLAY "******** BEGIN JOB MUTDDUP ********".
042500     ACCEPT  WS-DATE FROM DATE.
042600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, MUTD-GRID-AREA,
042700                WS-VERDICT-TABLE-COUNT.
042800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
042900*        THE VERDICT TABLE IS EMPTIED HERE, NOT JUST DECLARED
043000*        WITH A VALUE CLAUSE, BECAUSE A PROGRAM OBJECT THAT WAS
043100*        RE-LOADED BY THE SCHEDULER WITHOUT A FRESH INITIAL STATE
043200*        WOULD OTHERWISE CARRY STALE ROWS FORWARD FROM A PRIOR
043300*        EXECUTION UNDER THE SAME REGION.
043400*        PRIME THE FIRST DNARECS ROW SO 050-LOAD-VERDICT-TABLE'S
043500*        OWN PERFORM UNTIL HAS A RECORD WAITING THE FIRST TIME
043600*        IT CHECKS MORE-DNARECS-LEFT.
043700     PERFORM 950-READ-DNARECS THRU 950-EXIT.
043800*        SAME PRIMING FOR MUTDGOOD - AN EMPTY FILE IS TREATED AS
043900*        AN ABEND RATHER THAN A QUIET ZERO-SAMPLE SUCCESSFUL RUN,
044000*        SINCE A TRAILERLESS EMPTY FILE CANNOT EVEN BE BALANCED.
044100     PERFORM 900-READ-MUTDGOOD THRU 900-EXIT.
044200     IF NO-MORE-DATA-FL
044300         MOVE "EMPTY GOOD-SAMPLE FILE" TO MUTD-ABEND-REASON
044400         GO TO 1000-ABEND-RTN.
044500 000-EXIT.
044600     EXIT.
044700
044800****** ONE PASS PER EXISTING VERDICT RECORD, BEFORE THE FIRST
044900****** INCOMING SAMPLE IS EVEN LOOKED AT - SEE THE PROCESSING
045000****** NOTES ABOVE.
045100 050-LOAD-VERDICT-TABLE.
045200     MOVE "050-LOAD-VERDICT-TABLE" TO MUTD-PARA-NAME.
045300*        A STORE OF MORE THAN 1000 DISTINCT SAMPLES MEANS THIS
045400*        PROGRAM CANNOT EVEN LOAD WHAT IT NEEDS TO DEDUP AGAINST -
045500*        TKT#38814 MADE THIS AN ABEND RATHER THAN A SILENT DROP.
045600     IF WS-VERDICT-TABLE-COUNT >= WS-VERDICT-TABLE-SIZE
045700         MOVE "** VERDICT TABLE FULL ON LOAD"
045800                                        TO MUTD-ABEND-REASON
045900         GO TO 1000-ABEND-RTN.
046000     ADD +1 TO WS-VERDICT-TABLE-COUNT.
046100     SET WS-VERDICT-IDX TO WS-VERDICT-TABLE-COUNT.
046200     MOVE MUTD-DNA-KEY IN MUTD-VERDICT-REC
046300                       TO WS-VERDICT-TBL-KEY(WS-VERDICT-IDX).
046400     MOVE MUTD-IS-MUTANT IN MUTD-VERDICT-REC
046500                       TO WS-VERDICT-TBL-FLAG(WS-VERDICT-IDX).
046600     PERFORM 950-READ-DNARECS THRU 950-EXIT.
046700 050-EXIT.
046800     EXIT.
046900
047000****** DRIVES ONE PASS PER MUTDGOOD RECORD - ASSEMBLE THAT ROW
047100****** INTO THE CURRENT SAMPLE'S GRID, THEN MOVE ON.  THE KEY/
047200****** SEARCH STEP ITSELF DOES NOT HAPPEN UNTIL THE SAMPLE-ID
047300****** CHANGES - SEE 150-ASSEMBLE-GRID.
047400 100-MAINLINE.
047500     MOVE "100-MAINLINE" TO MUTD-PARA-NAME.
047600     PERFORM 150-ASSEMBLE-GRID THRU 150-EXIT.
047700     PERFORM 900-READ-MUTDGOOD THRU 900-EXIT.
047800 100-EXIT.
047900     EXIT.
048000
048100****** A SAMPLE IS COMPLETE, AND READY FOR THE KEY/SEARCH STEP,
048200****** ONLY WHEN THE NEXT ROW'S SAMPLE-ID DIFFERS FROM THE ONE
048300****** BEING BUILT - THE LAST SAMPLE OF THE RUN IS FLUSHED BY
048400****** 999-CLEANUP INSTEAD, SINCE THERE IS NO "NEXT ROW" FOR IT.
048500 150-ASSEMBLE-GRID.
048600     MOVE "150-ASSEMBLE-GRID" TO MUTD-PARA-NAME.
048700*        A SAMPLE-ID CHANGE WHILE THE GRID ALREADY HOLDS ROWS
048800*        MEANS THE PRIOR SAMPLE IS DONE - KEY IT, SEARCH FOR IT,
048900*        AND CLEAR THE GRID AREA BEFORE STARTING THE NEW ONE.
049000     IF MUTD-GRID-ROW-COUNT > 0
049100      AND MUTD-SAMPLE-ID NOT = MUTD-GRID-SAMPLE-ID
049200         PERFORM 250-COMPUTE-DNA-KEY THRU 250-EXIT
049300         PERFORM 200-SEARCH-VERDICT-TABLE THRU 200-EXIT
049400         INITIALIZE MUTD-GRID-AREA.
049500
049600     ADD +1 TO MUTD-GRID-ROW-COUNT.
049700     MOVE MUTD-SAMPLE-ID TO MUTD-GRID-SAMPLE-ID.
049800     MOVE MUTD-ROW-DATA
049900          TO MUTD-GRID-ROW-DATA(MUTD-GRID-ROW-COUNT).
050000*        HOLD THE RAW MUTDGOOD IMAGE ASIDE TOO, NOT JUST THE
050100*        ASSEMBLED GRID VIEW - SEE THE REMARKS ON HOLD-SAMPLE-REC.
050200     MOVE MUTD-SAMPLE-REC
050300          TO HOLD-ROW-IMAGE(MUTD-GRID-ROW-COUNT).
050400     MOVE MUTD-GRID-ROW-COUNT TO HOLD-ROW-TALLY.
050500 150-EXIT.
050600     EXIT.
050700
050800****** SEQUENTIAL SEARCH, NOT SEARCH ALL - THE TABLE IS NOT KEPT
050900****** IN ANY PARTICULAR ORDER, IT IS LOADED IN VERDICT-STORE
051000****** SEQUENCE, NOT DNA-KEY SEQUENCE.
051100*
051200****** A SORTED TABLE WITH SEARCH ALL WOULD BE FASTER FOR A
051300****** LARGE VERDICT STORE, BUT WOULD ALSO REQUIRE AN EXTRA SORT
051400****** STEP OVER DNARECS BEFORE THIS PROGRAM COULD EVEN START -
051500****** AT 1000 ROWS A LINEAR SEARCH IS CHEAP ENOUGH THAT THE
051600****** EXTRA STEP HAS NEVER BEEN WORTH ADDING.
051700 200-SEARCH-VERDICT-TABLE.
051800     MOVE "200-SEARCH-VERDICT-TABLE" TO MUTD-PARA-NAME.
051900*        RESET FOR EVERY SAMPLE - SEE THE REMARKS ON MATCH-
052000*        FOUND-SW IN WORKING-STORAGE ABOVE.
052100     MOVE "N" TO MATCH-FOUND-SW.
052200     SET WS-VERDICT-IDX TO 1.
052300*        SEARCH (NOT SEARCH ALL) WALKS THE TABLE LINEARLY FROM
052400*        WS-VERDICT-IDX, STOPPING AT THE FIRST WHEN THAT MATCHES
052500*        OR FALLING INTO AT END WHEN NONE DO - EITHER WAY
052600*        WS-VERDICT-IDX IS LEFT POINTING AT THE MATCHING ROW.
052700     SEARCH WS-VERDICT-ROW
052800         AT END
052900             MOVE "N" TO MATCH-FOUND-SW
053000         WHEN WS-VERDICT-TBL-KEY(WS-VERDICT-IDX)
053100              = MUTD-ROUTE-DNA-KEY
053200             MOVE "Y" TO MATCH-FOUND-SW
053300     END-SEARCH.
053400
053500*        A MATCH MEANS THIS EXACT DNA WAS ALREADY DETECTED ON AN
053600*        EARLIER RUN - REUSE ITS VERDICT AND SKIP MUTDTECT
053700*        ENTIRELY; NO MATCH MEANS MUTDUPDT MUST DETECT IT FRESH.
053800*        DUPLICATE BRANCH - REUSE THE STORED VERDICT, ROUTE TO
053900*        MUTDFOUND, AND DO NOT TOUCH MUTDNEW/MUTDNEWK AT ALL.
054000     IF DUP-MATCH-FOUND
054100         MOVE WS-VERDICT-TBL-FLAG(WS-VERDICT-IDX)
054200                            TO MUTD-ROUTE-VERDICT
054300         MOVE "Y" TO MUTD-ROUTE-DUP-SW
054400         ADD +1 TO SAMPLES-DUP
054500         PERFORM 700-WRITE-FOUND THRU 700-EXIT
054600     ELSE
054700*        NEW-SAMPLE BRANCH - MUTD-ROUTE-VERDICT IS LEFT BLANK
054800*        SINCE NO VERDICT EXISTS YET; MUTDUPDT FILLS IT IN.  THE
054900*        VARYING CLAUSE WALKS THE HELD GRID ROWS IN THE SAME
055000*        ORDER THEY WERE ORIGINALLY READ FROM MUTDGOOD.
055100         MOVE SPACE TO MUTD-ROUTE-VERDICT
055200         MOVE "N" TO MUTD-ROUTE-DUP-SW
055300         ADD +1 TO SAMPLES-NEW
055400         PERFORM 710-WRITE-NEW THRU 710-EXIT
055500             VARYING HOLD-ROW-IDX FROM 1 BY 1 UNTIL
055600             HOLD-ROW-IDX > HOLD-ROW-TALLY.
055700     ADD +1 TO SAMPLES-READ.
055800 200-EXIT.
055900     EXIT.
056000
056100****** BUILDS THE DNA-KEY FOR THE SAMPLE JUST ASSEMBLED, THEN
056200****** COPIES IT AND THE SAMPLE-ID/GRID-SIZE INTO THE ROUTING
056300****** RECORD FOR WHICHEVER OUTPUT FILE 200-SEARCH-VERDICT-TABLE
056400****** ENDS UP WRITING TO.
056500****** BUILDS THE KEY ONCE PER SAMPLE, NEVER ONCE PER ROW - THIS
056600****** IS CALLED ONLY FROM 150-ASSEMBLE-GRID (ON A SAMPLE-ID
056700****** CHANGE) AND FROM 999-CLEANUP (ON THE LAST SAMPLE OF THE
056800****** RUN), NEVER FROM THE PER-ROW READ LOOP ITSELF.
056900 250-COMPUTE-DNA-KEY.
057000     MOVE "250-COMPUTE-DNA-KEY" TO MUTD-PARA-NAME.
057100******** TKT - HASH CARRIES FORWARD ACROSS THE WHOLE GRID, IT
057200******** DOES NOT RESTART AT EACH ROW - SEE CHANGE LOG 08/21/96
057300*        ROUTE FIELDS FIRST, THEN THE KEY-VIEW SCRATCH FIELDS -
057400*        THIS ORDER MATCHES THE FIELD ORDER IN MUTD-ROUTE-REC SO
057500*        A READER CAN FOLLOW ALONG AGAINST COPY MUTDRTE.
057600     MOVE MUTD-GRID-SAMPLE-ID TO MUTD-ROUTE-SAMPLE-ID.
057700     MOVE MUTD-GRID-ROW-COUNT TO MUTD-ROUTE-GRID-SIZE.
057800*        MUTD-DNA-KEY-VIEW (FROM COPY MUTDVRD) REDEFINES THE
057900*        SAME 104 BYTES AS MUTD-VERDICT-REC, GIVING A SCRATCH
058000*        AREA SHAPED LIKE A KEY RATHER THAN A STORED VERDICT -
058100*        NOT WRITTEN TO DNARECS ITSELF, ONLY USED TO BUILD THE
058200*        HASH BEFORE IT IS COPIED OUT TO MUTD-ROUTE-DNA-KEY.
058300     MOVE MUTD-GRID-ROW-COUNT TO MUTD-KEY-GRID-SIZE
058400                                         IN MUTD-DNA-KEY-VIEW.
058500     MOVE ZERO TO MUTD-KEY-HASH-1 IN MUTD-DNA-KEY-VIEW.
058600     MOVE ZERO TO MUTD-KEY-HASH-2 IN MUTD-DNA-KEY-VIEW.
058700     MOVE SPACES TO MUTD-KEY-CONTENT-SAMPLE IN MUTD-DNA-KEY-VIEW.
058800*        FIRST 12 BYTES OF ROW 1 ONLY, KEPT PURELY AS A HUMAN-
058900*        READABLE HINT FOR ANYONE BROWSING DNARECS WITH A FILE
059000*        VIEWER - NOT PART OF THE DEDUP COMPARISON ITSELF, WHICH
059100*        USES ONLY THE TWO ROLLING HASHES BELOW.
059200     MOVE MUTD-GRID-ROW-DATA(1)
059300           TO MUTD-KEY-CONTENT-SAMPLE IN MUTD-DNA-KEY-VIEW
059400                                              (1:12).
059500
059600     PERFORM 260-HASH-ONE-ROW THRU 260-EXIT
059700         VARYING WS-HASH-ROW-SUB FROM 1 BY 1 UNTIL
059800         WS-HASH-ROW-SUB > MUTD-GRID-ROW-COUNT.
059900
060000     MOVE MUTD-DNA-KEY-VIEW TO MUTD-ROUTE-DNA-KEY.
060100 250-EXIT.
060200     EXIT.
060300
060400*    ONE CALL PER ROW OF THE GRID, IN TURN - SEE 250-COMPUTE-DNA-
060500*    KEY'S VARYING CLAUSE.
060600 260-HASH-ONE-ROW.
060700     PERFORM 270-HASH-ONE-CHAR THRU 270-EXIT
060800         VARYING WS-HASH-SUB FROM 1 BY 1 UNTIL
060900         WS-HASH-SUB > MUTD-GRID-ROW-COUNT.
061000 260-EXIT.
061100     EXIT.
061200
061300*    ONE CALL PER CHARACTER OF THE CURRENT ROW - BOTH RUNNING
061400*    HASHES ARE UPDATED HERE, HASH-1 USES ONLY ROW POSITION,
061500*    HASH-2 ALSO WEIGHTS BY COLUMN, SO TRANSPOSED ROWS DO NOT
061600*    COLLIDE.
061700 270-HASH-ONE-CHAR.
061800     MOVE MUTD-GRID-ROW-DATA(WS-HASH-ROW-SUB)(WS-HASH-SUB:1)
061900                                             TO WS-HASH-CHAR.
062000*        A/T/C/G BECOME 1/2/3/4; ANYTHING ELSE BECOMES ZERO, BUT
062100*        SHOULD NEVER ACTUALLY HAPPEN SINCE MUTDVSEQ ALREADY
062200*        REJECTED ANY SAMPLE WITH A NON-BASE CHARACTER IN IT.
062300     EVALUATE WS-HASH-CHAR
062400         WHEN "A"   MOVE 01 TO WS-HASH-CODE
062500         WHEN "T"   MOVE 02 TO WS-HASH-CODE
062600         WHEN "C"   MOVE 03 TO WS-HASH-CODE
062700         WHEN "G"   MOVE 04 TO WS-HASH-CODE
062800         WHEN OTHER MOVE 00 TO WS-HASH-CODE
062900     END-EVALUATE.
063000******** ROLLING HASH, MODULUS TAKEN BY HAND (DIVIDE/REMAINDER) -
063100******** NO INTRINSIC FUNCTIONS ARE USED IN THIS JOB STREAM
063200*        HASH-1: MULTIPLY THE RUNNING VALUE BY 31, ADD THIS
063300*        CHARACTER'S CODE PLUS ITS ROW NUMBER, THEN FOLD BACK
063400*        INTO RANGE BY THE MODULUS - A CLASSIC POLYNOMIAL HASH.
063500     COMPUTE WS-HASH-TEMP =
063600         (MUTD-KEY-HASH-1 IN MUTD-DNA-KEY-VIEW * 31)
063700            + WS-HASH-CODE + WS-HASH-ROW-SUB.
063800     DIVIDE WS-HASH-TEMP BY WS-HASH-MODULUS
063900         GIVING WS-HASH-QUOT
064000         REMAINDER MUTD-KEY-HASH-1 IN MUTD-DNA-KEY-VIEW.
064100
064200*        HASH-2: SAME IDEA WITH A DIFFERENT MULTIPLIER (37) AND
064300*        WEIGHTED BY COLUMN POSITION INSTEAD OF ROW POSITION, SO
064400*        A GRID AND ITS TRANSPOSE DO NOT PRODUCE THE SAME KEY.
064500     COMPUTE WS-HASH-TEMP =
064600         (MUTD-KEY-HASH-2 IN MUTD-DNA-KEY-VIEW * 37)
064700            + (WS-HASH-CODE * WS-HASH-SUB).
064800     DIVIDE WS-HASH-TEMP BY WS-HASH-MODULUS
064900         GIVING WS-HASH-QUOT
065000         REMAINDER MUTD-KEY-HASH-2 IN MUTD-DNA-KEY-VIEW.
065100 270-EXIT.
065200     EXIT.
065300
065400*    DUPLICATE ONLY - THE KEY AND REUSED VERDICT, NOT THE GRID
065500*    ITSELF.  MUTDFOUND NEVER CARRIES GRID ROWS.
065600 700-WRITE-FOUND.
065700*        MUTD-ROUTE-REC (FROM COPY MUTDRTE) WAS ALREADY BUILT
065800*        BY 250-COMPUTE-DNA-KEY AND 200-SEARCH-VERDICT-TABLE
065900*        BEFORE THIS PARAGRAPH IS EVER REACHED - THIS PARAGRAPH
066000*        ONLY WRITES WHAT IS ALREADY THERE.
066100     WRITE MUTD-ROUTE-REC-FOUND FROM MUTD-ROUTE-REC.
066200 700-EXIT.
066300     EXIT.
066400
066500*    NEW SAMPLE ONLY - WRITES ONE MUTDNEW ROW PER CALL, AND THE
066600*    MUTDNEWK KEY RECORD ON THE FIRST ROW ONLY, SO THE KEY FILE
066700*    STAYS ONE RECORD PER SAMPLE WHILE MUTDNEW STAYS ONE RECORD
066800*    PER GRID ROW.
066900 710-WRITE-NEW.
067000*        HOLD-ROW-IDX IS SET BY THE VARYING CLAUSE ON THE CALLER'S
067100*        PERFORM IN 200-SEARCH-VERDICT-TABLE, NOT BY THIS
067200*        PARAGRAPH ITSELF - THIS PARAGRAPH JUST WRITES WHATEVER
067300*        ROW THE INDEX IS CURRENTLY POINTING AT.
067400     WRITE MUTD-SAMPLE-REC-NEW FROM HOLD-ROW-IMAGE(HOLD-ROW-IDX).
067500     IF HOLD-ROW-IDX = 1
067600         WRITE MUTD-ROUTE-REC-NEWK FROM MUTD-ROUTE-REC.
067700 710-EXIT.
067800     EXIT.
067900
068000*    ALL FIVE DATA FILES OPEN AT ONCE - THIS JOB HAS NO PHASES
068100*    THAT CLOSE AND REOPEN ANYTHING MID-RUN.  MUTDGOOD AND
068200*    DNARECS ARE BOTH INPUT; THE THREE ROUTING FILES AND SYSOUT
068300*    ARE ALL OUTPUT.
068400 800-OPEN-FILES.
068500     MOVE "800-OPEN-FILES" TO MUTD-PARA-NAME.
068600     OPEN INPUT MUTDGOOD, DNARECS.
068700     OPEN OUTPUT MUTDFOUND, MUTDNEWK, MUTDNEW, SYSOUT.
068800 800-EXIT.
068900     EXIT.
069000
069100*    SHARED BY BOTH THE NORMAL END OF 999-CLEANUP AND THE ABEND
069200*    PATH AT 1000-ABEND-RTN - WHICHEVER WAY THE RUN ENDS, ALL
069300*    FIVE FILES STILL GET CLOSED BEFORE THE JOB STEP COMPLETES.
069400 850-CLOSE-FILES.
069500     MOVE "850-CLOSE-FILES" TO MUTD-PARA-NAME.
069600     CLOSE MUTDGOOD, DNARECS, MUTDFOUND, MUTDNEWK, MUTDNEW,
069700           SYSOUT.
069800 850-EXIT.
069900     EXIT.
070000
070100*    MUTDGOOD'S OWN TRAILER, SEPARATE FROM DNARECS' LACK OF ONE -
070200*    SEE 950-READ-DNARECS, WHICH RELIES ON FILE STATUS ALONE.
070300 900-READ-MUTDGOOD.
070400     READ MUTDGOOD INTO MUTD-SAMPLE-REC
070500         AT END MOVE "N" TO MORE-DATA-SW
070600         GO TO 900-EXIT
070700     END-READ.
070800*        MUTD-TRAILER-RECORD (FROM COPY MUTDSAMP) IS A REDEFINE
070900*        OF THE SAME RECORD - THE TRAILER IS A REAL PHYSICAL
071000*        RECORD ON MUTDGOOD, NOT A SEPARATE END-OF-FILE SIGNAL.
071100*        A SAMPLE-ID OF ALL NINES IS WHAT MARKS THAT RECORD AS
071200*        THE TRAILER RATHER THAN ONE MORE GRID ROW - SEE MUTDSAMP
071300*        ITSELF FOR THE 88-LEVEL THAT TESTS FOR IT.
071400     IF MUTD-TRAILER-RECORD
071500         MOVE "Y" TO TRAILER-SEEN-SW.
071600 900-EXIT.
071700     EXIT.
071800
071900*    DNARECS CARRIES NO TRAILER RECORD OF ITS OWN - END OF FILE
072000*    IS DETECTED PURELY THROUGH THE AT END CLAUSE/FILE STATUS.
072100*    THIS IS WHY THE VERDICT-TABLE LOAD LOOP IN THE MAINLINE IS
072200*    DRIVEN OFF MORE-DNARECS-LEFT RATHER THAN A TRAILER FLAG LIKE
072300*    THE ONE MUTDGOOD CARRIES.
072400 950-READ-DNARECS.
072500     READ DNARECS INTO MUTD-VERDICT-REC
072600         AT END MOVE "N" TO MORE-DNARECS-SW
072700         GO TO 950-EXIT
072800     END-READ.
072900     ADD +1 TO DNARECS-LOADED.
073000 950-EXIT.
073100     EXIT.
073200
073300****** END-OF-RUN BALANCING - FLUSHES THE LAST SAMPLE (SEE 150-
073400****** ASSEMBLE-GRID), WRITES BOTH TRAILER RECORDS, AND REFUSES
073500****** TO CLOSE OUT A RUN WHOSE COUNTS DISAGREE WITH WHAT
073600****** MUTDEDIT SAYS IT SENT.
073700*
073800****** THIS PARAGRAPH RUNS EXACTLY ONCE, AFTER THE SAMPLE LOOP
073900****** IN THE MAINLINE HAS ENDED FOR WHATEVER REASON - A CLEAN
074000****** TRAILER, A GENUINE END OF FILE WITH NO TRAILER AT ALL, OR
074100****** ANYTHING IN BETWEEN.  THE TRAILER CHECK BELOW IS WHAT
074200****** TELLS THOSE CASES APART.
074300 999-CLEANUP.
074400     MOVE "999-CLEANUP" TO MUTD-PARA-NAME.
074500*        A FILE THAT RAN OFF THE END WITHOUT EVER PRESENTING A
074600*        TRAILER RECORD NEVER RAN TO COMPLETION ON MUTDEDIT'S
074700*        SIDE - TREATED AS BAD INPUT, NOT AS A QUIET SHORT RUN.
074800     IF NOT TRAILER-WAS-SEEN
074900         MOVE "** INVALID FILE - NO TRAILER REC"
075000                                        TO MUTD-ABEND-REASON
075100         GO TO 1000-ABEND-RTN.
075200
075300*        THE VERY LAST SAMPLE OF THE RUN NEVER SAW A FOLLOWING
075400*        SAMPLE-ID CHANGE TO TRIGGER ITS OWN KEY/SEARCH STEP -
075500*        FLUSH IT HERE NOW THAT THE TRAILER CONFIRMS THERE IS NO
075600*        MORE DATA COMING.  SEE THE 04/02/03 CHANGE LOG ENTRY.
075700     IF MUTD-GRID-ROW-COUNT > 0
075800         PERFORM 250-COMPUTE-DNA-KEY THRU 250-EXIT
075900         PERFORM 200-SEARCH-VERDICT-TABLE THRU 200-EXIT.
076000
076100*        MUTDEDIT'S TRAILER CARRIES HOW MANY GOOD SAMPLES IT
076200*        ACTUALLY SENT - IF THIS PROGRAM DID NOT READ THE SAME
076300*        COUNT, SOMETHING WAS LOST OR DUPLICATED IN TRANSIT.
076400     IF SAMPLES-READ NOT EQUAL TO MUTD-TRLR-SAMPLE-CNT
076500         MOVE "** INVALID FILE - # SAMPLES OUT OF BALANCE"
076600                               TO MUTD-ABEND-REASON
076700         MOVE SAMPLES-READ        TO MUTD-ACTUAL-VAL
076800         MOVE MUTD-TRLR-SAMPLE-CNT TO MUTD-EXPECTED-VAL
076900         WRITE SYSOUT-REC FROM MUTD-ABEND-REC
077000         GO TO 1000-ABEND-RTN.
077100
077200*        ONE TRAILER RECORD PER OUTPUT FILE, EACH CARRYING THAT
077300*        FILE'S OWN COUNT - MUTDNEW'S TRAILER REUSES MUTD-
077400*        TRAILER-VIEW FROM COPY MUTDSAMP RATHER THAN THE ROUTING
077500*        TRAILER, SINCE MUTDNEW IS SHAPED LIKE MUTDGOOD, NOT LIKE
077600*        MUTDFOUND/MUTDNEWK.
077700     MOVE MUTD-GRID-SAMPLE-ID TO MUTD-RTRLR-ID
077800                                     IN MUTD-ROUTE-TRAILER-VIEW.
077900     MOVE "T" TO MUTD-RTRLR-TYPE IN MUTD-ROUTE-TRAILER-VIEW.
078000     MOVE SAMPLES-DUP TO MUTD-RTRLR-CNT IN
078100                                     MUTD-ROUTE-TRAILER-VIEW.
078200     WRITE MUTD-ROUTE-REC-FOUND FROM MUTD-ROUTE-TRAILER-VIEW.
078300     MOVE SAMPLES-NEW TO MUTD-RTRLR-CNT IN
078400                                     MUTD-ROUTE-TRAILER-VIEW.
078500     WRITE MUTD-ROUTE-REC-NEWK FROM MUTD-ROUTE-TRAILER-VIEW.
078600     WRITE MUTD-SAMPLE-REC-NEW FROM MUTD-TRAILER-VIEW.
078700
078800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
078900
079000*        SAME FOUR-LINE DISPLAY ORDER AS MUTDRPT'S OWN END-OF-
079100*        JOB SUMMARY, PER TKT#42905 ABOVE - READ/DUP/NEW/LOADED.
079200     DISPLAY "** SAMPLES READ **".
079300     DISPLAY SAMPLES-READ.
079400     DISPLAY "** SAMPLES DUPLICATE **".
079500     DISPLAY SAMPLES-DUP.
079600     DISPLAY "** SAMPLES NEW **".
079700     DISPLAY SAMPLES-NEW.
079800     DISPLAY "** DNARECS LOADED **".
079900     DISPLAY DNARECS-LOADED.
080000     DISPLAY "******** NORMAL END OF JOB MUTDDUP ********".
080100 999-EXIT.
080200     EXIT.
080300
080400****** COMMON ABEND EXIT - THE DIVIDE-BY-ZERO FORCES A S0C7 SO
080500****** THE RUN SHOWS UP ABENDED ON THE JOB LOG.  ZERO-VAL AND
080600****** ONE-VAL COME FROM COPY MUTDABND, SHARED BY EVERY PROGRAM
080700****** IN THIS JOB STREAM SO THE ABEND LOOKS THE SAME NO MATTER
080800****** WHICH PROGRAM STEP TRIPPED IT.
080900 1000-ABEND-RTN.
081000     WRITE SYSOUT-REC FROM MUTD-ABEND-REC.
081100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
081200     DISPLAY "*** ABNORMAL END OF JOB - MUTDDUP ***"
081300                                               UPON CONSOLE.
081400     DIVIDE ZERO-VAL INTO ONE-VAL.
