000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MUTDUPDT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/10/94.
000600 DATE-COMPILED. 02/10/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM READS THE NEW-SAMPLE KEY FILE (MUTDNEWK)
001300*          AND THE MATCHING GRID-ROW FILE (MUTDNEW) PRODUCED BY
001400*          MUTDDUP, CALLS THE MUTDTECT SUBPROGRAM ONCE PER
001500*          SAMPLE, AND EXTENDS THE VERDICT STORE (DNARECS) WITH
001600*          ONE NEW VERDICT RECORD PER SAMPLE DETECTED.
001700*
001800*          THIS IS THE ONLY PROGRAM IN THE JOB STREAM THAT CALLS
001900*          THE DETECTOR - DUPLICATE SAMPLES NEVER REACH HERE,
002000*          MUTDDUP ALREADY GAVE THEM A VERDICT WITHOUT A CALL.
002100*
002200*          DNARECS IS OPENED EXTEND, NOT OUTPUT - THIS STEP ONLY
002300*          ADDS NEW VERDICT RECORDS ONTO THE END OF THE STORE, IT
002400*          NEVER REWRITES OR DELETES A RECORD ALREADY ON FILE.
002500*          MUTDRPT IS THE ONLY OTHER PROGRAM THAT EVEN OPENS
002600*          DNARECS, AND IT OPENS IT INPUT ONLY.
002700*
002800*          RECORD-ID IS A RUN-LONG SEQUENCE NUMBER, NOT A DATE OR
002900*          A HASH OF THE DNA KEY - IT EXISTS SOLELY SO MUTDRPT
003000*          CAN LIST VERDICTS IN THE ORDER THEY WERE WRITTEN.  SEE
003100*          THE PROCESSING NOTES AND THE TKT#38814 CHANGE LOG
003200*          ENTRY BELOW FOR WHERE THE STARTING VALUE COMES FROM.
003300*
003400******************************************************************
003500
003600        INPUT FILE (KEYS)       -   DDS0001.MUTDNEWK
003700
003800        INPUT FILE (GRIDS)      -   DDS0001.MUTDNEW
003900
004000        VERDICT STORE FILE      -   DDS0001.DNARECS  (EXTEND)
004100
004200        CONTROL CARD FILE       -   DDS0001.MUTDCTL
004300
004400        DUMP FILE               -   SYSOUT
004500
004600****************************************************************
004700* PROCESSING NOTES
004800*
004900*          MUTDNEWK DRIVES THE LOOP - ONE KEY, ONE SAMPLE, ONE
005000*          CALL TO MUTDTECT, ONE RECORD WRITTEN TO DNARECS.
005100*          MUTDNEW IS READ IN LOCK-STEP BEHIND IT, GRID-SIZE
005200*          ROWS AT A TIME, BECAUSE MUTDDUP WROTE BOTH FILES
005300*          FROM ONE PASS AND THEY CANNOT DRIFT OUT OF STEP
005400*          UNLESS ONE OF THEM WAS TRUNCATED - WHICH IS WHY
005500*          160-READ-ONE-GRID-ROW ABENDS RATHER THAN SKIPS ON
005600*          AN UNEXPECTED END OF FILE.
005700*
005800*          RECORD-ID ON THE VERDICT STORE IS A RUN-LONG SEQUENCE,
005900*          NOT A DATE OR A HASH - IT EXISTS SO MUTDRPT CAN LIST
006000*          VERDICTS IN THE ORDER THEY WERE WRITTEN.  IT IS SEEDED
006100*          FROM THE ONE-CARD MUTDCTL CONTROL FILE, NOT FROM
006200*          DNARECS ITSELF, BECAUSE A SEQUENTIAL FILE CANNOT BE
006300*          READ BACKWARD FOR A HIGH KEY - SEE TKT#38814 BELOW.
006400*
006500*          OPERATIONS PUNCHES THE NEXT MUTDCTL CARD FROM THE
006600*          HIGH-RECORD-ID MUTDRPT PRINTS AT THE END OF EVERY RUN.
006700*          IF MUTDCTL EVER CARRIES A VALUE LOWER THAN WHAT IS
006800*          ACTUALLY ON DNARECS, THIS PROGRAM WILL ISSUE DUPLICATE
006900*          RECORD-IDS WITHOUT NOTICING - THERE IS NO CHECK AGAINST
007000*          DNARECS ITSELF, ONLY AGAINST THE CARD.
007100*
007200*          THIS PROGRAM NEVER READS DNARECS - IT ONLY WRITES TO
007300*          IT.  ANY VERIFICATION THAT A VERDICT ACTUALLY LANDED
007400*          ON THE STORE HAPPENS DOWNSTREAM, AT MUTDRPT.
007500*
007600****************************************************************
007700* CHANGE LOG
007800*   02/10/94  JS   ORIGINAL PROGRAM.
007900*   09/09/02  JBT  TKT#38814 - RECORD-ID ASSIGNMENT WAS RESTARTING
008000*                   AT 1 ON EVERY RUN, COLLIDING WITH PRIOR RUNS'
008100*                   VERDICT RECORDS.  NOW SEEDED FROM THE HIGH-
008200*                   RECORD-ID CARD ON MUTDCTL, PUNCHED EACH RUN BY
008300*                   OPERATIONS FROM THE PRIOR RUN'S MUTDRPT
008400*                   LISTING, RATHER THAN ALWAYS STARTING AT ZERO.
008500*   04/02/03  JBT  TKT#40217 - SEE MUTDTECT CHANGE LOG; THE FIX
008600*                   WAS IN THE SUBPROGRAM, NOTHING CHANGED HERE.
008700*   06/14/03  RGS  TKT#41192 - DATE-WRITTEN/DATE-COMPILED HEADER
008800*                   WAS PUNCHED WRONG WHEN THIS PROGRAM WAS SPLIT
008900*                   OFF MUTDDUP - CORRECTED TO THE ACTUAL DATE
009000*                   THIS PROGRAM WAS WRITTEN, NO LOGIC CHANGE.
009100*   11/05/10  RGS  TKT#46703 - CHANGE LOG ENTRY FOR TKT#38814 READ
009200*                   AS IF RECORD-ID WERE SEEDED FROM DNARECS -
009300*                   WRONG, IT HAS ALWAYS BEEN SEEDED FROM THE
009400*                   MUTDCTL CONTROL CARD, SEE 000-HOUSEKEEPING.
009500*                   WORDING CORRECTED AND THE ENTRY MOVED BACK TO
009600*                   ITS CORRECT PLACE IN DATE ORDER, AHEAD OF
009700*                   TKT#40217 ABOVE.  NO LOGIC CHANGED.
009800******************************************************************
009900****** SAME PLATFORM AS EVERY OTHER PROGRAM IN THE JOB STREAM -
010000****** THIS PROGRAM RUNS NOWHERE ELSE.
010100 ENVIRONMENT DIVISION.
010200 CONFIGURATION SECTION.
010300 SOURCE-COMPUTER. IBM-390.
010400 OBJECT-COMPUTER. IBM-390.
010500*    C01 IS DECLARED FOR CONSISTENCY WITH THE REST OF THE JOB
010600*    STREAM'S SPECIAL-NAMES, EVEN THOUGH THIS PROGRAM PRINTS NO
010700*    PAGE-FORMATTED OUTPUT OF ITS OWN - SYSOUT IS LINE MESSAGES
010800*    ONLY.
010900 SPECIAL-NAMES.
011000     C01 IS TOP-OF-FORM.
011100 INPUT-OUTPUT SECTION.
011200 FILE-CONTROL.
011300*    THE ABEND DUMP AND RUN-TOTAL DISPLAY FILE - NO FILE STATUS
011400*    CLAUSE, WRITE ERRORS HERE ARE NOT WORTH CHECKING FOR ON A
011500*    PROGRAM THAT IS ALREADY ABENDING.
011600     SELECT SYSOUT
011700     ASSIGN TO UT-S-SYSOUT
011800       ORGANIZATION IS SEQUENTIAL.
011900
012000*    NEW-SAMPLE ROUTING CARDS, WRITTEN BY MUTDDUP.
012100     SELECT MUTDNEWK
012200     ASSIGN TO UT-S-MUTDNEWK
012300       ACCESS MODE IS SEQUENTIAL
012400       FILE STATUS IS KFCODE.
012500
012600*    NEW-SAMPLE GRID ROWS, ALSO WRITTEN BY MUTDDUP, IN LOCK-STEP
012700*    WITH MUTDNEWK.
012800     SELECT MUTDNEW
012900     ASSIGN TO UT-S-MUTDNEW
013000       ACCESS MODE IS SEQUENTIAL
013100       FILE STATUS IS GFCODE.
013200
013300*    THE WHOLE VERDICT STORE, OPENED EXTEND - THIS PROGRAM NEVER
013400*    READS AN EXISTING RECORD BACK, IT ONLY ADDS NEW ONES.
013500     SELECT DNARECS
013600     ASSIGN TO UT-S-DNARECS
013700       ACCESS MODE IS SEQUENTIAL
013800       FILE STATUS IS DFCODE.
013900
014000*    ONE-CARD RECORD-ID SEED, PUNCHED BY OPERATIONS - SEE
014100*    000-HOUSEKEEPING AND TKT#38814 ABOVE.
014200     SELECT MUTDCTL
014300     ASSIGN TO UT-S-MUTDCTL
014400       ORGANIZATION IS SEQUENTIAL
014500       FILE STATUS IS CFCODE.
014600
014700 DATA DIVISION.
014800 FILE SECTION.
014900*    ABEND DUMP AND RUN-TOTAL DISPLAY RECORD - NEVER READ BACK,
015000*    ONLY WRITTEN, FROM 400-APPLY-UPDATES' OWN TOTALS AND FROM
015100*    1000-ABEND-RTN.
015200 FD  SYSOUT
015300     RECORDING MODE IS F
015400     LABEL RECORDS ARE STANDARD
015500     RECORD CONTAINS 130 CHARACTERS
015600     BLOCK CONTAINS 0 RECORDS
015700     DATA RECORD IS SYSOUT-REC.
015800** 130 BYTES SO ONE RECORD CAN CARRY EITHER THE ABEND LINE OR A
015900** FULL DISPLAY-STYLE MESSAGE WITHOUT TRUNCATING EITHER ONE.
016000 01  SYSOUT-REC  PIC X(130).
016100
016200*    DRIVES 100-MAINLINE - ONE RECORD PER NEW SAMPLE, PLUS THE
016300*    TRAILER RECORD THAT ENDS THE RUN.
016400 FD  MUTDNEWK
016500     RECORDING MODE IS F
016600     LABEL RECORDS ARE STANDARD
016700     RECORD CONTAINS 80 CHARACTERS
016800     BLOCK CONTAINS 0 RECORDS
016900     DATA RECORD IS MUTD-ROUTE-REC-IN.
017000** ONE ROUTING CARD PER SAMPLE - THE KEY, GRID-SIZE AND DNA-KEY
017100** MUTDDUP COMPUTED, PLUS THE END-OF-FILE TRAILER - SEE MUTDRTE.
017200 01  MUTD-ROUTE-REC-IN PIC X(80).
017300
017400*    READ GRID-SIZE ROWS AT A TIME BY 150-LOAD-GRID, NEVER MORE,
017500*    NEVER LESS - SEE 160-READ-ONE-GRID-ROW.
017600 FD  MUTDNEW
017700     RECORDING MODE IS F
017800     LABEL RECORDS ARE STANDARD
017900     RECORD CONTAINS 30 CHARACTERS
018000     BLOCK CONTAINS 0 RECORDS
018100     DATA RECORD IS MUTD-SAMPLE-REC-IN.
018200** ONE GRID ROW PER RECORD, CARD-IMAGE STYLE - SEE MUTDSAMP FOR
018300** THE FULL LAYOUT, THIS FD ONLY NEEDS THE RAW 30-BYTE WINDOW.
018400 01  MUTD-SAMPLE-REC-IN PIC X(30).
018500
018600****** EXTENDED, NEVER REWRITTEN - THIS JOB ONLY ADDS NEW
018700****** VERDICT RECORDS, IT NEVER CHANGES AN EXISTING ONE
018800 FD  DNARECS
018900     RECORDING MODE IS F
019000     LABEL RECORDS ARE STANDARD
019100     RECORD CONTAINS 104 CHARACTERS
019200     BLOCK CONTAINS 0 RECORDS
019300     DATA RECORD IS FD-DNA-VERDICT-REC.
019400 01  FD-DNA-VERDICT-REC PIC X(104).
019500
019600****** ONE-CARD CONTROL FILE - CARRIES THE HIGH RECORD-ID LEFT
019700****** BY THE PRIOR RUN, PUNCHED BY OPERATIONS FROM THE LISTING
019800****** MUTDRPT PRINTS AT THE END OF EVERY RUN
019900 FD  MUTDCTL
020000     RECORDING MODE IS F
020100     LABEL RECORDS ARE STANDARD
020200     RECORD CONTAINS 9 CHARACTERS
020300     BLOCK CONTAINS 0 RECORDS
020400     DATA RECORD IS MUTD-CTL-REC.
020500*    THE ONLY FIELD ON THE CARD - THE HIGHEST RECORD-ID THE PRIOR
020600*    RUN LEFT ON DNARECS, NOT THIS RUN'S STARTING RECORD-ID.
020700 01  MUTD-CTL-REC.
020800     05  MUTD-CTL-HIGH-RECORD-ID  PIC 9(09).
020900
021000** QSAM FILE
021100 WORKING-STORAGE SECTION.
021200
021300*    ONE TWO-BYTE STATUS PER SELECTED FILE, EACH TESTED THROUGH AN
021400*    88 LEVEL BELOW, NEVER COMPARED TO THE RAW VALUE DIRECTLY.
021500 01  FILE-STATUS-CODES.
021600** KFCODE/GFCODE/DFCODE/CFCODE ARE CHECKED ONLY THROUGH THE 88S
021700** BELOW - NO PARAGRAPH TESTS THE TWO-BYTE VALUE DIRECTLY.
021800*    MUTDNEWK'S STATUS BYTE.
021900     05  KFCODE                  PIC X(2).
022000         88 CODE-READ-K   VALUE SPACES.
022100         88 NO-MORE-KEYS  VALUE "10".
022200*    MUTDNEW'S STATUS BYTE.
022300     05  GFCODE                  PIC X(2).
022400         88 CODE-READ-G   VALUE SPACES.
022500         88 NO-MORE-GRIDS VALUE "10".
022600*    DNARECS' STATUS BYTE - AN EXTEND-ONLY FILE, SO ONLY A WRITE
022700*    STATUS IS TRACKED, THERE IS NO "NO MORE" 88 TO TEST.
022800     05  DFCODE                  PIC X(2).
022900         88 CODE-WRITE-D  VALUE SPACES.
023000*    MUTDCTL'S STATUS BYTE - READ ONCE, AT 000-HOUSEKEEPING TIME.
023100     05  CFCODE                  PIC X(2).
023200         88 CODE-READ-C   VALUE SPACES.
023300     05  FILLER                  PIC X(02).
023400
023500*    MUTDSAMP - THE GRID-ROW LAYOUT SHARED WITH EVERY OTHER
023600*    PROGRAM IN THE JOB STREAM THAT READS OR WRITES MUTDNEW OR
023700*    MUTDBAD.
023800 COPY MUTDSAMP.
023900*    MUTDVRD - THE VERDICT-STORE (DNARECS) RECORD LAYOUT - THIS
024000*    IS THE LAYOUT 400-APPLY-UPDATES BUILDS BEFORE EVERY WRITE.
024100 COPY MUTDVRD.
024200*    MUTDRTE - THE ROUTE-RECORD LAYOUT SHARED BY MUTDFOUND AND
024300*    MUTDNEWK, BOTH WRITTEN BY MUTDDUP - THIS PROGRAM READS ONLY
024400*    THE MUTDNEWK SIDE OF IT.
024500 COPY MUTDRTE.
024600*    MUTDABND - THE STANDARD ABEND DUMP RECORD, SAME COPYBOOK
024700*    EVERY PROGRAM IN THE JOB STREAM USES FOR 1000-ABEND-RTN.
024800 COPY MUTDABND.
024900
025000****** THIS IS THE CALL-PARAMETER LAYOUT MUTDTECT'S LINKAGE AREA
025100****** MIRRORS BYTE FOR BYTE - DO NOT CHANGE ONE SIDE WITHOUT THE
025200****** OTHER - THE CALL WILL MOVE GARBAGE IF THE LENGTHS DRIFT
025300 01  MUTD-DETECT-REC.
025400*    ONE SAMPLE'S GRID, AT MOST 12 ROWS, EACH ROW A 12-CHARACTER
025500*    STRING OF A/T/C/G - THE SAME SHAPE MUTDEDIT BUILT IT IN.
025600     05  MUTD-DETECT-GRID-SIZE   PIC 9(04) COMP.
025700*    ONLY THE FIRST MUTD-DETECT-GRID-SIZE ROWS ARE MEANINGFUL -
025800*    ANY ROW BEYOND THAT IS LEFTOVER FROM A PRIOR SAMPLE'S CALL.
025900     05  MUTD-DETECT-GRID-ROWS OCCURS 12 TIMES
026000                        INDEXED BY MUTD-DETECT-IDX
026100                        PIC X(12).
026200*    SET BY MUTDTECT ON RETURN - WE DO NOT COMPUTE THE VERDICT
026300*    OURSELVES, ONLY FILE IT AWAY ONTO THE VERDICT STORE.
026400     05  MUTD-DETECT-VERDICT     PIC X(01).
026500         88  MUTD-DETECT-IS-MUTANT   VALUE "Y".
026600         88  MUTD-DETECT-IS-HUMAN    VALUE "N".
026700     05  FILLER                  PIC X(01).
026800
026900*    SUBSCRIPT FOR 150-LOAD-GRID'S VARYING CLAUSE - NOTHING ELSE
027000*    IN THIS PROGRAM TOUCHES IT.
027100 01  HOLD-GRID-ROW-SUB            PIC 9(04) COMP.
027200*    RETURN-CODE FROM THE CALL TO MUTDTECT - ZERO MEANS THE
027300*    SUBPROGRAM RETURNED NORMALLY, SEE 200-CALL-DETECTOR.
027400 77  MUTDTECT-RETURN-CD          PIC S9(04) COMP.
027500** WS-DATE IS A SYSOUT TIME-STAMP ONLY - SEE THE Y2K ENTRY ABOVE.
027600 77  WS-DATE                     PIC 9(6).
027700** WS-TIMESTAMP IS THE 26-BYTE STAMP STORED ON MUTD-CREATED-TS SO
027800** A VERDICT CAN BE TRACED BACK TO THE RUN THAT WROTE IT.
027900 77  WS-TIMESTAMP                PIC X(26).
028000** TKT#38814 - SEEDED FROM MUTDCTL IN 000-HOUSEKEEPING, NEVER FROM
028100** ZERO, SO RECORD-IDS NEVER COLLIDE ACROSS RUNS.
028200 77  WS-NEXT-RECORD-ID           PIC 9(09) COMP.
028300
028400*    RUN TOTALS - RESET TO ZERO EVERY RUN, NEVER CARRIED FORWARD
028500*    THE WAY WS-NEXT-RECORD-ID IS.
028600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
028700*  RUN TOTALS ONLY - DISPLAYED AT 999-CLEANUP, NOT CARRIED
028800*  FORWARD TO THE NEXT RUN.
028900     05 KEYS-READ                PIC 9(9) COMP.
029000*    KEYS-READ DOUBLES AS THE BALANCE FIGURE CHECKED AGAINST
029100*    MUTD-RTRLR-CNT AT 999-CLEANUP - KEEP THE ADD IN STEP.
029200     05 SAMPLES-MUTANT           PIC 9(7) COMP.
029300*    SAMPLES-MUTANT PLUS SAMPLES-HUMAN ALWAYS EQUALS KEYS-READ -
029400*    EVERY SAMPLE THAT REACHES 200-CALL-DETECTOR GETS EXACTLY ONE
029500*    OF THE TWO ADDED TO IT.
029600     05 SAMPLES-HUMAN            PIC 9(7) COMP.
029700     05 FILLER                   PIC X(01).
029800
029900*    ONE-BYTE SWITCHES, EACH WITH ITS OWN 88 - NO OTHER PARAGRAPH
030000*    TESTS THE RAW VALUE.
030100 01  FLAGS-AND-SWITCHES.
030200     05 MORE-KEYS-SW             PIC X(01) VALUE "Y".
030300         88 NO-MORE-KEYS-FL VALUE "N".
030400*  THE NEW-SAMPLE KEY FILE CARRIES ITS OWN TRAILER, SEPARATE
030500*  FROM MUTDNEW'S GRID ROWS - SEE 900-READ-MUTDNEWK.
030600     05 TRAILER-SEEN-SW          PIC X(01) VALUE "N".
030700         88 TRAILER-WAS-SEEN VALUE "Y".
030800     05 FILLER                   PIC X(01).
030900
031000****** NOTHING BELOW THIS POINT IS A SECTION HEADER - THE WHOLE
031100****** PROCEDURE DIVISION IS ONE UNNAMED SECTION, PARAGRAPH
031200****** NUMBERS ARE THE ONLY ORGANIZATION.
031300 PROCEDURE DIVISION.
031400****** MAINLINE CONTROL - OPEN AND PRIME, DRIVE ONE SAMPLE AT A
031500****** TIME UNTIL THE KEY FILE'S OWN TRAILER IS SEEN, THEN
031600****** BALANCE AND CLOSE OUT.  COVERS THE ZERO-SAMPLE CASE TOO.
031700*    OPEN, STAMP, SEED THE RECORD-ID COUNTER, PRIME THE FIRST KEY.
031800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
031900*    ONE PASS OF 100-MAINLINE PER NEW SAMPLE.
032000     PERFORM 100-MAINLINE THRU 100-EXIT
032100             UNTIL NO-MORE-KEYS-FL OR TRAILER-WAS-SEEN.
032200*    BALANCE, DISPLAY THE RUN TOTALS, CLOSE EVERYTHING.
032300     PERFORM 999-CLEANUP THRU 999-EXIT.
032400     MOVE +0 TO RETURN-CODE.
032500     GOBACK.
032600
032700****** ONE-TIME START-OF-RUN WORK - OPEN, STAMP, SEED THE
032800****** RECORD-ID COUNTER FROM THE CONTROL CARD, AND PRIME THE
032900****** FIRST KEY SO 100-MAINLINE HAS SOMETHING TO WORK ON.
033000 000-HOUSEKEEPING.
033100     MOVE "000-HOUSEKEEPING" TO MUTD-PARA-NAME.
033200     DISPLAY "******** BEGIN JOB MUTDUPDT ********".
033300*    WS-DATE IS FOR THE SYSOUT BANNER ONLY - THE STORED VERDICT
033400*    TIMESTAMP COMES FROM THE YYYYMMDD-FORM ACCEPT BELOW.
033500     ACCEPT  WS-DATE FROM DATE.
033600*    WS-TIMESTAMP IS STAMPED ONCE HERE AND REUSED FOR EVERY
033700*    VERDICT WRITTEN THIS RUN - ALL VERDICTS FROM ONE EXECUTION
033800*    OF THIS PROGRAM SHARE THE SAME MUTD-CREATED-TS VALUE.
033900     ACCEPT  WS-TIMESTAMP FROM DATE YYYYMMDD.
034000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
034100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
034200******** TKT#38814 - NEXT-RECORD-ID IS SEEDED FROM THE CONTROL
034300******** CARD, NOT DERIVED HERE - THE VERDICT STORE IS SEQUENTIAL
034400******** AND CANNOT BE SCANNED BACKWARD FOR A HIGH KEY
034500     READ MUTDCTL INTO MUTD-CTL-REC
034600         AT END
034700             MOVE "** MISSING MUTDCTL CONTROL CARD"
034800                                         TO MUTD-ABEND-REASON
034900             GO TO 1000-ABEND-RTN
035000     END-READ.
035100*    THE CARD'S VALUE IS THE LAST RECORD-ID ALREADY WRITTEN - THE
035200*    ADD IN 400-APPLY-UPDATES IS WHAT MOVES PAST IT.
035300     MOVE MUTD-CTL-HIGH-RECORD-ID TO WS-NEXT-RECORD-ID.
035400*    ONE CARD, ONE READ - MUTDCTL IS CLOSED IMMEDIATELY, NOT LEFT
035500*    OPEN FOR THE REST OF THE RUN.
035600     CLOSE MUTDCTL.
035700     PERFORM 900-READ-MUTDNEWK THRU 900-EXIT.
035800*    AN EMPTY KEY FILE IS NOT A ZERO-SAMPLE SUCCESS HERE - MUTDDUP
035900*    ALWAYS WRITES AT LEAST A TRAILER, SO A BLANK READ MEANS THE
036000*    FILE WAS NEVER BUILT AT ALL.
036100     IF NO-MORE-KEYS-FL
036200         MOVE "EMPTY NEW-SAMPLE KEY FILE" TO MUTD-ABEND-REASON
036300         GO TO 1000-ABEND-RTN.
036400 000-EXIT.
036500     EXIT.
036600
036700****** DRIVES THE THREE STEPS FOR ONE NEW SAMPLE - LOAD ITS GRID
036800****** ROWS, CALL THE DETECTOR, FILE THE VERDICT - THEN MOVE ON
036900****** TO THE NEXT KEY.  ONE PASS OF THIS PARAGRAPH PER SAMPLE.
037000 100-MAINLINE.
037100     MOVE "100-MAINLINE" TO MUTD-PARA-NAME.
037200*    REASSEMBLE THIS SAMPLE'S GRID FROM MUTDNEW.
037300     PERFORM 150-LOAD-GRID THRU 150-EXIT.
037400*    HAND THE GRID TO MUTDTECT AND TALLY THE VERDICT.
037500     PERFORM 200-CALL-DETECTOR THRU 200-EXIT.
037600*    WRITE THE VERDICT RECORD TO DNARECS.
037700     PERFORM 400-APPLY-UPDATES THRU 400-EXIT.
037800*    ADVANCE TO THE NEXT KEY (OR THE TRAILER).
037900     PERFORM 900-READ-MUTDNEWK THRU 900-EXIT.
038000 100-EXIT.
038100     EXIT.
038200
038300****** REASSEMBLES THE GRID MUTDDUP SPLIT OUT ACROSS GRID-SIZE
038400****** ROWS ON MUTDNEW, ONE CARD-IMAGE RECORD PER ROW.
038500 150-LOAD-GRID.
038600     MOVE "150-LOAD-GRID" TO MUTD-PARA-NAME.
038700*    CARRIED OVER FROM THE ROUTE RECORD MUTDDUP WROTE - THE SAME
038800*    VALUE MUTDEDIT ORIGINALLY COMPUTED FOR THIS SAMPLE.
038900     MOVE MUTD-ROUTE-GRID-SIZE TO MUTD-DETECT-GRID-SIZE.
039000     PERFORM 160-READ-ONE-GRID-ROW THRU 160-EXIT
039100         VARYING HOLD-GRID-ROW-SUB FROM 1 BY 1 UNTIL
039200         HOLD-GRID-ROW-SUB > MUTD-ROUTE-GRID-SIZE.
039300 150-EXIT.
039400     EXIT.
039500
039600*    ONE ROW, ONE READ - THE GROUP IS NEVER OUT OF STEP WITH
039700*    MUTDNEWK BECAUSE MUTDDUP WROTE BOTH FILES FROM ONE PASS.
039800 160-READ-ONE-GRID-ROW.
039900*    AN UNEXPECTED END OF FILE HERE MEANS MUTDNEW WAS TRUNCATED
040000*    OR MISMATCHED AGAINST MUTDNEWK - NOT A CASE THIS PROGRAM CAN
040100*    RECOVER FROM, SO IT ABENDS RATHER THAN SKIP THE SAMPLE.
040200     READ MUTDNEW INTO MUTD-SAMPLE-REC
040300         AT END
040400             MOVE "** MUTDNEW RAN OUT OF ROWS MID-SAMPLE"
040500                                         TO MUTD-ABEND-REASON
040600             GO TO 1000-ABEND-RTN
040700     END-READ.
040800*    ONE 12-CHARACTER A/T/C/G STRING PER ROW, FILED INTO THE SAME
040900*    SLOT MUTDTECT WILL SEARCH.
041000     MOVE MUTD-ROW-DATA
041100          TO MUTD-DETECT-GRID-ROWS(HOLD-GRID-ROW-SUB).
041200 160-EXIT.
041300     EXIT.
041400
041500****** THE ONLY CALL TO MUTDTECT IN THE WHOLE JOB STREAM - DUPE
041600****** SAMPLES ALREADY CARRY A VERDICT, THEY NEVER REACH HERE.
041700****** SEE MUTDTECT'S OWN REMARKS FOR THE DETECTION RULE ITSELF.
041800 200-CALL-DETECTOR.
041900     MOVE "200-CALL-DETECTOR" TO MUTD-PARA-NAME.
042000*    THE WHOLE GRID TRAVELS IN ONE PARAMETER - MUTDTECT NEVER
042100*    SEES MUTDNEW OR MUTDNEWK DIRECTLY, ONLY THIS LINKAGE AREA.
042200     CALL 'MUTDTECT' USING MUTD-DETECT-REC, MUTDTECT-RETURN-CD.
042300*    A NON-ZERO RETURN IS TREATED AS A SUBPROGRAM FAILURE, NOT A
042400*    VALID "NO VERDICT" ANSWER - THERE IS NO SUCH ANSWER.
042500     IF MUTDTECT-RETURN-CD NOT EQUAL TO ZERO
042600         MOVE "** NON-ZERO RETURN-CODE FROM MUTDTECT"
042700                                        TO MUTD-ABEND-REASON
042800         GO TO 1000-ABEND-RTN.
042900*    RUN-TOTAL TALLY ONLY - THE VERDICT ITSELF IS NOT WRITTEN
043000*    UNTIL 400-APPLY-UPDATES BUILDS THE OUTPUT RECORD.
043100     IF MUTD-DETECT-IS-MUTANT
043200         ADD +1 TO SAMPLES-MUTANT
043300     ELSE
043400         ADD +1 TO SAMPLES-HUMAN.
043500 200-EXIT.
043600     EXIT.
043700
043800****** WRITES ONE NEW VERDICT RECORD TO DNARECS - RECORD-ID IS
043900****** ASSIGNED HERE, NOT BY MUTDTECT, BECAUSE THE DETECTOR
044000****** KNOWS NOTHING ABOUT THE VERDICT STORE'S KEY SEQUENCE.
044100 400-APPLY-UPDATES.
044200     MOVE "400-APPLY-UPDATES" TO MUTD-PARA-NAME.
044300*    ADD BEFORE MOVE - RECORD-ID 1 IS NEVER ISSUED, THE CONTROL
044400*    CARD'S HIGH-RECORD-ID BELONGS TO A RECORD ALREADY ON FILE.
044500     ADD +1 TO WS-NEXT-RECORD-ID.
044600     MOVE WS-NEXT-RECORD-ID TO MUTD-RECORD-ID.
044700*    THE KEY MUTDDUP COMPUTED FOR THIS SAMPLE - THE SAME VALUE
044800*    250-SEARCH-VERDICT-TABLE IN MUTDRPT WILL LOOK UP LATER.
044900     MOVE MUTD-ROUTE-DNA-KEY TO MUTD-DNA-KEY.
045000*    "Y" OR "N" FROM MUTDTECT, MOVED STRAIGHT ACROSS WITH NO
045100*    TRANSLATION.
045200     MOVE MUTD-DETECT-VERDICT TO MUTD-IS-MUTANT.
045300     MOVE WS-TIMESTAMP TO MUTD-CREATED-TS.
045400     WRITE FD-DNA-VERDICT-REC FROM MUTD-VERDICT-REC.
045500     ADD +1 TO KEYS-READ.
045600 400-EXIT.
045700     EXIT.
045800
045900*    DNARECS OPENS EXTEND - THIS STEP ONLY ADDS RECORDS, NEVER
046000*    REWRITES ONE ALREADY ON THE STORE.
046100 800-OPEN-FILES.
046200     MOVE "800-OPEN-FILES" TO MUTD-PARA-NAME.
046300*    THREE INPUTS - THE KEY FILE, THE GRID FILE, AND THE ONE-CARD
046400*    CONTROL FILE, ALL OPENED TOGETHER.
046500     OPEN INPUT MUTDNEWK, MUTDNEW, MUTDCTL.
046600*    EXTEND, NOT OUTPUT - SEE THE BANNER ABOVE.
046700     OPEN EXTEND DNARECS.
046800*    SYSOUT OPENS OUTPUT WHETHER THE RUN EVER WRITES TO IT OR NOT.
046900     OPEN OUTPUT SYSOUT.
047000 800-EXIT.
047100     EXIT.
047200
047300*    SHARED BY BOTH THE NORMAL END OF 999-CLEANUP AND THE ABEND
047400*    PATH AT 1000-ABEND-RTN, SO A BAD RUN STILL CLOSES ITS FILES.
047500 850-CLOSE-FILES.
047600     MOVE "850-CLOSE-FILES" TO MUTD-PARA-NAME.
047700*    MUTDCTL IS NOT IN THIS LIST - IT WAS ALREADY CLOSED BACK IN
047800*    000-HOUSEKEEPING RIGHT AFTER ITS ONE CARD WAS READ.
047900     CLOSE MUTDNEWK, MUTDNEW, DNARECS, SYSOUT.
048000 850-EXIT.
048100     EXIT.
048200
048300*    MUTDNEWK'S OWN TRAILER (NOT MUTDNEW'S) TELLS US WHEN THE
048400*    KEY FILE IS EXHAUSTED - SEE 999-CLEANUP FOR THE BALANCE
048500*    CHECK AGAINST KEYS-READ.
048600 900-READ-MUTDNEWK.
048700*    NO GO TO ON END HERE BY STYLE CHOICE - THE AT END CLAUSE
048800*    SETS THE SWITCH AND FALLS STRAIGHT THROUGH TO 900-EXIT.
048900     READ MUTDNEWK INTO MUTD-ROUTE-REC
049000         AT END MOVE "N" TO MORE-KEYS-SW
049100         GO TO 900-EXIT
049200     END-READ.
049300*    MUTD-ROUTE-TRAILER-RECORD IS AN 88 ON MUTDRTE - TRUE ONLY FOR
049400*    THE ONE RECORD AT THE END OF THE KEY FILE.
049500     IF MUTD-ROUTE-TRAILER-RECORD
049600         MOVE "Y" TO TRAILER-SEEN-SW.
049700 900-EXIT.
049800     EXIT.
049900
050000****** END-OF-RUN BALANCING AND COUNTS - REFUSES TO CLOSE OUT A
050100****** RUN THAT DID NOT READ A CLEAN TRAILER OR WHOSE COUNTS
050200****** DISAGREE WITH WHAT MUTDDUP SAYS IT SHOULD HAVE SENT.
050300 999-CLEANUP.
050400     MOVE "999-CLEANUP" TO MUTD-PARA-NAME.
050500*    100-MAINLINE'S UNTIL CLAUSE CAN END ON NO-MORE-KEYS-FL
050600*    WITHOUT EVER SEEING A TRAILER - THAT IS A TRUNCATED FILE,
050700*    NOT A NORMAL END OF RUN, SO IT ABENDS HERE.
050800     IF NOT TRAILER-WAS-SEEN
050900         MOVE "** INVALID FILE - NO TRAILER REC"
051000                                        TO MUTD-ABEND-REASON
051100         GO TO 1000-ABEND-RTN.
051200
051300*    KEYS-READ SHOULD MATCH THE COUNT MUTDDUP PUNCHED INTO THE
051400*    TRAILER RECORD WHEN IT ORIGINALLY SPLIT THE SAMPLES - A
051500*    MISMATCH MEANS SAMPLES WERE LOST OR DUPLICATED IN TRANSIT.
051600     IF KEYS-READ NOT EQUAL TO MUTD-RTRLR-CNT
051700                             IN MUTD-ROUTE-TRAILER-VIEW
051800         MOVE "** INVALID FILE - # KEYS OUT OF BALANCE"
051900                               TO MUTD-ABEND-REASON
052000         MOVE KEYS-READ TO MUTD-ACTUAL-VAL
052100         MOVE MUTD-RTRLR-CNT IN MUTD-ROUTE-TRAILER-VIEW
052200                             TO MUTD-EXPECTED-VAL
052300         WRITE SYSOUT-REC FROM MUTD-ABEND-REC
052400         GO TO 1000-ABEND-RTN.
052500
052600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
052700
052800*    THE SAME THREE COUNTS OPERATIONS WATCHES RUN TO RUN, PUT ON
052900*    THE CONSOLE RATHER THAN ONLY ON SYSOUT SO THEY SHOW UP IN
053000*    THE JOB LOG WITHOUT ANYONE HAVING TO BROWSE THE SPOOL.
053100     DISPLAY "** NEW SAMPLES DETECTED **".
053200     DISPLAY KEYS-READ.
053300     DISPLAY "** MUTANT VERDICTS **".
053400     DISPLAY SAMPLES-MUTANT.
053500     DISPLAY "** HUMAN VERDICTS **".
053600     DISPLAY SAMPLES-HUMAN.
053700     DISPLAY "******** NORMAL END OF JOB MUTDUPDT ********".
053800 999-EXIT.
053900     EXIT.
054000
054100****** COMMON ABEND EXIT - ANY PARAGRAPH REACHING 1000-ABEND-RTN
054200****** HAS ALREADY MOVED ITS OWN TEXT TO MUTD-ABEND-REASON.  THE
054300****** DIVIDE-BY-ZERO FORCES A S0C7 SO THE RUN SHOWS UP ABENDED
054400****** ON THE JOB LOG, NOT JUST AS A QUIET NON-ZERO RETURN CODE.
054500 1000-ABEND-RTN.
054600*    MUTD-ABEND-REC AND MUTD-ABEND-REASON COME FROM COPY
054700*    MUTDABND - THE SAME ABEND COPYBOOK SHARED BY EVERY PROGRAM
054800*    IN THE JOB STREAM, SO THE DUMP FORMAT IS THE SAME EVERYWHERE.
054900     WRITE SYSOUT-REC FROM MUTD-ABEND-REC.
055000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
055100     DISPLAY "*** ABNORMAL END OF JOB - MUTDUPDT ***"
055200                                               UPON CONSOLE.
055300*    A DELIBERATE DIVIDE BY ZERO - NOT A BUG, THIS IS HOW THE
055400*    SHOP FORCES A VISIBLE S0C7 ABEND CODE ON THE JOB LOG.
055500     DIVIDE ZERO-VAL INTO ONE-VAL.
