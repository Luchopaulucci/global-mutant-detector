000100******************************************************************
000200* COPY MEMBER   MUTDSAMP                                        *
000300* PLAIN WORKING-STORAGE COPYBOOK (NOT A DCLGEN - NO DATABASE     *
000400* TABLE BACKS THIS LAYOUT)                                       *
000500*                                                                *
000600* LAYOUT OF THE DNA SAMPLE INPUT RECORD READ BY MUTDEDIT, ONE    *
000700* GRID ROW PER PHYSICAL RECORD.  ROWS FOR ONE SAMPLE ARE         *
000800* CONTIGUOUS AND IN ROW ORDER (ROW-SEQ 1..GRID-SIZE).  THE LAST  *
000900* RECORD OF THE FILE IS A TRAILER CARRYING THE BATCH COUNTS -    *
001000* SEE MUTD-TRAILER-VIEW BELOW.                                   *
001100*                                                                *
001200* CHANGE LOG                                                     *
001300*   01/14/94  RKL  ORIGINAL COPY MEMBER - REPLACES ONE-SAMPLE-   *
001400*                   PER-RECORD LAYOUT WITH ONE-ROW-PER-RECORD SO *
001500*                   THE BATCH WINDOW CAN HANDLE LARGER GRIDS     *
001600*                   WITHOUT A FIXED-SIZE SAMPLE RECORD.          *
001700*   06/02/99  PDW  Y2K - CURR-DTE STYLE DATES REMOVED FROM THIS  *
001800*                   MEMBER; GRID ROWS CARRY NO DATE FIELDS.      *
001900******************************************************************
002000 01  MUTD-SAMPLE-REC.
002100     05  MUTD-SAMPLE-ID          PIC X(08).
002200     05  MUTD-ROW-SEQ            PIC 9(04).
002300     05  MUTD-GRID-SIZE          PIC 9(04).
002400     05  MUTD-ROW-DATA           PIC X(12).
002500     05  FILLER                  PIC X(02).
002600
002700******************************************************************
002800* TRAILER VIEW OF THE SAME 30-BYTE RECORD - WRITTEN/READ AS THE  *
002900* LAST RECORD OF THE DNA SAMPLE FILE AND OF THE MUTDGOOD FILE.   *
003000******************************************************************
003100 01  MUTD-TRAILER-VIEW REDEFINES MUTD-SAMPLE-REC.
003200     05  MUTD-TRLR-ID            PIC X(08).
003300     05  MUTD-TRLR-TYPE          PIC X(01).
003400         88  MUTD-TRAILER-RECORD     VALUE "T".
003500     05  MUTD-TRLR-SAMPLE-CNT    PIC 9(09).
003600     05  MUTD-TRLR-INVALID-CNT   PIC 9(09).
003700     05  FILLER                  PIC X(03).
003800
003900******************************************************************
004000* IN-MEMORY GRID WORK AREA - ONE SAMPLE'S ROWS ASSEMBLED HERE    *
004100* BEFORE THE VALIDATOR AND DETECTOR ARE CALLED.  RECORD WIDTH    *
004200* CAPS A ROW AT 12 CHARACTERS SO THE TABLE IS SIZED TO MATCH.    *
004300******************************************************************
004400 01  MUTD-GRID-AREA.
004500     05  MUTD-GRID-SAMPLE-ID     PIC X(08).
004600     05  MUTD-GRID-ROW-COUNT     PIC 9(04) COMP.
004700     05  MUTD-GRID-ROWS OCCURS 12 TIMES
004800                        INDEXED BY MUTD-GRID-IDX.
004900         10  MUTD-GRID-ROW-DATA  PIC X(12).
005000     05  FILLER                  PIC X(04).
