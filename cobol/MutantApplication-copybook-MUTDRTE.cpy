000100******************************************************************
000200* COPY MEMBER   MUTDRTE                                         *
000300* PLAIN WORKING-STORAGE COPYBOOK (NOT A DCLGEN)                  *
000400*                                                                *
000500* ROUTING RECORD PASSED BETWEEN MUTDDUP AND MUTDUPDT/MUTDRPT -   *
000600* CARRIES THE SAMPLE-ID AND COMPUTED DNA-KEY FORWARD THROUGH THE *
000700* DEDUP STEP SO THE DOWNSTREAM STEPS DO NOT HAVE TO RE-COMPUTE   *
000800* THE KEY FROM THE GRID A SECOND TIME.                           *
000900*                                                                *
001000* CHANGE LOG                                                     *
001100*   02/03/94  RKL  ORIGINAL COPY MEMBER.                         *
001200*   11/19/98  PDW  Y2K - NO DATE FIELDS IN THIS MEMBER, REVIEWED *
001300*                   AND SIGNED OFF.                              *
001400******************************************************************
001500 01  MUTD-ROUTE-REC.
001600     05  MUTD-ROUTE-SAMPLE-ID    PIC X(08).
001700     05  MUTD-ROUTE-DNA-KEY      PIC X(64).
001800     05  MUTD-ROUTE-VERDICT      PIC X(01).
001900         88  MUTD-ROUTE-MUTANT       VALUE "Y".
002000         88  MUTD-ROUTE-HUMAN         VALUE "N".
002100     05  MUTD-ROUTE-DUP-SW       PIC X(01).
002200         88  MUTD-ROUTE-IS-DUP       VALUE "Y".
002300         88  MUTD-ROUTE-NOT-DUP      VALUE "N".
002400     05  MUTD-ROUTE-GRID-SIZE    PIC 9(04) COMP.
002500     05  FILLER                  PIC X(04).
002600
002700******************************************************************
002800* TRAILER VIEW OF THE SAME 80-BYTE RECORD - WRITTEN/READ AS THE  *
002900* LAST RECORD OF MUTDFOUND AND MUTDNEWK.                        *
003000******************************************************************
003100 01  MUTD-ROUTE-TRAILER-VIEW REDEFINES MUTD-ROUTE-REC.
003200     05  MUTD-RTRLR-ID           PIC X(08).
003300     05  MUTD-RTRLR-TYPE         PIC X(01).
003400         88  MUTD-ROUTE-TRAILER-RECORD  VALUE "T".
003500     05  MUTD-RTRLR-CNT          PIC 9(09).
003600     05  FILLER                  PIC X(62).
