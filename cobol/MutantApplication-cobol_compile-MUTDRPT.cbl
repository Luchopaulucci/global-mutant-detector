000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MUTDRPT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 01/23/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM PRINTS THE RUN REPORT FOR A MUTANT
001300*          DETECTION BATCH - ONE DETAIL LINE PER SAMPLE PROCESSED
001400*          THIS RUN, FOLLOWED BY THE END-OF-RUN TOTALS AND THE
001500*          MUTANT/HUMAN RATIO.
001600*
001700*          DUPLICATE SAMPLES COME OFF MUTDFOUND ALREADY CARRYING
001800*          THEIR VERDICT.  NEW SAMPLES COME OFF MUTDNEWK WITHOUT
001900*          A VERDICT - BY THE TIME THIS STEP RUNS, MUTDUPDT HAS
002000*          ALREADY WRITTEN THEIR VERDICTS TO DNARECS, SO THIS
002100*          PROGRAM LOADS DNARECS INTO A TABLE AND LOOKS THEM UP
002200*          THE SAME WAY MUTDDUP DOES.  INVALID SAMPLES COME OFF
002300*          MUTDBAD, GROUPED BACK UP BY GRID-SIZE.
002400*
002500*          THIS IS THE LAST PROGRAM TO RUN IN THE JOB STREAM AND
002600*          THE ONLY ONE THAT PRODUCES A HUMAN-READABLE OUTPUT -
002700*          EVERY OTHER FILE IN THE STREAM IS MACHINE TO MACHINE.
002800*          IF A NUMBER ON THIS REPORT LOOKS WRONG, THE BUG IS
002900*          ALMOST ALWAYS UPSTREAM OF HERE, NOT IN THIS PROGRAM -
003000*          THIS PROGRAM ONLY COUNTS AND FORMATS WHAT IT IS HANDED.
003100*
003200*          THE THREE SAMPLES-DUP/SAMPLES-NEW/SAMPLES-INVALID
003300*          COUNTERS ARE THIS RUN'S TRAFFIC ONLY AND RESET TO ZERO
003400*          EVERY TIME THE JOB RUNS.  COUNT-MUTANT-O/COUNT-HUMAN-O
003500*          ARE DIFFERENT - THEY COVER THE WHOLE VERDICT STORE,
003600*          EVERY SAMPLE EVER PROCESSED, NOT JUST TODAY'S.  SEE
003700*          TKT#41191 BELOW FOR WHY THAT DISTINCTION MATTERS.
003800*
003900*          THE REPORT NEVER OPENS DNARECS FOR OUTPUT - IT READS
004000*          THE WHOLE FILE ONCE, INTO THE TABLE, AND NEVER WRITES
004100*          A SINGLE RECORD BACK TO IT.  ANY VERDICT THAT WOULD
004200*          HAVE APPEARED ON THIS REPORT BUT DID NOT WAS ALREADY
004300*          MISSING ON DNARECS BEFORE THIS PROGRAM EVER OPENED IT.
004400*
004500*          THE PAGE SIZE, COLUMN LAYOUT, AND RATIO FORMAT ARE ALL
004600*          FIXED IN THIS PROGRAM'S WORKING-STORAGE, NOT DRIVEN BY
004700*          ANY CONTROL CARD - MUTDCTL IS READ BY MUTDUPDT ONLY,
004800*          THIS PROGRAM NEVER OPENS IT.
004900*
005000*          THE TOTALS BLOCK AT THE END OF THE REPORT IS WHAT
005100*          OPERATIONS ACTUALLY WATCHES RUN TO RUN - THE DETAIL
005200*          LINES ABOVE IT EXIST MOSTLY FOR TRACEABILITY WHEN A
005300*          SPECIFIC SAMPLE'S VERDICT IS QUESTIONED LATER.
005400*
005500*          ALL FIVE INPUT/OUTPUT FILES STAY OPEN FOR THE WHOLE
005600*          RUN - NOTHING IN THIS PROGRAM EVER CLOSES AND REOPENS
005700*          A FILE MID-RUN THE WAY A MULTI-PHASE JOB MIGHT.
005800*
005900*          THERE IS NO "ROWS DELETED" OR "ROWS CHANGED" CONCEPT
006000*          ANYWHERE IN THIS STEP - EVERY SAMPLE THAT WAS READ
006100*          EITHER PRINTS A DETAIL LINE OR THE RUN ABENDS TRYING.
006200*          A SHORT REPORT WITH NO ABEND MEANS A SHORT RUN, NOT A
006300*          LOST RECORD SOMEWHERE IN THIS PROGRAM.
006400*
006500*          ANY OPERATOR OR AUDITOR READING THIS REPORT SHOULD
006600*          TRUST THE TOTALS BLOCK OVER A HAND COUNT OF THE DETAIL
006700*          LINES - THE TOTALS ARE ACCUMULATED AS EACH SAMPLE IS
006800*          PROCESSED, THE DETAIL LINES ARE JUST A PRINTED TRACE
006900*          OF THE SAME WORK.
007000*
007100*          THIS PROGRAM NEVER WRITES TO DNARECS AND NEVER WRITES
007200*          TO MUTDFOUND, MUTDNEWK, OR MUTDBAD EITHER - ALL FOUR OF
007300*          THOSE FILES ARE STRICTLY READ-ONLY HERE, OPENED INPUT
007400*          AND NEVER REWOUND OR REOPENED FOR OUTPUT.  MUTDRPT AND
007500*          SYSOUT ARE THE ONLY TWO FILES THIS PROGRAM EVER WRITES.
007600*
007700******************************************************************
007800
007900        INPUT FILE (DUPS)       -   DDS0001.MUTDFOUND
008000
008100        INPUT FILE (NEW KEYS)   -   DDS0001.MUTDNEWK
008200
008300        INPUT FILE (INVALID)    -   DDS0001.MUTDBAD
008400
008500        VERDICT STORE FILE      -   DDS0001.DNARECS
008600
008700        PRINTED REPORT          -   DDS0001.MUTDRPT
008800
008900****************************************************************
009000* PROCESSING NOTES
009100*
009200*          THIS IS THE LAST STEP IN THE JOB STREAM - BY THE TIME
009300*          IT RUNS, MUTDDUP HAS ALREADY SPLIT SAMPLES INTO
009400*          DUPLICATE/NEW, MUTDUPDT HAS ALREADY DETECTED AND
009500*          STORED EVERY NEW VERDICT, AND MUTDEDIT HAS ALREADY
009600*          SET INVALID SAMPLES ASIDE ON MUTDBAD.  THIS PROGRAM
009700*          DOES NO DETECTION OF ITS OWN - IT ONLY REPORTS WHAT
009800*          THE EARLIER STEPS ALREADY DECIDED.
009900*
010000*          THE VERDICT TABLE IS LOADED THE SAME WAY MUTDDUP
010100*          LOADS IT, FOR THE SAME REASON - A NEW SAMPLE'S KEY
010200*          CARRIES NO VERDICT OF ITS OWN ON MUTDNEWK, ONLY ON
010300*          DNARECS, SO IT MUST BE LOOKED UP.
010400*
010500*          THE REPORT IS WALKED IN THREE PASSES - DUPS FIRST,
010600*          THEN NEW, THEN INVALID - RATHER THAN MERGED INTO
010700*          SAMPLE-ID ORDER.  NOBODY ASKED FOR SAMPLE-ID ORDER AND
010800*          A MERGE WOULD HAVE MEANT SORTING THREE FILES BY A KEY
010900*          NONE OF THEM SHARE A COMMON FORMAT FOR.  KEEP IT THIS
011000*          WAY UNLESS SOMEONE ACTUALLY ASKS FOR SORTED OUTPUT.
011100*
011200*          A SAMPLE APPEARS ON EXACTLY ONE OF THE THREE INPUT
011300*          FILES, NEVER MORE THAN ONE - SEE MUTDEDIT AND MUTDDUP
011400*          REMARKS FOR WHY.  THIS PROGRAM DOES NOT CHECK FOR THAT
011500*          ITSELF, IT TRUSTS THE EARLIER STEPS TO HAVE GOT IT
011600*          RIGHT.
011700*
011800*          EACH 1XX/2XX/3XX PARAGRAPH BUILDS ITS OWN DETAIL LINE
011900*          FROM SCRATCH RATHER THAN SHARING ONE SET OF MOVE
012000*          STATEMENTS - THE THREE INPUT FILES DO NOT SHARE A
012100*          RECORD LAYOUT, SO THERE IS NOTHING TO FACTOR OUT.
012200*
012300*          IF THIS PROGRAM EVER ABENDS AT 1000-ABEND-RTN, THE
012400*          REPORT FILE ON HAND IS PARTIAL - WHATEVER PRINTED
012500*          BEFORE THE ABEND IS STILL ON MUTDRPT, BUT THE TOTALS
012600*          LINES AND RATIO LINE NEVER GOT WRITTEN.  DO NOT
012700*          DISTRIBUTE A REPORT FROM AN ABENDED RUN.
012800*
012900*          THE 1000-ROW VERDICT TABLE SIZE IS THE SAME CEILING
013000*          MUTDDUP CARRIES FOR ITS OWN COPY OF THE SAME TABLE -
013100*          THE TWO WERE RAISED TOGETHER THE ONE TIME THIS SHOP
013200*          EVER RAISED EITHER OF THEM, AND SHOULD STAY RAISED
013300*          TOGETHER IF THE VERDICT STORE EVER OUTGROWS 1000 ROWS
013400*          AGAIN.
013500*
013600*          THIS PROGRAM DOES NOT RECOMPUTE ANY VERDICT - IT ONLY
013700*          REPEATS WHAT MUTDDUP OR MUTDUPDT ALREADY DECIDED.  IF
013800*          A VERDICT ON THIS REPORT EVER DISAGREES WITH WHAT IS
013900*          ON DNARECS ITSELF, TRUST DNARECS, NOT THIS REPORT, AND
014000*          LOOK FOR A STALE OR PARTIAL COPY OF THE FILE INSTEAD.
014100*
014200*          NONE OF THE SIX TOTALS ON THIS REPORT ARE SUBJECT TO
014300*          ROUNDING EXCEPT THE RATIO ITSELF - SAMPLES-DUP,
014400*          SAMPLES-NEW, SAMPLES-INVALID, COUNT-MUTANT-O, AND
014500*          COUNT-HUMAN-O ARE ALL PLAIN INTEGER COUNTS, EXACT TO
014600*          THE LAST SAMPLE.
014700*
014800****************************************************************
014900        DUMP FILE               -   SYSOUT
015000
015100******************************************************************
015200* CHANGE LOG
015300*   01/23/88  JS   ORIGINAL PROGRAM.
015400*   11/19/98  PDW  Y2K SWEEP - WS-DATE WIDENED TO A 4-DIGIT YEAR
015500*                   IN THE PAGE HEADING.
015600*   04/02/03  JBT  TKT#40217 - NO CHANGE IN THIS PROGRAM; LOGGED
015700*                   HERE SO THE DETECTOR FIX IN MUTDTECT IS
015800*                   TRACEABLE FROM THE END OF THE JOB STREAM.
015900*   09/09/02  JBT  TKT#38814 - SEE MUTDDUP CHANGE LOG; SAME
016000*                   TABLE-FULL GUARD ADDED TO 050-LOAD-VERDICT-
016100*                   TABLE HERE, FOR THE SAME REASON.
016200*   06/14/03  RGS  TKT#41190 - 200-PROCESS-NEW WAS MOVING "YES"
016300*                   TO THE DUP COLUMN FOR EVERY NEW SAMPLE, SAME
016400*                   AS A TRUE DUPLICATE.  NEW SAMPLES ARE NOT
016500*                   DUPLICATES - CHANGED TO "NO ", SAME AS 300-
016600*                   PROCESS-INVALID ALREADY DOES.
016700*   06/14/03  RGS  TKT#41191 - COUNT-MUTANT-O/COUNT-HUMAN-O WERE
016800*                   BEING BUILT FROM THIS RUN'S DUP/NEW TRAFFIC
016900*                   ONLY, SO THE TOTALS DRIFTED LOW RUN OVER RUN.
017000*                   ADDED 060-TALLY-VERDICT-TOTALS TO WALK THE
017100*                   WHOLE VERDICT TABLE AFTER IT LOADS INSTEAD.
017200*   02/11/04  RGS  TKT#39502 - PAGE-NBR-O WAS WRAPPING AFTER 99
017300*                   PAGES BECAUSE IT WAS DEFINED PIC Z9 INSTEAD
017400*                   OF PIC ZZ9 - WIDENED BY ONE DIGIT.
017500*   08/02/05  RGS  OPERATIONS ASKED WHY THE RATIO LINE SOMETIMES
017600*                   SHOWS 0.0000 - CONFIRMED THAT IS CORRECT
017700*                   BEHAVIOR FOR A STORE WITH NO HUMAN VERDICTS
017800*                   YET, NOT A BUG.  NO CHANGE, LOGGED FOR THE
017900*                   NEXT PERSON WHO ASKS THE SAME QUESTION.
018000*   09/14/09  RGS  TKT#45188 - DROUGHT OF DISK SPACE ON DDS0001 -
018100*                   CONFIRMED THIS PROGRAM OPENS NOTHING FOR
018200*                   OUTPUT BUT MUTDRPT AND SYSOUT, NO SPOOL FILE
018300*                   OF ITS OWN LEFT BEHIND ANYWHERE.  NO CHANGE.
018400*   03/02/11  RGS  COMMENT-ONLY PASS - REMARKS AND PROCESSING
018500*                   NOTES EXPANDED, BANNER COMMENTS ADDED AHEAD
018600*                   OF EVERY PARAGRAPH THAT LACKED ONE, AND A
018700*                   FIELD-LEVEL COMMENT ADDED TO EVERY WORKING-
018800*                   STORAGE ITEM THAT DID NOT ALREADY CARRY ONE.
018900*                   NO LOGIC CHANGED.
019000******************************************************************
019100****** SAME PLATFORM AS EVERY OTHER PROGRAM IN THE JOB STREAM -
019200****** THIS PROGRAM RUNS NOWHERE ELSE.
019300 ENVIRONMENT DIVISION.
019400 CONFIGURATION SECTION.
019500 SOURCE-COMPUTER. IBM-390.
019600 OBJECT-COMPUTER. IBM-390.
019700*    C01 DRIVES THE PRINTER TO A NEW PHYSICAL PAGE - USED ONLY
019800*    BY 700-WRITE-PAGE-HDR'S AFTER ADVANCING TOP-OF-FORM CLAUSE.
019900 SPECIAL-NAMES.
020000     C01 IS TOP-OF-FORM.
020100 INPUT-OUTPUT SECTION.
020200 FILE-CONTROL.
020300*    ABEND DUMP ONLY - NO FILE STATUS CLAUSE, WRITE ERRORS HERE
020400*    ARE NOT WORTH CHECKING FOR ON A PROGRAM THAT IS ALREADY
020500*    ABENDING.
020600     SELECT SYSOUT
020700     ASSIGN TO UT-S-SYSOUT
020800       ORGANIZATION IS SEQUENTIAL.
020900
021000*    DUPLICATE SAMPLES, WRITTEN BY MUTDDUP.
021100     SELECT MUTDFOUND
021200     ASSIGN TO UT-S-MUTDFOUND
021300       ACCESS MODE IS SEQUENTIAL
021400       FILE STATUS IS FFCODE.
021500
021600*    NEW SAMPLES, WRITTEN BY MUTDDUP.
021700     SELECT MUTDNEWK
021800     ASSIGN TO UT-S-MUTDNEWK
021900       ACCESS MODE IS SEQUENTIAL
022000       FILE STATUS IS KFCODE.
022100
022200*    INVALID SAMPLES, WRITTEN BY MUTDEDIT.
022300     SELECT MUTDBAD
022400     ASSIGN TO UT-S-MUTDBAD
022500       ACCESS MODE IS SEQUENTIAL
022600       FILE STATUS IS EFCODE.
022700
022800*    THE WHOLE VERDICT STORE, WRITTEN TO OVER TIME BY MUTDUPDT -
022900*    THIS PROGRAM NEVER OPENS IT FOR OUTPUT.
023000     SELECT DNARECS
023100     ASSIGN TO UT-S-DNARECS
023200       ACCESS MODE IS SEQUENTIAL
023300       FILE STATUS IS DFCODE.
023400
023500*    THE PRINTED REPORT ITSELF - THE ONLY FILE THIS PROGRAM
023600*    WRITES BESIDES THE ABEND DUMP.
023700     SELECT MUTDRPT
023800     ASSIGN TO UT-S-MUTDRPT
023900       ACCESS MODE IS SEQUENTIAL
024000       FILE STATUS IS RFCODE.
024100
024200 DATA DIVISION.
024300 FILE SECTION.
024400****** SYSOUT CARRIES NOTHING BUT THE ABEND DUMP RECORD FROM
024500****** MUTDABND - IT IS NEVER READ, ONLY WRITTEN, AND ONLY FROM
024600****** 1000-ABEND-RTN.
024700 FD  SYSOUT
024800     RECORDING MODE IS F
024900     LABEL RECORDS ARE STANDARD
025000     RECORD CONTAINS 130 CHARACTERS
025100     BLOCK CONTAINS 0 RECORDS
025200     DATA RECORD IS SYSOUT-REC.
025300 01  SYSOUT-REC  PIC X(130).
025400
025500****** ONE RECORD PER DUPLICATE SAMPLE, ALREADY CARRYING ITS
025600****** VERDICT - SEE MUTDDUP, THE PROGRAM THAT WRITES THIS FILE.
025700 FD  MUTDFOUND
025800     RECORDING MODE IS F
025900     LABEL RECORDS ARE STANDARD
026000     RECORD CONTAINS 80 CHARACTERS
026100     BLOCK CONTAINS 0 RECORDS
026200     DATA RECORD IS MUTD-ROUTE-REC-FOUND.
026300 01  MUTD-ROUTE-REC-FOUND PIC X(80).
026400
026500****** ONE RECORD PER NEW SAMPLE, NO VERDICT YET - THIS PROGRAM
026600****** MUST LOOK ONE UP ON THE VERDICT TABLE BUILT FROM DNARECS.
026700 FD  MUTDNEWK
026800     RECORDING MODE IS F
026900     LABEL RECORDS ARE STANDARD
027000     RECORD CONTAINS 80 CHARACTERS
027100     BLOCK CONTAINS 0 RECORDS
027200     DATA RECORD IS MUTD-ROUTE-REC-NEWK.
027300 01  MUTD-ROUTE-REC-NEWK PIC X(80).
027400
027500****** ONE GRID ROW PER RECORD, ROWS FOR ONE SAMPLE CONTIGUOUS -
027600****** THE FIRST ROW OF EACH GROUP CARRIES THE SAMPLE-ID AND
027700****** GRID-SIZE NEEDED TO SKIP THE REST OF THE GROUP
027800 FD  MUTDBAD
027900     RECORDING MODE IS F
028000     LABEL RECORDS ARE STANDARD
028100     RECORD CONTAINS 30 CHARACTERS
028200     BLOCK CONTAINS 0 RECORDS
028300     DATA RECORD IS MUTD-SAMPLE-REC-BAD.
028400 01  MUTD-SAMPLE-REC-BAD PIC X(30).
028500
028600****** THE VERDICT STORE - LOADED ENTIRELY INTO A TABLE SO EACH
028700****** NEW-SAMPLE KEY OFF MUTDNEWK CAN BE LOOKED UP FOR ITS
028800****** VERDICT WITHOUT A SECOND DETECTOR CALL
028900 FD  DNARECS
029000     RECORDING MODE IS F
029100     LABEL RECORDS ARE STANDARD
029200     RECORD CONTAINS 104 CHARACTERS
029300     BLOCK CONTAINS 0 RECORDS
029400     DATA RECORD IS FD-DNA-VERDICT-REC.
029500 01  FD-DNA-VERDICT-REC PIC X(104).
029600
029700****** THE ONLY FILE IN THE WHOLE JOB STREAM MEANT FOR A PERSON
029800****** TO READ - EVERY OTHER FILE IN MUTDRPT'S FILE-CONTROL IS AN
029900****** INPUT, THIS IS THE ONE OUTPUT BESIDES THE ABEND DUMP.
030000 FD  MUTDRPT
030100     RECORDING MODE IS F
030200     LABEL RECORDS ARE STANDARD
030300     RECORD CONTAINS 80 CHARACTERS
030400     BLOCK CONTAINS 0 RECORDS
030500     DATA RECORD IS RPT-REC.
030600 01  RPT-REC  PIC X(80).
030700
030800** QSAM FILE
030900 WORKING-STORAGE SECTION.
031000
031100****** FIVE STATUS BYTES, ONE PER INPUT FILE - NONE IS TESTED
031200****** DIRECTLY, ONLY THROUGH THE 88S BELOW.  SPACES ALWAYS
031300****** MEANS SUCCESS ACROSS ALL FIVE, EVEN THOUGH EACH HAS ITS
031400****** OWN SPACES-VALUED 88 NAMED FOR ITS OWN FILE.
031500 01  FILE-STATUS-CODES.
031600*    MUTDFOUND'S STATUS BYTE.
031700     05  FFCODE                  PIC X(2).
031800         88 CODE-READ-F   VALUE SPACES.
031900         88 NO-MORE-FOUND VALUE "10".
032000*    MUTDNEWK'S STATUS BYTE.
032100     05  KFCODE                  PIC X(2).
032200         88 CODE-READ-K   VALUE SPACES.
032300         88 NO-MORE-KEYS  VALUE "10".
032400*    MUTDBAD'S STATUS BYTE.
032500     05  EFCODE                  PIC X(2).
032600         88 CODE-READ-E   VALUE SPACES.
032700         88 NO-MORE-BAD   VALUE "10".
032800*    DNARECS' STATUS BYTE, TESTED WHILE LOADING THE VERDICT TABLE.
032900     05  DFCODE                  PIC X(2).
033000         88 DNA-READ      VALUE SPACES.
033100         88 NO-MORE-DNARECS  VALUE "10".
033200*    MUTDRPT'S STATUS BYTE - AN OUTPUT FILE, SO ONLY WRITE STATUS
033300*    IS TRACKED, THERE IS NO "NO MORE" 88 FOR AN OUTPUT FILE.
033400     05  RFCODE                  PIC X(2).
033500         88 CODE-WRITE-R  VALUE SPACES.
033600     05  FILLER                  PIC X(02).
033700
033800*    MUTDSAMP - THE GRID-ROW LAYOUT SHARED WITH EVERY OTHER
033900*    PROGRAM IN THE JOB STREAM THAT READS OR WRITES MUTDBAD.
034000 COPY MUTDSAMP.
034100*    MUTDVRD - THE VERDICT-STORE (DNARECS) RECORD LAYOUT.
034200 COPY MUTDVRD.
034300*    MUTDRTE - THE ROUTE-RECORD LAYOUT SHARED BY MUTDFOUND AND
034400*    MUTDNEWK, BOTH WRITTEN BY MUTDDUP.
034500 COPY MUTDRTE.
034600*    MUTDABND - THE STANDARD ABEND DUMP RECORD, SAME COPYBOOK
034700*    EVERY PROGRAM IN THE JOB STREAM USES FOR 1000-ABEND-RTN.
034800 COPY MUTDABND.
034900
035000****** IN-CORE COPY OF THE WHOLE VERDICT STORE, SEARCHED BY
035100****** 250-SEARCH-VERDICT-TABLE ONCE PER NEW-SAMPLE KEY.
035200****** TKT#38814 - TABLE-FULL ON LOAD NOW ABENDS, SEE CHANGE LOG.
035300****** LOADED ONCE AT 000-HOUSEKEEPING TIME AND NEVER RELOADED
035400****** OR MODIFIED AGAIN FOR THE REST OF THE RUN.
035500 01  WS-VERDICT-TABLE.
035600*    1000 ROWS IS THE SAME CEILING MUTDDUP USES FOR THE SAME
035700*    TABLE - RAISE BOTH TOGETHER IF EVER RAISED AT ALL.
035800     05  WS-VERDICT-ROW OCCURS 1000 TIMES
035900                        INDEXED BY WS-VERDICT-IDX.
036000*        64-BYTE DNA KEY, SAME WIDTH AS MUTD-DNA-KEY ON DNARECS.
036100         10  WS-VERDICT-TBL-KEY      PIC X(64).
036200*        "Y" MUTANT, ANYTHING ELSE HUMAN - SEE 065 BELOW.
036300         10  WS-VERDICT-TBL-FLAG     PIC X(01).
036400         10  FILLER                  PIC X(01).
036500*    CEILING ON WS-VERDICT-ROW, TESTED BY 050 BEFORE EVERY LOAD.
036600 77  WS-VERDICT-TABLE-SIZE           PIC 9(04) COMP VALUE 1000.
036700*    ROWS ACTUALLY LOADED SO FAR THIS RUN - ALSO DOUBLES AS THE
036800*    UPPER BOUND FOR 060'S WALK OF THE WHOLE TABLE.
036900 77  WS-VERDICT-TABLE-COUNT          PIC 9(04) COMP VALUE 0.
037000
037100****** PAGE HEADING - DATE, TITLE, AND PAGE NUMBER.  WRITTEN BY
037200****** 700-WRITE-PAGE-HDR AT THE TOP OF EVERY PAGE, INCLUDING
037300****** THE FIRST.
037400*    CARRIAGE-CONTROL POSITION - NOT USED, THE ADVANCING PHRASE
037500*    ON THE WRITE STATEMENT DOES THE SKIPPING INSTEAD.
037600 01  WS-HDR-REC.
037700     05  FILLER                  PIC X(01) VALUE SPACE.
037800*    RUN DATE, NOT THE DATE THE SAMPLES WERE DRAWN, FORMATTED
037900*    YYYY-MM-DD BY 700-WRITE-PAGE-HDR.
038000     05  HDR-DATE.
038100         10  HDR-YY              PIC 9(04).
038200         10  DASH-1              PIC X(01) VALUE "-".
038300         10  HDR-MM              PIC 9(02).
038400         10  DASH-2              PIC X(01) VALUE "-".
038500         10  HDR-DD              PIC 9(02).
038600     05  FILLER                  PIC X(06) VALUE SPACES.
038700*    FIXED REPORT TITLE - NEVER CHANGES RUN TO RUN.
038800     05  FILLER                  PIC X(44) VALUE
038900         "MUTANT DETECTION BATCH - RUN REPORT".
039000*    LABEL FOR PAGE-NBR-O, RIGHT-JUSTIFIED AGAINST IT.
039100     05  FILLER                  PIC X(13) VALUE
039200         "PAGE NUMBER:" JUSTIFIED RIGHT.
039300*    CURRENT PAGE NUMBER, MOVED IN FROM WS-PAGES BEFORE EACH
039400*    WRITE OF THIS RECORD.
039500     05  PAGE-NBR-O              PIC ZZ9.
039600
039700****** COLUMN HEADINGS PRINTED UNDER THE PAGE HEADING, ONE SET
039800****** PER PAGE, NOT JUST THE FIRST ONE.
039900 01  WS-COLM-HDR-REC.
040000     05  FILLER                  PIC X(05) VALUE SPACES.
040100*    LINES UP OVER DET-SAMPLE-ID-O ON WS-DETAIL-LINE BELOW.
040200     05  FILLER                  PIC X(08) VALUE "SAMPLE".
040300     05  FILLER                  PIC X(05) VALUE SPACES.
040400*    LINES UP OVER DET-VERDICT-O.
040500     05  FILLER                  PIC X(07) VALUE "VERDICT".
040600     05  FILLER                  PIC X(05) VALUE SPACES.
040700*    LINES UP OVER DET-DUPLICATE-O.
040800     05  FILLER                  PIC X(03) VALUE "DUP".
040900     05  FILLER                  PIC X(47) VALUE SPACES.
041000
041100*    SPACER LINE, USED BOTH AROUND THE PAGE HEADING AND AROUND
041200*    THE COLUMN HEADING.
041300 01  WS-BLANK-LINE.
041400     05  FILLER                  PIC X(80) VALUE SPACES.
041500
041600****** ONE LINE PER SAMPLE - SAMPLE-ID, VERDICT, AND WHETHER THE
041700****** SAMPLE WAS A DUPLICATE.  SAME SHAPE FOR ALL THREE INPUT
041800****** FILES, BUILT FRESH BY EACH 1XX/2XX/3XX PARAGRAPH.
041900 01  WS-DETAIL-LINE.
042000     05  FILLER                  PIC X(05) VALUE SPACES.
042100*    SET BY EVERY ONE OF THE THREE 1XX/2XX/3XX PARAGRAPHS.
042200     05  DET-SAMPLE-ID-O         PIC X(08).
042300     05  FILLER                  PIC X(05) VALUE SPACES.
042400*    "MUTANT ", "HUMAN  ", OR "INVALID" - ALWAYS 7 BYTES WIDE.
042500     05  DET-VERDICT-O           PIC X(07).
042600     05  FILLER                  PIC X(05) VALUE SPACES.
042700*    "YES" OR "NO " - SEE TKT#41190, NEVER "YES" FOR A NEW OR
042800*    INVALID SAMPLE.
042900     05  DET-DUPLICATE-O         PIC X(03).
043000     05  FILLER                  PIC X(47) VALUE SPACES.
043100
043200****** END-OF-REPORT TOTALS - ONE LABEL/VALUE PAIR PER LINE,
043300****** WRITTEN BY 999-CLEANUP ONLY.
043400 01  WS-TOTALS-LINE.
043500     05  FILLER                  PIC X(10) VALUE SPACES.
043600*    ONE OF THE SIX LABELS MOVED IN BY 999-CLEANUP - SAMPLES
043700*    DUPLICATE/NEW/INVALID/READ (ALL), COUNT-MUTANT, COUNT-HUMAN.
043800     05  TOT-LABEL-O             PIC X(28).
043900     05  FILLER                  PIC X(04) VALUE SPACES.
044000*    COMMA-EDITED SO A LARGE STORE'S TOTALS STAY READABLE.
044100     05  TOT-VALUE-O             PIC ZZZ,ZZZ,ZZ9.
044200     05  FILLER                  PIC X(31) VALUE SPACES.
044300
044400****** MUTANT/HUMAN RATIO ACROSS THE WHOLE VERDICT STORE, NOT
044500****** JUST THIS RUN'S TRAFFIC - SEE TKT#41191 BELOW.
044600 01  WS-RATIO-LINE.
044700     05  FILLER                  PIC X(10) VALUE SPACES.
044800*    FIXED LABEL - ALWAYS THE SAME TEXT, NOT MOVED IN AT RUNTIME.
044900     05  FILLER                  PIC X(28) VALUE
045000         "MUTANT / HUMAN RATIO:".
045100     05  FILLER                  PIC X(04) VALUE SPACES.
045200*    MOVED FROM RATIO-TEMP - SEE 999-CLEANUP FOR THE COMPUTE.
045300     05  RATIO-VALUE-O           PIC ZZZ9.9999.
045400     05  FILLER                  PIC X(27) VALUE SPACES.
045500
045600*    SUBSCRIPT FOR 310'S VARYING CLAUSE - COUNTS THE GRID ROWS OF
045700*    AN INVALID SAMPLE STILL TO BE READ PAST.  RESET TO 2 EACH
045800*    TIME 310 IS PERFORMED, NOT JUST ONCE AT START OF RUN.
045900 01  HOLD-BAD-ROW-SUB             PIC 9(04) COMP.
046000** Y2K SWEEP - WIDENED TO AN 8-DIGIT YYYYMMDD FIELD SO HDR-YY
046100** PRINTS A FULL 4-DIGIT YEAR, SEE CHANGE LOG 11/19/98.
046200 77  WS-DATE                      PIC 9(8).
046300** 4 WHOLE DIGITS IS GENEROUS - EVEN A STORE WITH 9999 MUTANTS
046400** FOR EVERY SINGLE HUMAN WOULD STILL FIT.
046500** COMP-3 HERE, NOT COMP, SINCE THIS FIELD HOLDS A DECIMAL
046600** RESULT RATHER THAN A WHOLE-NUMBER COUNT.
046700 77  RATIO-TEMP                   PIC 9(4)V9(4) COMP-3.
046800
046900****** RUN TOTALS (SAMPLES-DUP/NEW/INVALID) PLUS THE WHOLE-
047000****** STORE TOTALS (COUNT-MUTANT-O/COUNT-HUMAN-O) - SEE
047100****** TKT#41191, THE TWO KINDS OF TOTAL ARE NOT THE SAME THING.
047200****** EVERY FIELD HERE IS COMP FOR SPEED - NONE OF THEM IS
047300****** EVER MOVED OR DISPLAYED DIRECTLY TO A PRINTED FIELD
047400****** WITHOUT PASSING THROUGH AN EDITED WORKING-STORAGE ITEM.
047500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
047600*    THIS RUN'S DUPLICATE COUNT, RESET EVERY RUN.
047700     05 SAMPLES-DUP               PIC 9(7) COMP.
047800*    THIS RUN'S NEW-SAMPLE COUNT, RESET EVERY RUN.
047900     05 SAMPLES-NEW               PIC 9(7) COMP.
048000*    THIS RUN'S INVALID-SAMPLE COUNT, RESET EVERY RUN.
048100     05 SAMPLES-INVALID           PIC 9(7) COMP.
048200*    COUNT OF ROWS 050 ACTUALLY LOADED FROM DNARECS THIS RUN.
048300     05 DNARECS-LOADED            PIC 9(9) COMP.
048400*    WHOLE-STORE MUTANT COUNT, BUILT BY 060, NOT THIS RUN'S
048500*    TRAFFIC - SEE TKT#41191.
048600     05 COUNT-MUTANT-O            PIC 9(9) COMP.
048700*    WHOLE-STORE HUMAN COUNT, SAME CAVEAT AS ABOVE.
048800     05 COUNT-HUMAN-O             PIC 9(9) COMP.
048900*    LINES PRINTED SINCE THE LAST PAGE HEADING - FORCED HIGH AT
049000*    START OF RUN SO THE FIRST DETAIL LINE GETS A FRESH HEADING.
049100     05 WS-LINES                  PIC 9(02) VALUE 99.
049200*    PAGE NUMBER PRINTED IN THE HEADING, BUMPED EVERY NEW PAGE.
049300     05 WS-PAGES                  PIC 9(03) VALUE 1.
049400*    SUBSCRIPT FOR 060'S WALK OF THE WHOLE VERDICT TABLE.
049500     05 WS-TALLY-SUB              PIC 9(04) COMP.
049600     05 FILLER                    PIC X(01).
049700
049800****** EACH OF THE THREE INPUT FILES CARRIES ITS OWN TRAILER,
049900****** CHECKED SEPARATELY BY ITS OWN 9X0-READ PARAGRAPH -
050000****** THERE IS NO SINGLE "MORE DATA" SWITCH FOR THE WHOLE RUN.
050100****** ALL SIX SWITCHES START "Y"/"N" AT THEIR DEFINITION-TIME
050200****** VALUE, NOT RESET EXPLICITLY BY 000-HOUSEKEEPING - A
050300****** SECOND CALL TO THIS PROGRAM IN THE SAME RUN UNIT WOULD
050400****** NOT REINITIALIZE THEM, BUT THIS PROGRAM IS NEVER CALLED
050500****** THAT WAY.
050600 01  FLAGS-AND-SWITCHES.
050700*    "Y" WHILE MUTDFOUND STILL HAS ROWS TO READ.
050800     05 MORE-FOUND-SW             PIC X(01) VALUE "Y".
050900         88 NO-MORE-FOUND-FL VALUE "N".
051000*    "Y" WHILE MUTDNEWK STILL HAS ROWS TO READ.
051100     05 MORE-KEYS-SW              PIC X(01) VALUE "Y".
051200         88 NO-MORE-KEYS-FL VALUE "N".
051300*    "Y" WHILE MUTDBAD STILL HAS ROWS TO READ.
051400     05 MORE-BAD-SW               PIC X(01) VALUE "Y".
051500         88 NO-MORE-BAD-FL VALUE "N".
051600*    "Y" WHILE DNARECS STILL HAS ROWS TO READ, DURING THE LOAD.
051700     05 MORE-DNARECS-SW           PIC X(01) VALUE "Y".
051800         88 MORE-DNARECS-LEFT VALUE "Y".
051900*    SET BY 250'S SEARCH - "Y" MEANS THE NEW SAMPLE'S KEY WAS
052000*    FOUND ON THE VERDICT TABLE, "N" MEANS THE JOB STREAM IS OUT
052100*    OF STEP AND THIS PROGRAM MUST ABEND.
052200     05 MATCH-FOUND-SW            PIC X(01) VALUE "N".
052300         88 DUP-MATCH-FOUND VALUE "Y".
052400     05 FILLER                    PIC X(01).
052500
052600****** MAINLINE CONTROL - LOAD THE VERDICT TABLE AND TALLY ITS
052700****** TOTALS, THEN WALK EACH OF THE THREE INPUT FILES TO
052800****** COMPLETION IN TURN (DUPS, THEN NEW, THEN INVALID), THEN
052900****** PRINT THE TOTALS AND CLOSE OUT.
053000****** NOTHING BELOW THIS POINT IS A SECTION HEADER - THE WHOLE
053100****** PROCEDURE DIVISION IS ONE UNNAMED SECTION, PARAGRAPH
053200****** NUMBERS ARE THE ONLY ORGANIZATION.
053300 PROCEDURE DIVISION.
053400*    OPEN, STAMP, LOAD AND TALLY THE VERDICT TABLE, PRIME ALL
053500*    THREE INPUT FILES.
053600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
053700*    PASS ONE - EVERY DUPLICATE SAMPLE, ALREADY VERDICTED.
053800     PERFORM 100-PROCESS-DUPLICATES THRU 100-EXIT
053900             UNTIL NO-MORE-FOUND-FL.
054000*    PASS TWO - EVERY NEW SAMPLE, LOOKED UP ON THE VERDICT TABLE.
054100     PERFORM 200-PROCESS-NEW THRU 200-EXIT
054200             UNTIL NO-MORE-KEYS-FL.
054300*    PASS THREE - EVERY INVALID SAMPLE, NO VERDICT AT ALL.
054400     PERFORM 300-PROCESS-INVALID THRU 300-EXIT
054500             UNTIL NO-MORE-BAD-FL.
054600*    TOTALS, RATIO, CLOSE, AND THE CONSOLE SUMMARY.
054700     PERFORM 999-CLEANUP THRU 999-EXIT.
054800     MOVE +0 TO RETURN-CODE.
054900     GOBACK.
055000
055100****** ONE-TIME START-OF-RUN WORK - OPEN, STAMP, LOAD AND TALLY
055200****** THE VERDICT TABLE, AND PRIME ALL THREE INPUT FILES SO
055300****** EACH MAINLINE LOOP HAS SOMETHING TO WORK ON.  THIS
055400****** PARAGRAPH RUNS EXACTLY ONCE PER JOB STEP.
055500 000-HOUSEKEEPING.
055600     MOVE "000-HOUSEKEEPING" TO MUTD-PARA-NAME.
055700     DISPLAY "******** BEGIN JOB MUTDRPT ********".
055800*    RUN DATE FOR THE PAGE HEADING - NOT REWOUND OR RESET BY
055900*    ANYTHING ELSE IN THE PROGRAM AFTER THIS POINT.
056000     ACCEPT  WS-DATE FROM DATE YYYYMMDD.
056100*    EVERY COUNTER AND THE TABLE ROW COUNT START AT ZERO EVERY
056200*    RUN - NONE OF THEM SURVIVE FROM ONE EXECUTION TO THE NEXT.
056300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
056400                WS-VERDICT-TABLE-COUNT.
056500*    FORCE A FRESH PAGE HEADING BEFORE THE VERY FIRST DETAIL LINE.
056600     MOVE 99 TO WS-LINES.
056700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
056800*    LOAD THE WHOLE VERDICT STORE INTO WS-VERDICT-TABLE BEFORE
056900*    ANY OF THE THREE INPUT FILES ARE TOUCHED.
057000     PERFORM 050-LOAD-VERDICT-TABLE THRU 050-EXIT
057100         UNTIL NOT MORE-DNARECS-LEFT.
057200     PERFORM 060-TALLY-VERDICT-TOTALS THRU 060-EXIT.
057300*    PRIME ALL THREE INPUT FILES - ONE READ AHEAD EACH, SAME AS
057400*    EVERY OTHER PROGRAM IN THE JOB STREAM DOES.
057500     PERFORM 910-READ-MUTDFOUND THRU 910-EXIT.
057600     PERFORM 920-READ-MUTDNEWK THRU 920-EXIT.
057700     PERFORM 930-READ-MUTDBAD THRU 930-EXIT.
057800 000-EXIT.
057900     EXIT.
058000
058100****** ONE PASS PER EXISTING VERDICT RECORD - SAME PARAGRAPH
058200****** SHAPE AS MUTDDUP'S, SEE ITS REMARKS FOR WHY THE WHOLE
058300****** STORE IS LOADED UP FRONT.
058400 050-LOAD-VERDICT-TABLE.
058500     MOVE "050-LOAD-VERDICT-TABLE" TO MUTD-PARA-NAME.
058600*    TKT#38814 - BEFORE THIS GUARD EXISTED A TABLE-FULL CONDITION
058700*    SILENTLY STOPPED LOADING PART WAY THROUGH AND THE REPORT
058800*    RAN SHORT INSTEAD OF FAILING LOUDLY.
058900     IF WS-VERDICT-TABLE-COUNT >= WS-VERDICT-TABLE-SIZE
059000         MOVE "** VERDICT TABLE FULL ON LOAD"
059100                                        TO MUTD-ABEND-REASON
059200         GO TO 1000-ABEND-RTN.
059300     ADD +1 TO WS-VERDICT-TABLE-COUNT.
059400     SET WS-VERDICT-IDX TO WS-VERDICT-TABLE-COUNT.
059500*    KEY AND FLAG ARE ALL THAT MATTER FOR THIS PROGRAM'S LOOKUP -
059600*    EVERYTHING ELSE ON THE DNARECS RECORD IS LEFT ON THE FLOOR.
059700     MOVE MUTD-DNA-KEY IN MUTD-VERDICT-REC
059800                       TO WS-VERDICT-TBL-KEY(WS-VERDICT-IDX).
059900     MOVE MUTD-IS-MUTANT IN MUTD-VERDICT-REC
060000                       TO WS-VERDICT-TBL-FLAG(WS-VERDICT-IDX).
060100     PERFORM 950-READ-DNARECS THRU 950-EXIT.
060200 050-EXIT.
060300     EXIT.
060400
060500******************************************************************
060600* TKT#41191 - COUNT-MUTANT-O/COUNT-HUMAN-O MUST REFLECT THE
060700* WHOLE VERDICT STORE (DNARECS), NOT JUST THIS RUN'S DUPLICATE
060800* AND NEW-SAMPLE TRAFFIC - WALK THE TABLE 050 JUST BUILT.
060900******************************************************************
061000 060-TALLY-VERDICT-TOTALS.
061100     MOVE "060-TALLY-VERDICT-TOTALS" TO MUTD-PARA-NAME.
061200*    AN EMPTY DNARECS IS LEGAL ON A BRAND-NEW SYSTEM WITH NO
061300*    HISTORY YET - NOTHING TO TALLY, FALL STRAIGHT THROUGH.
061400     IF WS-VERDICT-TABLE-COUNT = ZERO
061500         GO TO 060-EXIT.
061600*    VARYING DRIVES WS-TALLY-SUB FROM 1 THROUGH THE ROW COUNT
061700*    050 JUST LOADED - ONE CALL TO 065 PER ROW, NO MORE, NO LESS.
061800     PERFORM 065-TALLY-ONE-VERDICT THRU 065-EXIT
061900         VARYING WS-TALLY-SUB FROM 1 BY 1
062000         UNTIL WS-TALLY-SUB > WS-VERDICT-TABLE-COUNT.
062100 060-EXIT.
062200     EXIT.
062300
062400*    ONE CALL PER VERDICT ROW - SEE 060'S VARYING CLAUSE.  DOES
062500*    NOT TOUCH THE PER-RUN SAMPLES-DUP/NEW/INVALID COUNTERS.
062600 065-TALLY-ONE-VERDICT.
062700*    "Y" MEANS MUTANT, ANYTHING ELSE (ALWAYS "N" IN PRACTICE)
062800*    MEANS HUMAN - SAME TEST 250 USES AGAINST THE SAME FLAG.
062900     IF WS-VERDICT-TBL-FLAG(WS-TALLY-SUB) = "Y"
063000         ADD +1 TO COUNT-MUTANT-O
063100     ELSE
063200         ADD +1 TO COUNT-HUMAN-O
063300     END-IF.
063400 065-EXIT.
063500     EXIT.
063600
063700****** DUPLICATE SAMPLES ALREADY CARRY THEIR VERDICT ON
063800****** MUTDFOUND - THIS PARAGRAPH ONLY FORMATS AND PRINTS IT,
063900****** IT NEVER LOOKS ANYTHING UP.  COMPARE TO 200-PROCESS-NEW
064000****** BELOW, WHICH DOES HAVE TO LOOK A VERDICT UP.
064100 100-PROCESS-DUPLICATES.
064200     MOVE "100-PROCESS-DUPLICATES" TO MUTD-PARA-NAME.
064300*    TRAILER RECORD CARRIES NO SAMPLE-ID - SKIPPED, NOT PRINTED.
064400     IF NOT MUTD-ROUTE-TRAILER-RECORD
064500         MOVE MUTD-ROUTE-SAMPLE-ID TO DET-SAMPLE-ID-O
064600*        MUTD-ROUTE-MUTANT IS AN 88 ON THE MUTDFOUND RECORD -
064700*        THE VERDICT TRAVELS WITH THE RECORD, NO LOOKUP NEEDED.
064800         IF MUTD-ROUTE-MUTANT
064900             MOVE "MUTANT " TO DET-VERDICT-O
065000         ELSE
065100             MOVE "HUMAN  " TO DET-VERDICT-O
065200         END-IF
065300*        EVERY RECORD ON MUTDFOUND IS A DUPLICATE BY DEFINITION -
065400*        THAT IS WHY MUTDDUP ROUTED IT HERE IN THE FIRST PLACE.
065500         MOVE "YES" TO DET-DUPLICATE-O
065600         ADD +1 TO SAMPLES-DUP
065700         PERFORM 760-WRITE-DETAIL THRU 760-EXIT
065800     END-IF.
065900     PERFORM 910-READ-MUTDFOUND THRU 910-EXIT.
066000 100-EXIT.
066100     EXIT.
066200
066300****** NEW SAMPLES CARRY NO VERDICT ON MUTDNEWK - ONE MUST BE
066400****** LOOKED UP ON THE VERDICT TABLE EVERY TIME, SEE 250-
066500****** SEARCH-VERDICT-TABLE.  TKT#41190 - NEVER A DUPLICATE,
066600****** SEE CHANGE LOG.
066700 200-PROCESS-NEW.
066800     MOVE "200-PROCESS-NEW" TO MUTD-PARA-NAME.
066900*    TRAILER RECORD CARRIES NO SAMPLE-ID - SKIPPED, NOT PRINTED,
067000*    SAME CONVENTION AS 100-PROCESS-DUPLICATES ABOVE.
067100     IF NOT MUTD-ROUTE-TRAILER-RECORD
067200         MOVE MUTD-ROUTE-SAMPLE-ID TO DET-SAMPLE-ID-O
067300*        250 SETS DET-VERDICT-O BEFORE RETURNING - THIS
067400*        PARAGRAPH NEVER TOUCHES IT DIRECTLY.
067500         PERFORM 250-SEARCH-VERDICT-TABLE THRU 250-EXIT
067600*        TKT#41190 - NEVER "YES" HERE, SEE CHANGE LOG.
067700         MOVE "NO " TO DET-DUPLICATE-O
067800         ADD +1 TO SAMPLES-NEW
067900         PERFORM 760-WRITE-DETAIL THRU 760-EXIT
068000     END-IF.
068100     PERFORM 920-READ-MUTDNEWK THRU 920-EXIT.
068200 200-EXIT.
068300     EXIT.
068400
068500****** LOOKS UP MUTD-ROUTE-DNA-KEY ON THE IN-CORE VERDICT TABLE -
068600****** A MISS MEANS MUTDUPDT NEVER WROTE A VERDICT FOR A KEY
068700****** MUTDDUP ROUTED TO IT AS NEW, SO THIS PROGRAM ABENDS RATHER
068800****** THAN PRINT AN INCOMPLETE REPORT.
068900 250-SEARCH-VERDICT-TABLE.
069000     MOVE "250-SEARCH-VERDICT-TABLE" TO MUTD-PARA-NAME.
069100     MOVE "N" TO MATCH-FOUND-SW.
069200*    PLAIN SEQUENTIAL SEARCH, NOT SEARCH ALL - THE TABLE IS NOT
069300*    LOADED IN ANY KEY ORDER, SO A BINARY SEARCH WOULD NOT WORK.
069400     SET WS-VERDICT-IDX TO 1.
069500     SEARCH WS-VERDICT-ROW
069600         AT END
069700             MOVE "N" TO MATCH-FOUND-SW
069800         WHEN WS-VERDICT-TBL-KEY(WS-VERDICT-IDX)
069900              = MUTD-ROUTE-DNA-KEY
070000             MOVE "Y" TO MATCH-FOUND-SW
070100     END-SEARCH.
070200
070300     IF DUP-MATCH-FOUND
070400         IF WS-VERDICT-TBL-FLAG(WS-VERDICT-IDX) = "Y"
070500             MOVE "MUTANT " TO DET-VERDICT-O
070600         ELSE
070700             MOVE "HUMAN  " TO DET-VERDICT-O
070800         END-IF
070900     ELSE
071000*        NO FALLBACK VERDICT IS ATTEMPTED HERE - A MISSING
071100*        VERDICT IS TREATED AS A JOB-STREAM ERROR, NOT SOMETHING
071200*        THIS PROGRAM CAN PAPER OVER WITH A GUESS.
071300*        THIS HAS HAPPENED IN PRODUCTION EXACTLY ONCE, WHEN
071400*        MUTDUPDT ABENDED PART WAY THROUGH A RUN AND THE REPORT
071500*        STEP WAS RERUN AGAINST A PARTIAL DNARECS - SEE THE
071600*        RUNBOOK FOR THE RECOVERY PROCEDURE, NOT THIS PROGRAM.
071700*        THE FIX WAS TO RERUN MUTDUPDT TO COMPLETION FIRST, NOT
071800*        TO CHANGE ANYTHING IN THIS PROGRAM.
071900         MOVE "** NEW-SAMPLE KEY NOT FOUND ON DNARECS"
072000                                        TO MUTD-ABEND-REASON
072100         GO TO 1000-ABEND-RTN.
072200****** NOTE "NOT FOUND" AT THIS POINT MEANS MUTDUPDT DID NOT
072300****** WRITE A VERDICT FOR A KEY MUTDDUP ROUTED TO IT AS NEW -
072400****** THE JOB STREAM IS OUT OF STEP AND MUST NOT BE REPORTED ON
072500****** AS IF THE VERDICTS WERE COMPLETE
072600 250-EXIT.
072700     EXIT.
072800
072900****** INVALID SAMPLES CARRY NO VERDICT AT ALL - THE DETAIL
073000****** LINE SAYS SO AND MOVES ON, SKIPPING THE REST OF THE
073100****** SAMPLE'S GRID ROWS ON MUTDBAD.  THIS IS THE ONLY ONE OF
073200****** THE THREE 1XX/2XX/3XX PARAGRAPHS THAT HAS TO SKIP
073300****** ADDITIONAL RECORDS PER SAMPLE.
073400 300-PROCESS-INVALID.
073500     MOVE "300-PROCESS-INVALID" TO MUTD-PARA-NAME.
073600*    TRAILER RECORD CARRIES NO SAMPLE-ID - SKIPPED, NOT PRINTED.
073700     IF NOT MUTD-TRAILER-RECORD
073800         MOVE MUTD-SAMPLE-ID TO DET-SAMPLE-ID-O
073900*        NO "MUTANT " OR "HUMAN  " HERE - AN INVALID SAMPLE WAS
074000*        NEVER RUN THROUGH THE DETECTOR AT ALL, SEE MUTDEDIT.
074100         MOVE "INVALID" TO DET-VERDICT-O
074200         MOVE "NO " TO DET-DUPLICATE-O
074300         ADD +1 TO SAMPLES-INVALID
074400         PERFORM 760-WRITE-DETAIL THRU 760-EXIT
074500*        THE FIRST ROW IS ALL THAT GOT PRINTED - SKIP PAST THE
074600*        REMAINING GRID-SIZE ROWS BELONGING TO THIS SAME SAMPLE.
074700         PERFORM 310-SKIP-REST-OF-GROUP THRU 310-EXIT
074800     END-IF.
074900     PERFORM 930-READ-MUTDBAD THRU 930-EXIT.
075000 300-EXIT.
075100     EXIT.
075200
075300*    MUTDBAD GROUPS GRID-SIZE ROWS PER SAMPLE, ONLY THE FIRST
075400*    ROW OF WHICH CARRIES THE SAMPLE-ID - THE REST MUST STILL
075500*    BE READ PAST, NOT JUST IGNORED, OR THE NEXT SAMPLE'S FIRST
075600*    ROW WOULD BE MISREAD AS A CONTINUATION ROW.
075700 310-SKIP-REST-OF-GROUP.
075800     MOVE "310-SKIP-REST-OF-GROUP" TO MUTD-PARA-NAME.
075900*    STARTS AT ROW 2 BECAUSE ROW 1 OF THE GROUP WAS ALREADY READ
076000*    AND PRINTED BY 300 BEFORE THIS PARAGRAPH WAS EVER CALLED.
076100     PERFORM 930-READ-MUTDBAD THRU 930-EXIT
076200         VARYING HOLD-BAD-ROW-SUB FROM 2 BY 1 UNTIL
076300         HOLD-BAD-ROW-SUB > MUTD-GRID-SIZE.
076400 310-EXIT.
076500     EXIT.
076600
076700****** CALLED ONCE AT THE START OF THE RUN AND AGAIN EVERY TIME
076800****** 760-WRITE-DETAIL'S LINE-COUNT TRIPS OVER 50 - RESETS
076900****** WS-LINES SO THE NEXT TRIP IS A FULL PAGE AWAY.
077000 700-WRITE-PAGE-HDR.
077100     MOVE "700-WRITE-PAGE-HDR" TO MUTD-PARA-NAME.
077200*    BLANK LINE AT THE BOTTOM OF THE OLD PAGE BEFORE SKIPPING TO
077300*    THE TOP OF THE NEW ONE.
077400     WRITE RPT-REC FROM WS-BLANK-LINE
077500         AFTER ADVANCING 1.
077600*    WS-DATE IS YYYYMMDD - SLICED INTO HDR-YY/HDR-MM/HDR-DD BY
077700*    REFERENCE MODIFICATION, NOT A MOVE CORRESPONDING.
077800     MOVE WS-DATE(1:4) TO HDR-YY.
077900     MOVE WS-DATE(5:2) TO HDR-MM.
078000     MOVE WS-DATE(7:2) TO HDR-DD.
078100     MOVE WS-PAGES TO PAGE-NBR-O.
078200*    TOP-OF-FORM IS THE ONLY ADVANCING PHRASE IN THIS PARAGRAPH
078300*    THAT ACTUALLY SKIPS TO A NEW PHYSICAL PAGE.
078400     WRITE RPT-REC FROM WS-HDR-REC
078500         AFTER ADVANCING TOP-OF-FORM.
078600     ADD +1 TO WS-PAGES.
078700     WRITE RPT-REC FROM WS-BLANK-LINE
078800         AFTER ADVANCING 1.
078900     WRITE RPT-REC FROM WS-COLM-HDR-REC
079000         AFTER ADVANCING 1.
079100     WRITE RPT-REC FROM WS-BLANK-LINE
079200         AFTER ADVANCING 1.
079300*    RESET THE LINE COUNT SO 760 DOES NOT CALL BACK IN HERE
079400*    AGAIN UNTIL ANOTHER 50 DETAIL LINES HAVE PRINTED.
079500     MOVE ZERO TO WS-LINES.
079600 700-EXIT.
079700     EXIT.
079800
079900*    SHARED BY ALL THREE 1XX/2XX/3XX PARAGRAPHS - ONE DETAIL
080000*    LINE PER CALL, WITH A NEW PAGE HEADING THROWN IN FIRST IF
080100*    THE CURRENT PAGE IS FULL.
080200 760-WRITE-DETAIL.
080300     MOVE "760-WRITE-DETAIL" TO MUTD-PARA-NAME.
080400*    50 DETAIL LINES A PAGE, SAME AS EVERY OTHER QSAM REPORT
080500*    THIS SHOP PRINTS ON STANDARD 11-INCH STOCK.
080600     IF WS-LINES > 50
080700         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
080800     WRITE RPT-REC FROM WS-DETAIL-LINE
080900         AFTER ADVANCING 1.
081000     ADD +1 TO WS-LINES.
081100 760-EXIT.
081200     EXIT.
081300
081400*    ALL FOUR INPUT FILES AND BOTH OUTPUT FILES OPEN AT ONCE -
081500*    THIS JOB HAS NO PHASES THAT CLOSE AND REOPEN ANYTHING.
081600 800-OPEN-FILES.
081700     MOVE "800-OPEN-FILES" TO MUTD-PARA-NAME.
081800*    FOUR INPUTS - THE THREE ROUTED SAMPLE FILES PLUS THE WHOLE
081900*    VERDICT STORE.
082000     OPEN INPUT MUTDFOUND, MUTDNEWK, MUTDBAD, DNARECS.
082100*    TWO OUTPUTS - THE PRINTED REPORT AND THE ABEND DUMP, THE
082200*    LATTER NEVER WRITTEN TO UNLESS 1000-ABEND-RTN RUNS.
082300     OPEN OUTPUT MUTDRPT, SYSOUT.
082400 800-EXIT.
082500     EXIT.
082600
082700*    SHARED BY BOTH THE NORMAL END OF 999-CLEANUP AND THE ABEND
082800*    PATH AT 1000-ABEND-RTN.
082900 850-CLOSE-FILES.
083000     MOVE "850-CLOSE-FILES" TO MUTD-PARA-NAME.
083100*    CLOSES EVERYTHING 800 OPENED, WHETHER THE RUN ENDED NORMALLY
083200*    OR THROUGH 1000-ABEND-RTN - SYSOUT INCLUDED EVEN ON A NORMAL
083300*    RUN, SINCE IT WAS OPENED UP FRONT WHETHER IT IS EVER WRITTEN
083400*    TO OR NOT.
083500     CLOSE MUTDFOUND, MUTDNEWK, MUTDBAD, DNARECS, MUTDRPT,
083600           SYSOUT.
083700 850-EXIT.
083800     EXIT.
083900
084000****** NO GO TO ON END - THE CALLING UNTIL LOOP CHECKS NO-MORE-
084100****** FOUND-FL ON ITS OWN, THERE IS NO TRAILER RECORD TO SKIP.
084200 910-READ-MUTDFOUND.
084300*    READS INTO THE ROUTE RECORD LAYOUT FROM COPY MUTDRTE - THE
084400*    SAME LAYOUT MUTDDUP WRITES MUTDFOUND FROM.
084500     READ MUTDFOUND INTO MUTD-ROUTE-REC
084600         AT END MOVE "N" TO MORE-FOUND-SW
084700     END-READ.
084800 910-EXIT.
084900     EXIT.
085000
085100****** SAME SHAPE AS 910 - MUTDNEWK'S TRAILER RECORD IS DETECTED
085200****** AND SKIPPED BY 200-PROCESS-NEW'S OWN TRAILER TEST, NOT
085300****** HERE.
085400 920-READ-MUTDNEWK.
085500*    SAME MUTD-ROUTE-REC LAYOUT AS 910 - MUTDFOUND AND MUTDNEWK
085600*    SHARE ONE FORMAT, ONLY THE FILE THEY CAME OFF OF DIFFERS.
085700     READ MUTDNEWK INTO MUTD-ROUTE-REC
085800         AT END MOVE "N" TO MORE-KEYS-SW
085900     END-READ.
086000 920-EXIT.
086100     EXIT.
086200
086300****** READS ONE GRID ROW AT A TIME - 300-PROCESS-INVALID AND
086400****** 310-SKIP-REST-OF-GROUP BETWEEN THEM DECIDE HOW MANY ROWS
086500****** TO CALL THIS PARAGRAPH FOR PER SAMPLE.
086600 930-READ-MUTDBAD.
086700*    READS INTO MUTD-SAMPLE-REC FROM COPY MUTDSAMP - THE GRID-ROW
086800*    LAYOUT, NOT THE ROUTE-RECORD LAYOUT 910/920 USE.
086900     READ MUTDBAD INTO MUTD-SAMPLE-REC
087000         AT END MOVE "N" TO MORE-BAD-SW
087100     END-READ.
087200 930-EXIT.
087300     EXIT.
087400
087500****** DNARECS CARRIES NO TRAILER RECORD OF ITS OWN - END OF
087600****** FILE IS DETECTED PURELY THROUGH THE AT END CLAUSE/FILE
087700****** STATUS.
087800 950-READ-DNARECS.
087900*    READS INTO MUTD-VERDICT-REC FROM COPY MUTDVRD - THE VERDICT
088000*    STORE'S OWN LAYOUT, DISTINCT FROM BOTH MUTDSAMP AND MUTDRTE.
088100     READ DNARECS INTO MUTD-VERDICT-REC
088200         AT END MOVE "N" TO MORE-DNARECS-SW
088300         GO TO 950-EXIT
088400     END-READ.
088500*    ONLY COUNTS SUCCESSFUL READS - THE AT END PATH ABOVE NEVER
088600*    REACHES THIS STATEMENT.
088700     ADD +1 TO DNARECS-LOADED.
088800 950-EXIT.
088900     EXIT.
089000
089100****** END-OF-RUN PROCESSING - ONE FINAL PAGE HEADING, THEN THE
089200****** SIX TOTALS LINES AND THE RATIO LINE, THEN CLOSE EVERYTHING
089300****** AND DISPLAY THE SAME TOTALS ON THE CONSOLE FOR OPERATIONS.
089400 999-CLEANUP.
089500     MOVE "999-CLEANUP" TO MUTD-PARA-NAME.
089600*    A FRESH PAGE HEADING BEFORE THE TOTALS - THE TOTALS NEVER
089700*    SHARE A PAGE WITH A PARTIAL SET OF DETAIL LINES.
089800     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
089900
090000*    THIS RUN'S DUPLICATE COUNT, BLANK LINE AHEAD OF IT.
090100     MOVE "SAMPLES DUPLICATE:" TO TOT-LABEL-O.
090200     MOVE SAMPLES-DUP TO TOT-VALUE-O.
090300     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 2.
090400
090500*    THIS RUN'S NEW-SAMPLE COUNT.
090600     MOVE "SAMPLES NEW:" TO TOT-LABEL-O.
090700     MOVE SAMPLES-NEW TO TOT-VALUE-O.
090800     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
090900
091000*    THIS RUN'S INVALID-SAMPLE COUNT.
091100     MOVE "SAMPLES INVALID:" TO TOT-LABEL-O.
091200     MOVE SAMPLES-INVALID TO TOT-VALUE-O.
091300     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
091400
091500*    GRAND TOTAL OF THE THREE ABOVE - NOT A SEPARATE COUNTER,
091600*    COMPUTED HERE FROM THE OTHER THREE AT PRINT TIME.
091700     MOVE "SAMPLES READ (ALL):" TO TOT-LABEL-O.
091800     COMPUTE TOT-VALUE-O =
091900         SAMPLES-DUP + SAMPLES-NEW + SAMPLES-INVALID.
092000     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
092100
092200*    WHOLE-STORE MUTANT COUNT FROM 060 - BLANK LINE AHEAD OF IT
092300*    TO SET IT APART FROM THE THREE PER-RUN COUNTS ABOVE.
092400     MOVE "COUNT-MUTANT:" TO TOT-LABEL-O.
092500     MOVE COUNT-MUTANT-O TO TOT-VALUE-O.
092600     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 2.
092700
092800*    WHOLE-STORE HUMAN COUNT FROM 060.
092900     MOVE "COUNT-HUMAN:" TO TOT-LABEL-O.
093000     MOVE COUNT-HUMAN-O TO TOT-VALUE-O.
093100     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
093200
093300******** RATIO = COUNT-MUTANT / COUNT-HUMAN, ROUNDED TO 4
093400******** DECIMALS, ZERO WHEN THERE ARE NO HUMAN VERDICTS YET -
093500******** ROUNDED IS A STANDARD COMPUTE PHRASE, NOT A FUNCTION
093600     IF COUNT-HUMAN-O = ZERO
093700         MOVE ZERO TO RATIO-TEMP
093800     ELSE
093900         COMPUTE RATIO-TEMP ROUNDED =
094000             COUNT-MUTANT-O / COUNT-HUMAN-O.
094100     MOVE RATIO-TEMP TO RATIO-VALUE-O.
094200     WRITE RPT-REC FROM WS-RATIO-LINE AFTER ADVANCING 1.
094300
094400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
094500
094600     DISPLAY "** SAMPLES DUPLICATE **".
094700     DISPLAY SAMPLES-DUP.
094800     DISPLAY "** SAMPLES NEW **".
094900     DISPLAY SAMPLES-NEW.
095000     DISPLAY "** SAMPLES INVALID **".
095100     DISPLAY SAMPLES-INVALID.
095200     DISPLAY "** COUNT-MUTANT **".
095300     DISPLAY COUNT-MUTANT-O.
095400     DISPLAY "** COUNT-HUMAN **".
095500     DISPLAY COUNT-HUMAN-O.
095600     DISPLAY "******** NORMAL END OF JOB MUTDRPT ********".
095700 999-EXIT.
095800     EXIT.
095900
096000****** COMMON ABEND EXIT - THE DIVIDE-BY-ZERO FORCES A S0C7 SO
096100****** THE RUN SHOWS UP ABENDED ON THE JOB LOG.
096200 1000-ABEND-RTN.
096300*    MUTD-ABEND-REC AND MUTD-ABEND-REASON COME FROM COPY
096400*    MUTDABND - THE SAME ABEND COPYBOOK SHARED BY EVERY PROGRAM
096500*    IN THE JOB STREAM, SO THE DUMP FORMAT IS THE SAME EVERYWHERE.
096600     WRITE SYSOUT-REC FROM MUTD-ABEND-REC.
096700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
096800     DISPLAY "*** ABNORMAL END OF JOB - MUTDRPT ***"
096900                                               UPON CONSOLE.
097000*    A DELIBERATE DIVIDE BY ZERO - NOT A BUG, THIS IS HOW THE
097100*    SHOP FORCES A VISIBLE S0C7 ABEND CODE ON THE JOB LOG.
097200     DIVIDE ZERO-VAL INTO ONE-VAL.
