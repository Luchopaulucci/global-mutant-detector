000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MUTDTECT.
000400 AUTHOR. R KIRKPATRICK LOWE.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/03/94.
000700 DATE-COMPILED. 02/03/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*         CALLED SUBPROGRAM - THE DETECTOR ITSELF.  GIVEN ONE DNA
001400*         SAMPLE'S GRID (ALREADY ASSEMBLED AND STRUCTURALLY
001500*         VALIDATED BY MUTDVSEQ), SCANS EVERY CELL FOR A RUN OF
001600*         FOUR IDENTICAL BASES STARTING THERE, IN EACH OF FOUR
001700*         DIRECTIONS, AND SETS THE MUTANT/HUMAN VERDICT.
001800*
001900*         THIS PROGRAM DOES ITS OWN CASE-SENSITIVE SANITY CHECK
002000*         OF THE GRID (LOWERCASE BASES ARE TREATED AS INVALID
002100*         HERE EVEN THOUGH MUTDVSEQ ACCEPTED THEM) - A MUTANT
002200*         CANNOT BE DECLARED ON DATA THIS ROUTINE CANNOT READ.
002300*
002400*         AN OVERLAPPING RUN OF 5 IDENTICAL CHARACTERS COUNTS AS
002500*         2 SEQUENCES (2 STARTING POSITIONS); THE VERDICT GOES TO
002600*         MUTANT AS SOON AS THE SEQUENCE COUNT EXCEEDS 1, AND THE
002700*         SCAN MAY STOP EARLY AT THAT POINT.
002800*
002900*         THIS IS A LINKAGE-ONLY SUBPROGRAM - NO FILE SECTION, NO
003000*         OPEN/CLOSE OF ITS OWN.  IT IS CALLED ONCE PER SAMPLE,
003100*         EXACTLY ONCE, BY MUTDUPDT, WHICH OWNS ALL THE I/O.  A
003200*         SAMPLE THAT IS A KNOWN DUPLICATE (FOUND BY MUTDDUP'S
003300*         VERDICT-TABLE SEARCH) NEVER REACHES THIS PROGRAM AT ALL
003400*         - ITS VERDICT IS COPIED FORWARD FROM THE EARLIER RUN.
003500*
003600*         WHY FOUR DIRECTIONS AND NOT EIGHT - A RUN GOING LEFT IS
003700*         THE SAME FOUR CELLS AS A RUN GOING RIGHT, JUST WALKED
003800*         BACKWARD, SO HORIZONTAL/VERTICAL/DIAG-DOWN/DIAG-UP
003900*         ALREADY COVER ALL 8 COMPASS HEADINGS WITHOUT DOUBLE
004000*         COUNTING ANY.  SEE THE FOUR 2XX PARAGRAPHS BELOW.
004100*
004200* CHANGE LOG
004300*   02/03/94  RKL  ORIGINAL PROGRAM.
004400*   03/11/95  RKL  ADDED THE CASE-SENSITIVE ALPHABET CHECK IN
004500*                   050/060-VALIDATE-ROW/CHAR BELOW - A SAMPLE
004600*                   THAT PASSED MUTDVSEQ WITH LOWERCASE BASES WAS
004700*                   OTHERWISE FALLING THROUGH TO THE SCAN AND
004800*                   COMPARING GARBAGE.
004900*   08/21/96  RKL  ADDED EARLY-OUT ONCE SECOND SEQUENCE IS FOUND -
005000*                   LARGE GRIDS WERE BURNING CPU SCANNING CLEARLY
005100*                   MUTANT SAMPLES TO COMPLETION.
005200*   11/19/98  PDW  Y2K SWEEP - NO DATE FIELDS IN THIS PROGRAM,
005300*                   REVIEWED AND SIGNED OFF.
005400*   04/02/03  JBT  TKT#40217 - DIAGONAL-ASCENDING DIRECTION WAS
005500*                   COMPARING THE WRONG ROW; FIXED ROW ARITHMETIC.
005600*   07/30/04  RGS  REVIEWED FOR THE ANNUAL SOX WALKTHROUGH - NO
005700*                   CODE CHANGE, VERDICT LOGIC CONFIRMED AGAINST
005800*                   THE BUSINESS RULE MEMO ON FILE WITH QA.
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-390.
006300 OBJECT-COMPUTER. IBM-390.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800 WORKING-STORAGE SECTION.
006900***************************************************************
007000* SCRATCH FIELDS USED WHILE WALKING THE GRID.  ALL FOUR OF THE
007100* SUBSCRIPTS/COUNTERS BELOW ARE COMP FOR SPEED - THIS ROUTINE IS
007200* CALLED ONCE PER SAMPLE AND THE INNER LOOPS RUN ROW*COL*4 TIMES,
007300* SO DISPLAY ARITHMETIC HERE WOULD SHOW UP ON A CPU REPORT.
007400***************************************************************
007500 01  MISC-FIELDS.
007600*        CURRENT ROW WALKED BY 100-SCAN-ROW AND ITS CHILDREN.
007700     05  WS-ROW-SUB              PIC 9(04) COMP.
007800*        CURRENT COLUMN WITHIN THE ROW ABOVE.
007900     05  WS-COL-SUB              PIC 9(04) COMP.
008000*        RUNNING COUNT OF 4-IN-A-ROW SEQUENCES FOUND SO FAR,
008100*        ALL FOUR DIRECTIONS AND EVERY CELL VISITED.  THE VERDICT
008200*        IS DRIVEN OFF THIS ONE FIELD AT THE END OF THE SCAN.
008300     05  WS-SEQ-COUNT            PIC 9(04) COMP.
008400*        LAST ROW/COLUMN A 4-CELL RUN CAN LEGALLY START FROM -
008500*        GRID-SIZE MINUS 3 - COMPUTED ONCE IN 000-INIT-AND-SANITY
008600*        SO THE FOUR DIRECTION CHECKS SKIP RECOMPUTING PER CELL.
008700     05  WS-LAST-ROW             PIC 9(04) COMP.
008800     05  WS-LAST-COL             PIC 9(04) COMP.
008900*        THE BASE LETTER AT THE CURRENT CELL, HELD HERE SO THE
009000*        THREE FOLLOW-ON CELLS IN A DIRECTION CHECK ARE COMPARED
009100*        AGAINST ONE SAVED VALUE INSTEAD OF RE-FETCHING THE ORIGIN
009200*        CELL THREE TIMES.
009300     05  WS-BASE-CHAR            PIC X(01).
009400     05  FILLER                  PIC X(01).
009500
009600***************************************************************
009700* ONE GRID ROW HELD AS A 12-BYTE SCRATCH AREA SO THE SCAN CAN
009800* LOOK AT IT AS A WHOLE STRING, AS TWO HALVES, OR BYTE-AT-A-
009900* TIME WITHOUT THREE SEPARATE WORKING-STORAGE COPIES OF IT.
010000* NONE OF THESE THREE REDEFINES IS ACTUALLY MOVED INTO IN THE
010100* CURRENT LOGIC - THEY ARE CARRIED FORWARD FROM AN EARLIER
010200* DRAFT THAT BUILT A ROW-AT-A-TIME WORK AREA BEFORE SCANNING IT
010300* CELL BY CELL; LEFT IN PLACE SINCE MUTDEDIT'S GRID-ASSEMBLY
010400* COPYBOOK USES THE SAME THREE-WAY VIEW AND A FUTURE DETECTOR
010500* CHANGE MAY NEED TO BUILD A ROW COPY AGAIN.
010600***************************************************************
010700 01  WS-SCAN-ROW-WORK            PIC X(12).
010800 01  WS-SCAN-HALF-VIEW REDEFINES WS-SCAN-ROW-WORK.
010900*        LEFT AND RIGHT 6-BYTE HALVES OF THE ROW.
011000     05  WS-SCAN-LEFT-HALF       PIC X(06).
011100     05  WS-SCAN-RIGHT-HALF      PIC X(06).
011200 01  WS-SCAN-BYTE-VIEW REDEFINES WS-SCAN-ROW-WORK.
011300*        THE SAME 12 BYTES, ONE CHARACTER AT A TIME.
011400     05  WS-SCAN-BYTE OCCURS 12 TIMES
011500                         INDEXED BY WS-SCAN-BYTE-IDX
011600                         PIC X(01).
011700*        THE SAME 12 BYTES AGAIN, AS A SINGLE NUMERIC VALUE - NOT
011800*        REFERENCED TODAY, KEPT FOR SYMMETRY WITH MUTDSAMP.CPY.
011900 01  WS-SCAN-NUM-VIEW REDEFINES WS-SCAN-ROW-WORK PIC 9(12).
012000
012100 01  FLAGS-AND-SWITCHES.
012200*        SET TO "Y" THE MOMENT THE GRID FAILS ITS OWN ALPHABET
012300*        CHECK; ONCE SET, EVERY REMAINING VALIDATION PERFORM IS
012400*        SHORT-CIRCUITED AND THE SAMPLE IS RETURNED AS HUMAN.
012500     05  WS-ABORT-SW             PIC X(01) VALUE "N".
012600         88  WS-GRID-ABORTED         VALUE "Y".
012700*        DRIVES THE ROW-VALIDATION PERFORM VARYING IN 000-INIT.
012800     05  WS-MORE-VALIDATE-SW     PIC X(01) VALUE "Y".
012900         88  MORE-VALIDATE            VALUE "Y".
013000*        DRIVES THE COLUMN LOOP WITHIN ONE ROW'S ALPHABET CHECK.
013100     05  WS-MORE-COL-SW          PIC X(01) VALUE "Y".
013200         88  MORE-COL                 VALUE "Y".
013300*        DRIVES THE OUTER ROW LOOP OF THE ACTUAL SCAN - TURNED OFF
013400*        EARLY ONCE WS-SEQ-COUNT PASSES 1 (SEE THE 08/21/96 NOTE
013500*        AT 08/21/96 ABOVE).
013600     05  WS-MORE-ROWS-SW         PIC X(01) VALUE "Y".
013700         88  MORE-ROWS                VALUE "Y".
013800*        DRIVES THE INNER COLUMN LOOP OF THE ACTUAL SCAN, SAME
013900*        EARLY-OUT RULE AS WS-MORE-ROWS-SW ABOVE.
014000     05  WS-MORE-COLS-SW         PIC X(01) VALUE "Y".
014100         88  MORE-COLS                VALUE "Y".
014200     05  FILLER                  PIC X(01).
014300
014400***************************************************************
014500* LINKAGE SECTION - THE CALLING PROGRAM (MUTDUPDT) OWNS BOTH OF
014600* THESE AREAS; THIS SUBPROGRAM ONLY READS MUTD-DETECT-GRID-ROWS
014700* AND SETS MUTD-DETECT-VERDICT AND THE RETURN CODE.  NOTHING
014800* HERE IS A FILE RECORD - THE SHAPE MATCHES THE CALLER'S COPY OF
014900* MUTD-SAMPLE-REC-IN ASSEMBLED INTO A 12-ROW GRID IN WORKING
015000* STORAGE OVER THERE, NOT AN FD ON EITHER SIDE OF THE CALL.
015100***************************************************************
015200 LINKAGE SECTION.
015300 01  MUTD-DETECT-REC.
015400*        HOW MANY OF THE 12 POSSIBLE ROWS/COLUMNS ARE ACTUALLY
015500*        IN USE FOR THIS SAMPLE - SET BY THE CALLER FROM THE
015600*        SAME GRID-SIZE VALUE MUTDVSEQ ALREADY VALIDATED.
015700     05  MUTD-DETECT-GRID-SIZE   PIC 9(04) COMP.
015800*        THE GRID ITSELF, ONE 12-BYTE ROW PER OCCURRENCE - ONLY
015900*        THE FIRST MUTD-DETECT-GRID-SIZE ROWS AND, WITHIN EACH OF
016000*        THOSE, ONLY THE FIRST MUTD-DETECT-GRID-SIZE BYTES ARE
016100*        MEANINGFUL; THE REST IS WHATEVER MUTDEDIT LEFT BEHIND.
016200     05  MUTD-DETECT-GRID-ROWS OCCURS 12 TIMES
016300                        INDEXED BY MUTD-DETECT-IDX
016400                        PIC X(12).
016500*        SET BY THIS PROGRAM BEFORE GOBACK - Y MUTANT, N HUMAN.
016600     05  MUTD-DETECT-VERDICT     PIC X(01).
016700         88  MUTD-DETECT-IS-MUTANT   VALUE "Y".
016800         88  MUTD-DETECT-IS-HUMAN    VALUE "N".
016900     05  FILLER                  PIC X(01).
017000
017100*        ALWAYS RETURNED ZERO - THIS ROUTINE HAS NO FAILURE PATH
017200*        ITS OWN; AN UNSCANNABLE GRID IS REPORTED AS A HUMAN
017300*        VERDICT, NOT AS AN ERROR, SINCE THE STRUCTURAL CHECKS
017400*        ALREADY RAN IN MUTDVSEQ BEFORE THIS CALL WAS EVER MADE.
017500 01  MUTD-DETECT-RETURN-CD       PIC S9(04) COMP.
017600
017700******************************************************************
017800* MAINLINE - VALIDATE THE GRID'S ALPHABET ONE MORE TIME (SEE THE
017900* REMARKS ABOVE), THEN WALK EVERY ROW LOOKING FOR A SECOND 4-IN-
018000* A-ROW SEQUENCE, STOPPING AS SOON AS ONE IS FOUND.  A GRID TOO
018100* SMALL TO HOLD EVEN ONE RUN OF FOUR, OR ONE THAT FAILS ITS OWN
018200* ALPHABET CHECK, IS RETURNED HUMAN WITHOUT EVER ENTERING THE
018300* ROW SCAN BELOW.
018400******************************************************************
018500 PROCEDURE DIVISION USING MUTD-DETECT-REC, MUTD-DETECT-RETURN-CD.
018600     PERFORM 000-INIT-AND-SANITY THRU 000-EXIT.
018700     IF WS-GRID-ABORTED
018800         GO TO 900-RETURN-RTN.
018900
019000     MOVE "Y" TO WS-MORE-ROWS-SW.
019100     PERFORM 100-SCAN-ROW THRU 100-EXIT
019200         VARYING WS-ROW-SUB FROM 1 BY 1 UNTIL
019300         WS-ROW-SUB > MUTD-DETECT-GRID-SIZE OR NOT MORE-ROWS.
019400
019500*        MUTANT AS SOON AS A SECOND SEQUENCE TURNS UP - A SINGLE
019600*        RUN OF FOUR IS STILL WITHIN NORMAL HUMAN VARIATION.
019700     IF WS-SEQ-COUNT > 1
019800         MOVE "Y" TO MUTD-DETECT-VERDICT
019900     ELSE
020000         MOVE "N" TO MUTD-DETECT-VERDICT.
020100
020200 900-RETURN-RTN.
020300*        COMMON EXIT FOR BOTH THE NORMAL PATH ABOVE AND THE
020400*        EARLY-ABORT PATH OUT OF 000-INIT-AND-SANITY.
020500     MOVE ZERO TO MUTD-DETECT-RETURN-CD.
020600     GOBACK.
020700
020800******************************************************************
020900* 000-INIT-AND-SANITY - RESET THE WORK FIELDS, THROW OUT GRIDS
021000* TOO SMALL TO EVER CONTAIN A RUN OF FOUR, COMPUTE THE LAST
021100* LEGAL STARTING ROW/COLUMN FOR A 4-CELL RUN, AND RE-CHECK THE
021200* ALPHABET ONE ROW AT A TIME.
021300******************************************************************
021400 000-INIT-AND-SANITY.
021500     MOVE "N" TO WS-ABORT-SW.
021600     MOVE ZERO TO WS-SEQ-COUNT.
021700******** EMPTY SAMPLE OR GRID SMALLER THAN A RUN-OF-4 IS HUMAN
021800     IF MUTD-DETECT-GRID-SIZE < 4
021900         MOVE "N" TO MUTD-DETECT-VERDICT
022000         MOVE "Y" TO WS-ABORT-SW
022100         GO TO 000-EXIT.
022200
022300*        A RUN OF FOUR STARTING AT ROW/COL R MUST HAVE CELLS R,
022400*        R+1, R+2 AND R+3 ALL IN BOUNDS, SO THE HIGHEST LEGAL
022500*        STARTING POSITION IS GRID-SIZE MINUS 3.
022600     COMPUTE WS-LAST-ROW = MUTD-DETECT-GRID-SIZE - 3.
022700     COMPUTE WS-LAST-COL = MUTD-DETECT-GRID-SIZE - 3.
022800
022900     MOVE "Y" TO WS-MORE-VALIDATE-SW.
023000     PERFORM 050-VALIDATE-ROW THRU 050-EXIT
023100         VARYING WS-ROW-SUB FROM 1 BY 1 UNTIL
023200         WS-ROW-SUB > MUTD-DETECT-GRID-SIZE OR NOT MORE-VALIDATE.
023300 000-EXIT.
023400     EXIT.
023500
023600******************************************************************
023700* 050-VALIDATE-ROW - ONE ROW'S WORTH OF THE ALPHABET RE-CHECK,
023800* DRIVEN COLUMN BY COLUMN THROUGH 060-VALIDATE-CHAR BELOW.
023900******************************************************************
024000 050-VALIDATE-ROW.
024100******** EVERY CHARACTER IN THE ROW MUST BE AN UPPERCASE BASE -
024200******** THIS SCAN IS CASE-SENSITIVE, UNLIKE MUTDVSEQ
024300     MOVE "Y" TO WS-MORE-COL-SW.
024400     PERFORM 060-VALIDATE-CHAR THRU 060-EXIT
024500         VARYING WS-COL-SUB FROM 1 BY 1 UNTIL
024600         WS-COL-SUB > MUTD-DETECT-GRID-SIZE OR NOT MORE-COL.
024700     IF WS-GRID-ABORTED
024800         MOVE "N" TO WS-MORE-VALIDATE-SW.
024900 050-EXIT.
025000     EXIT.
025100
025200******************************************************************
025300* 060-VALIDATE-CHAR - ONE CELL OF THE ALPHABET RE-CHECK.  ANY
025400* CHARACTER OTHER THAN UPPERCASE A/T/C/G ABORTS THE WHOLE SCAN
025500* AND FORCES A HUMAN VERDICT - SEE THE REMARKS ABOVE ON WHY THIS
025600* IS CASE-SENSITIVE WHERE MUTDVSEQ IS NOT.
025700******************************************************************
025800 060-VALIDATE-CHAR.
025900     IF MUTD-DETECT-GRID-ROWS(WS-ROW-SUB)(WS-COL-SUB:1) NOT = "A"
026000     AND MUTD-DETECT-GRID-ROWS(WS-ROW-SUB)(WS-COL-SUB:1) NOT = "T"
026100     AND MUTD-DETECT-GRID-ROWS(WS-ROW-SUB)(WS-COL-SUB:1) NOT = "C"
026200     AND MUTD-DETECT-GRID-ROWS(WS-ROW-SUB)(WS-COL-SUB:1) NOT = "G"
026300         MOVE "N" TO MUTD-DETECT-VERDICT
026400         MOVE "Y" TO WS-ABORT-SW
026500         MOVE "N" TO WS-MORE-COL-SW
026600         GO TO 060-EXIT.
026700 060-EXIT.
026800     EXIT.
026900
027000******************************************************************
027100* 100-SCAN-ROW - ONE ROW OF THE ACTUAL MUTANT SCAN, DRIVEN
027200* COLUMN BY COLUMN THROUGH 200-SCAN-CELL.  STOPS THE OUTER ROW
027300* LOOP EARLY, VIA WS-MORE-ROWS-SW, AS SOON AS A SECOND SEQUENCE
027400* HAS BEEN FOUND ANYWHERE IN THE GRID SO FAR.
027500******************************************************************
027600 100-SCAN-ROW.
027700******** ONE PASS ACROSS THE COLUMNS OF THIS ROW, ALL 4 DIRECTIONS
027800     MOVE "Y" TO WS-MORE-COLS-SW.
027900     PERFORM 200-SCAN-CELL THRU 200-EXIT
028000         VARYING WS-COL-SUB FROM 1 BY 1 UNTIL
028100         WS-COL-SUB > MUTD-DETECT-GRID-SIZE OR NOT MORE-COLS.
028200     IF WS-SEQ-COUNT > 1
028300         MOVE "N" TO WS-MORE-ROWS-SW.
028400 100-EXIT.
028500     EXIT.
028600
028700******************************************************************
028800* 200-SCAN-CELL - CHECKS ALL FOUR DIRECTIONS STARTING AT THE
028900* CURRENT (ROW,COL) CELL.  MOST CELLS ARE NOT A VALID STARTING
029000* POINT FOR ONE OR MORE DIRECTIONS ONCE THE GRID EDGE IS CLOSE -
029100* EACH 2XX PARAGRAPH BELOW CHECKS ITS OWN BOUNDS AND SIMPLY
029200* EXITS WITHOUT COUNTING A SEQUENCE WHEN THE RUN WOULD FALL OFF
029300* THE GRID.
029400******************************************************************
029500 200-SCAN-CELL.
029600     PERFORM 210-CHECK-HORIZONTAL THRU 210-EXIT.
029700     PERFORM 220-CHECK-VERTICAL   THRU 220-EXIT.
029800     PERFORM 230-CHECK-DIAG-DOWN  THRU 230-EXIT.
029900     PERFORM 240-CHECK-DIAG-UP    THRU 240-EXIT.
030000     IF WS-SEQ-COUNT > 1
030100         MOVE "N" TO WS-MORE-COLS-SW.
030200 200-EXIT.
030300     EXIT.
030400
030500******************************************************************
030600* 210-CHECK-HORIZONTAL - A RUN OF FOUR GOING RIGHT ALONG THE
030700* CURRENT ROW.  COVERS LEFT-GOING RUNS TOO SINCE THOSE ARE THE
030800* SAME FOUR CELLS SEEN FROM THE OTHER END.
030900******************************************************************
031000 210-CHECK-HORIZONTAL.
031100******** (R,C)..(R,C+3) - ONLY WHEN C <= N-3 (1-BASED)
031200     IF WS-COL-SUB > WS-LAST-COL
031300         GO TO 210-EXIT.
031400     MOVE MUTD-DETECT-GRID-ROWS(WS-ROW-SUB)(WS-COL-SUB:1)
031500                                                TO WS-BASE-CHAR.
031600     IF MUTD-DETECT-GRID-ROWS(WS-ROW-SUB)(WS-COL-SUB + 1:1)
031700               = WS-BASE-CHAR
031800      AND MUTD-DETECT-GRID-ROWS(WS-ROW-SUB)(WS-COL-SUB + 2:1)
031900               = WS-BASE-CHAR
032000      AND MUTD-DETECT-GRID-ROWS(WS-ROW-SUB)(WS-COL-SUB + 3:1)
032100               = WS-BASE-CHAR
032200         ADD +1 TO WS-SEQ-COUNT.
032300 210-EXIT.
032400     EXIT.
032500
032600******************************************************************
032700* 220-CHECK-VERTICAL - A RUN OF FOUR GOING DOWN THE CURRENT
032800* COLUMN.  COVERS UPWARD RUNS TOO, SAME REASONING AS ABOVE.
032900******************************************************************
033000 220-CHECK-VERTICAL.
033100******** (R,C)..(R+3,C) - ONLY WHEN R <= N-3 (1-BASED)
033200     IF WS-ROW-SUB > WS-LAST-ROW
033300         GO TO 220-EXIT.
033400     MOVE MUTD-DETECT-GRID-ROWS(WS-ROW-SUB)(WS-COL-SUB:1)
033500                                                TO WS-BASE-CHAR.
033600     IF MUTD-DETECT-GRID-ROWS(WS-ROW-SUB + 1)(WS-COL-SUB:1)
033700               = WS-BASE-CHAR
033800      AND MUTD-DETECT-GRID-ROWS(WS-ROW-SUB + 2)(WS-COL-SUB:1)
033900               = WS-BASE-CHAR
034000      AND MUTD-DETECT-GRID-ROWS(WS-ROW-SUB + 3)(WS-COL-SUB:1)
034100               = WS-BASE-CHAR
034200         ADD +1 TO WS-SEQ-COUNT.
034300 220-EXIT.
034400     EXIT.
034500
034600******************************************************************
034700* 230-CHECK-DIAG-DOWN - A RUN OF FOUR GOING DOWN AND TO THE
034800* RIGHT (DESCENDING DIAGONAL).  COVERS THE UP-AND-LEFT DIRECTION
034900* TOO, SAME REASONING AS 210/220 ABOVE.
035000******************************************************************
035100 230-CHECK-DIAG-DOWN.
035200******** (R,C)..(R+3,C+3) DESCENDING - R AND C BOTH <= N-3
035300     IF WS-ROW-SUB > WS-LAST-ROW OR WS-COL-SUB > WS-LAST-COL
035400         GO TO 230-EXIT.
035500     MOVE MUTD-DETECT-GRID-ROWS(WS-ROW-SUB)(WS-COL-SUB:1)
035600                                                TO WS-BASE-CHAR.
035700     IF MUTD-DETECT-GRID-ROWS(WS-ROW-SUB + 1)(WS-COL-SUB + 1:1)
035800               = WS-BASE-CHAR
035900      AND MUTD-DETECT-GRID-ROWS(WS-ROW-SUB + 2)(WS-COL-SUB + 2:1)
036000               = WS-BASE-CHAR
036100      AND MUTD-DETECT-GRID-ROWS(WS-ROW-SUB + 3)(WS-COL-SUB + 3:1)
036200               = WS-BASE-CHAR
036300         ADD +1 TO WS-SEQ-COUNT.
036400 230-EXIT.
036500     EXIT.
036600
036700******************************************************************
036800* 240-CHECK-DIAG-UP - A RUN OF FOUR GOING UP AND TO THE RIGHT
036900* (ASCENDING DIAGONAL).  COVERS THE DOWN-AND-LEFT DIRECTION TOO.
037000* THE ROW ARITHMETIC HERE IS SUBTRACTION INSTEAD OF ADDITION,
037100* WHICH IS WHAT TKT#40217 BELOW GOT WRONG THE FIRST TIME.
037200******************************************************************
037300 240-CHECK-DIAG-UP.
037400******** (R,C)..(R-3,C+3) ASCENDING - R >= 4 (1-BASED), C <= N-3
037500******** TKT#40217 - ROW ARITHMETIC BELOW CORRECTED 04/02/03
037600     IF WS-ROW-SUB < 4 OR WS-COL-SUB > WS-LAST-COL
037700         GO TO 240-EXIT.
037800     MOVE MUTD-DETECT-GRID-ROWS(WS-ROW-SUB)(WS-COL-SUB:1)
037900                                                TO WS-BASE-CHAR.
038000     IF MUTD-DETECT-GRID-ROWS(WS-ROW-SUB - 1)(WS-COL-SUB + 1:1)
038100               = WS-BASE-CHAR
038200      AND MUTD-DETECT-GRID-ROWS(WS-ROW-SUB - 2)(WS-COL-SUB + 2:1)
038300               = WS-BASE-CHAR
038400      AND MUTD-DETECT-GRID-ROWS(WS-ROW-SUB - 3)(WS-COL-SUB + 3:1)
038500               = WS-BASE-CHAR
038600         ADD +1 TO WS-SEQ-COUNT.
038700 240-EXIT.
038800     EXIT.
