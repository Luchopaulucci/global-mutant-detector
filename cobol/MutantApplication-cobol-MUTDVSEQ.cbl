000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MUTDVSEQ.
000400 AUTHOR. R KIRKPATRICK LOWE.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/14/94.
000700 DATE-COMPILED. 01/14/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*         CALLED SUBPROGRAM - THE STRUCTURAL-SANITY CHECKER. GIVEN
001400*         THE GRID ASSEMBLED BY MUTDEDIT FROM THE RAW SAMPLE
001500*         ROWS, DECIDES WHETHER THE SAMPLE IS FIT TO DETECT ON.
001600*         THIS ROUTINE IS DELIBERATELY LOOSER THAN MUTDTECT -
001700*         IT ACCEPTS LOWERCASE BASES (CASE-INSENSITIVE) SO A
001800*         SAMPLE THAT FAILS HERE IS TRULY UNUSABLE, NOT JUST
001900*         TYPED IN THE WRONG CASE.
002000*
002100*         CHECKS, IN ORDER:
002200*           1. SAMPLE IS NOT EMPTY (AT LEAST ONE ROW).
002300*           2. ROW COUNT DOES NOT EXCEED THE 1000-ROW STRUCTURAL
002400*              CEILING (THE BATCH WINDOW ITSELF CANNOT PHYSICALLY
002500*              CARRY MORE THAN 12 COLUMNS PER RECORD - SEE THE
002600*              REMARKS IN MUTDSAMP - BUT THE CEILING IS CHECKED
002700*              HERE AS A STRUCTURAL RULE REGARDLESS).
002800*           3. GRID IS SQUARE - EVERY ROW'S LENGTH EQUALS THE
002900*              ROW COUNT.
003000*           4. EVERY CHARACTER IN EVERY ROW IS A, T, C OR G,
003100*              UPPER OR LOWER CASE.
003200*
003300*         THIS PROGRAM EXITS EACH CHECK GROUP AS SOON AS WS-VALID-
003400*         TURNS TO "N" - A SAMPLE THAT FAILS THE NOT-EMPTY CHECK
003500*         NEVER REACHES THE ROW-CEILING TEST, AND SO ON DOWN THE
003600*         LIST, SO THE RETURNED VERDICT REFLECTS ONLY THE FIRST
003700*         STRUCTURAL PROBLEM FOUND, NOT EVERY PROBLEM PRESENT.
003800*         MUTDEDIT DOES NOT CARE WHICH CHECK FAILED, ONLY THAT ONE
003900*         DID, SO THIS IS NOT CONSIDERED A LIMITATION.
004000*
004100* CHANGE LOG
004200*   01/14/94  RKL  ORIGINAL PROGRAM.
004300*   08/21/96  RKL  SPLIT OUT SQUARE-GRID CHECK AS ITS OWN
004400*                   PARAGRAPH - WAS BURIED IN THE ALPHABET SCAN
004500*                   AND HARD TO TEST IN ISOLATION.
004600*   11/19/98  PDW  Y2K SWEEP - NO DATE FIELDS IN THIS PROGRAM,
004700*                   REVIEWED AND SIGNED OFF.
004800*   06/14/01  JBT  TKT#36040 - LOWERCASE BASES WERE FAILING THE
004900*                   ALPHABET CHECK; VALIDATOR IS SUPPOSED TO BE
005000*                   CASE-INSENSITIVE, DETECTOR IS NOT. ADDED THE
005100*                   LOWERCASE COMPARISONS BELOW.
005200*   07/30/04  RGS  REVIEWED FOR THE ANNUAL SOX WALKTHROUGH - NO
005300*                   CODE CHANGE, STRUCTURAL RULES CONFIRMED
005400*                   AGAINST THE BUSINESS RULE MEMO ON FILE AT QA.
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400 WORKING-STORAGE SECTION.
006500***************************************************************
006600* SUBSCRIPTS AND SCRATCH FIELDS FOR THE FOUR CHECK GROUPS BELOW.
006700* ALL COMP - THE ALPHABET CHECK ALONE CAN WALK UP TO 1000 ROWS
006800* OF UP TO 12 CHARACTERS EACH, SO DISPLAY ARITHMETIC HERE WOULD
006900* BE FELT ON THE CPU REPORT FOR A BUSY BATCH WINDOW.
007000***************************************************************
007100 01  MISC-FIELDS.
007200*        CURRENT ROW SUBSCRIPT, SHARED BY ALL FOUR CHECK GROUPS.
007300     05  WS-ROW-SUB              PIC 9(04) COMP.
007400*        CURRENT COLUMN SUBSCRIPT WITHIN THE ROW ABOVE.
007500     05  WS-COL-SUB              PIC 9(04) COMP.
007600*        LENGTH OF THE CURRENT ROW AS RECEIVED - NOT ACTUALLY USED
007700*        TODAY, 300-CHECK-SQUARE COMPARES AGAINST GRID-SIZE
007800*        DIRECTLY, BUT KEPT HERE IN CASE A FUTURE CHANGE NEEDS
007900*        ROW-BY-ROW LENGTH RATHER THAN A SINGLE GRID-SIZE VALUE.
008000     05  WS-ROW-LEN              PIC 9(04) COMP.
008100*        STRUCTURAL CEILING ON ROW COUNT - SEE REMARKS ABOVE.
008200     05  WS-MAX-ROWS             PIC 9(04) COMP VALUE 1000.
008300*        ONE CHARACTER PULLED OUT OF THE GRID FOR THE ALPHABET
008400*        COMPARE IN 420-CHECK-ONE-CHAR-BASE.
008500     05  WS-SCAN-CHAR            PIC X(01).
008600     05  FILLER                  PIC X(01).
008700
008800***************************************************************
008900* ONE GRID ROW HELD AS A 12-BYTE SCRATCH AREA SO THE ALPHABET
009000* CHECK CAN LOOK AT IT AS A WHOLE STRING, AS TWO HALVES, OR
009100* BYTE-AT-A-TIME WITHOUT THREE SEPARATE WORKING-STORAGE COPIES.
009200* AS WITH MUTDTECT'S IDENTICAL THREE VIEWS, NONE OF THESE IS
009300* ACTUALLY MOVED INTO BY THE CURRENT LOGIC BELOW; KEPT FOR
009400* SYMMETRY WITH THE DETECTOR SUBPROGRAM AND WITH MUTDSAMP.CPY,
009500* WHICH BOTH CARRY THE SAME THREE-WAY ROW VIEW.
009600***************************************************************
009700 01  WS-SCAN-ROW-WORK            PIC X(12).
009800 01  WS-SCAN-HALF-VIEW REDEFINES WS-SCAN-ROW-WORK.
009900*        LEFT AND RIGHT 6-BYTE HALVES OF THE ROW.
010000     05  WS-SCAN-LEFT-HALF       PIC X(06).
010100     05  WS-SCAN-RIGHT-HALF      PIC X(06).
010200 01  WS-SCAN-BYTE-VIEW REDEFINES WS-SCAN-ROW-WORK.
010300*        THE SAME 12 BYTES, ONE CHARACTER AT A TIME.
010400     05  WS-SCAN-BYTE OCCURS 12 TIMES
010500                         INDEXED BY WS-SCAN-BYTE-IDX
010600                         PIC X(01).
010700*        THE SAME 12 BYTES AGAIN, AS A SINGLE NUMERIC VALUE - NOT
010800*        REFERENCED TODAY, KEPT FOR SYMMETRY WITH MUTDSAMP.CPY.
010900 01  WS-SCAN-NUM-VIEW REDEFINES WS-SCAN-ROW-WORK PIC 9(12).
011000
011100 01  FLAGS-AND-SWITCHES.
011200*        THE OVERALL VERDICT BUILT UP ACROSS THE FOUR CHECK
011300*        GROUPS - STAYS "Y" UNLESS ONE OF THEM TURNS IT OFF, AND
011400*        ONCE OFF IT IS NEVER TURNED BACK ON.
011500     05  WS-VALID-SW             PIC X(01) VALUE "Y".
011600         88  WS-SAMPLE-IS-VALID      VALUE "Y".
011700*        DRIVES THE ROW-CEILING/SQUARE/ALPHABET OUTER ROW LOOPS.
011800     05  WS-MORE-ROWS-SW         PIC X(01) VALUE "Y".
011900         88  MORE-ROWS                VALUE "Y".
012000*        DRIVES THE INNER COLUMN LOOP WITHIN ONE ROW'S CHECK.
012100     05  WS-MORE-COLS-SW         PIC X(01) VALUE "Y".
012200         88  MORE-COLS                VALUE "Y".
012300     05  FILLER                  PIC X(01).
012400
012500***************************************************************
012600* LINKAGE SECTION - MUTDEDIT OWNS BOTH OF THESE AREAS; THIS
012700* SUBPROGRAM ONLY READS MUTD-VALIDATE-GRID-SIZE/ROWS AND SETS
012800* MUTD-VALIDATE-VERDICT AND THE RETURN CODE.  THE SHAPE MATCHES
012900* THE SAME IN-MEMORY GRID MUTDTECT IS LATER CALLED AGAINST, SO
013000* A SAMPLE THAT PASSES HERE IS GUARANTEED TO BE A SHAPE MUTDTECT
013100* CAN WALK WITHOUT AN ALPHABET OR BOUNDS SURPRISE OF ITS OWN.
013200***************************************************************
013300 LINKAGE SECTION.
013400 01  MUTD-VALIDATE-REC.
013500*        HOW MANY ROWS/COLUMNS ARE ACTUALLY IN USE - ZERO MEANS
013600*        THE SAMPLE WAS EMPTY AND FAILS THE VERY FIRST CHECK.
013700     05  MUTD-VALIDATE-GRID-SIZE PIC 9(04) COMP.
013800*        THE GRID ITSELF, ONE 12-BYTE ROW PER OCCURRENCE.
013900     05  MUTD-VALIDATE-ROWS OCCURS 12 TIMES
014000                        INDEXED BY MUTD-VALIDATE-IDX
014100                        PIC X(12).
014200*        SET BY THIS PROGRAM BEFORE GOBACK - "Y" STRUCTURALLY
014300*        SOUND, "N" REJECTED (ROUTED BY MUTDEDIT TO MUTDBAD).
014400     05  MUTD-VALIDATE-VERDICT   PIC X(01).
014500         88  MUTD-SAMPLE-VALID       VALUE "Y".
014600         88  MUTD-SAMPLE-INVALID     VALUE "N".
014700     05  FILLER                  PIC X(01).
014800
014900*        ALWAYS RETURNED ZERO - LIKE MUTDTECT, THIS ROUTINE HAS
015000*        NO ABEND PATH OF ITS OWN; A STRUCTURALLY BAD SAMPLE IS
015100*        A BUSINESS OUTCOME (ROUTED TO MUTDBAD), NOT AN ERROR.
015200 01  MUTD-VALIDATE-RETURN-CD     PIC S9(04) COMP.
015300
015400******************************************************************
015500* MAINLINE - RUN THE FOUR CHECK GROUPS IN ORDER, SKIPPING EACH
015600* ONE ONCE THE SAMPLE IS ALREADY KNOWN INVALID, THEN TRANSLATE
015700* THE FINAL WS-VALID-SW INTO THE LINKAGE VERDICT BYTE.
015800******************************************************************
015900 PROCEDURE DIVISION USING MUTD-VALIDATE-REC,
016000                           MUTD-VALIDATE-RETURN-CD.
016100     MOVE "Y" TO WS-VALID-SW.
016200
016300     PERFORM 100-CHECK-NOT-EMPTY    THRU 100-EXIT.
016400     IF WS-SAMPLE-IS-VALID
016500         PERFORM 200-CHECK-ROW-CEILING  THRU 200-EXIT.
016600     IF WS-SAMPLE-IS-VALID
016700         PERFORM 300-CHECK-SQUARE       THRU 300-EXIT.
016800     IF WS-SAMPLE-IS-VALID
016900         PERFORM 400-CHECK-ALPHABET     THRU 400-EXIT.
017000
017100     IF WS-SAMPLE-IS-VALID
017200         MOVE "Y" TO MUTD-VALIDATE-VERDICT
017300     ELSE
017400         MOVE "N" TO MUTD-VALIDATE-VERDICT.
017500
017600     MOVE ZERO TO MUTD-VALIDATE-RETURN-CD.
017700     GOBACK.
017800
017900******************************************************************
018000* 100-CHECK-NOT-EMPTY - CHECK 1 OF 4.  A GRID-SIZE OF ZERO MEANS
018100* MUTDEDIT NEVER SAW A SINGLE ROW FOR THIS SAMPLE-ID - NOTHING
018200* TO VALIDATE STRUCTURALLY, SO IT FAILS OUTRIGHT.
018300******************************************************************
018400 100-CHECK-NOT-EMPTY.
018500     IF MUTD-VALIDATE-GRID-SIZE = ZERO
018600         MOVE "N" TO WS-VALID-SW.
018700 100-EXIT.
018800     EXIT.
018900
019000******************************************************************
019100* 200-CHECK-ROW-CEILING - CHECK 2 OF 4.  REJECTS A SAMPLE WHOSE
019200* CLAIMED GRID-SIZE EXCEEDS THE 1000-ROW STRUCTURAL CEILING -
019300* SEE THE REMARKS ABOVE FOR WHY THIS IS CHECKED HERE SEPARATELY
019400* FROM THE 12-COLUMN PHYSICAL RECORD WIDTH.
019500******************************************************************
019600 200-CHECK-ROW-CEILING.
019700     IF MUTD-VALIDATE-GRID-SIZE > WS-MAX-ROWS
019800         MOVE "N" TO WS-VALID-SW.
019900 200-EXIT.
020000     EXIT.
020100
020200******************************************************************
020300* 300-CHECK-SQUARE - CHECK 3 OF 4.  DRIVES 310-CHECK-ONE-ROW-
020400* WIDTH ONCE PER ROW; STOPS THE MOMENT ANY ONE ROW FAILS, VIA
020500* WS-MORE-ROWS-SW, SO THE REMAINING ROWS ARE NOT WALKED FOR
020600* NOTHING ONCE THE SAMPLE IS ALREADY KNOWN BAD.
020700******************************************************************
020800 300-CHECK-SQUARE.
020900******** EVERY ROW MUST BE EXACTLY GRID-SIZE CHARACTERS WIDE -
021000******** CHARACTERS 1 THRU GRID-SIZE MUST BE NON-SPACE AND, IF
021100******** GRID-SIZE IS LESS THAN THE 12-BYTE FIELD, CHARACTER
021200******** GRID-SIZE + 1 MUST BE SPACE (THE ROW STOPS THERE).
021300     MOVE "Y" TO WS-MORE-ROWS-SW.
021400     PERFORM 310-CHECK-ONE-ROW-WIDTH THRU 310-EXIT
021500         VARYING WS-ROW-SUB FROM 1 BY 1 UNTIL
021600         WS-ROW-SUB > MUTD-VALIDATE-GRID-SIZE OR NOT MORE-ROWS.
021700 300-EXIT.
021800     EXIT.
021900
022000******************************************************************
022100* 310-CHECK-ONE-ROW-WIDTH - ONE ROW OF THE SQUARE-GRID CHECK,
022200* DRIVEN CHARACTER BY CHARACTER THROUGH 320-CHECK-ONE-CHAR-NOT-
022300* SPACE, THEN A ONE-CHARACTER PEEK PAST THE END OF THE ROW TO
022400* CONFIRM IT ACTUALLY STOPS WHERE GRID-SIZE SAYS IT SHOULD.
022500******************************************************************
022600 310-CHECK-ONE-ROW-WIDTH.
022700     MOVE "Y" TO WS-MORE-COLS-SW.
022800     PERFORM 320-CHECK-ONE-CHAR-NOT-SPACE THRU 320-EXIT
022900         VARYING WS-COL-SUB FROM 1 BY 1 UNTIL
023000         WS-COL-SUB > MUTD-VALIDATE-GRID-SIZE OR NOT MORE-COLS.
023100     IF NOT WS-SAMPLE-IS-VALID
023200         MOVE "N" TO WS-MORE-ROWS-SW
023300         GO TO 310-EXIT.
023400*        ROW-SUB'S CONTENT STOPS EXACTLY AT GRID-SIZE WHEN THE
023500*        ROW IS SHORTER THAN THE FULL 12-BYTE FIELD - IF THE
023600*        BYTE RIGHT AFTER THE CLAIMED WIDTH IS NOT A SPACE, THE
023700*        ROW IS ACTUALLY LONGER (OR SHORTER) THAN GRID-SIZE SAYS.
023800     IF MUTD-VALIDATE-GRID-SIZE < 12
023900         IF MUTD-VALIDATE-ROWS(WS-ROW-SUB)
024000             (MUTD-VALIDATE-GRID-SIZE + 1:1) NOT = SPACE
024100                 MOVE "N" TO WS-VALID-SW
024200                 MOVE "N" TO WS-MORE-ROWS-SW.
024300 310-EXIT.
024400     EXIT.
024500
024600******************************************************************
024700* 320-CHECK-ONE-CHAR-NOT-SPACE - ONE CHARACTER OF THE SQUARE-
024800* GRID CHECK.  A SPACE WITHIN THE CLAIMED WIDTH MEANS THE ROW IS
024900* SHORTER THAN GRID-SIZE CLAIMS - NOT SQUARE.
025000******************************************************************
025100 320-CHECK-ONE-CHAR-NOT-SPACE.
025200     IF MUTD-VALIDATE-ROWS(WS-ROW-SUB)(WS-COL-SUB:1) = SPACE
025300         MOVE "N" TO WS-VALID-SW
025400         MOVE "N" TO WS-MORE-COLS-SW.
025500 320-EXIT.
025600     EXIT.
025700
025800******************************************************************
025900* 400-CHECK-ALPHABET - CHECK 4 OF 4, THE LAST AND MOST EXPENSIVE
026000* OF THE FOUR GROUPS SINCE IT TOUCHES EVERY CELL IN THE GRID.
026100* DRIVES 410-CHECK-ONE-ROW-CHARS ONCE PER ROW.
026200******************************************************************
026300 400-CHECK-ALPHABET.
026400******** TKT#36040 - ACCEPT UPPER OR LOWER CASE A/T/C/G HERE.
026500******** MUTDTECT, NOT THIS ROUTINE, ENFORCES UPPERCASE-ONLY.
026600     MOVE "Y" TO WS-MORE-ROWS-SW.
026700     PERFORM 410-CHECK-ONE-ROW-CHARS THRU 410-EXIT
026800         VARYING WS-ROW-SUB FROM 1 BY 1 UNTIL
026900         WS-ROW-SUB > MUTD-VALIDATE-GRID-SIZE OR NOT MORE-ROWS.
027000 400-EXIT.
027100     EXIT.
027200
027300******************************************************************
027400* 410-CHECK-ONE-ROW-CHARS - ONE ROW OF THE ALPHABET CHECK,
027500* DRIVEN CHARACTER BY CHARACTER THROUGH 420-CHECK-ONE-CHAR-BASE.
027600******************************************************************
027700 410-CHECK-ONE-ROW-CHARS.
027800     MOVE "Y" TO WS-MORE-COLS-SW.
027900     PERFORM 420-CHECK-ONE-CHAR-BASE THRU 420-EXIT
028000         VARYING WS-COL-SUB FROM 1 BY 1 UNTIL
028100         WS-COL-SUB > MUTD-VALIDATE-GRID-SIZE OR NOT MORE-COLS.
028200     IF NOT WS-SAMPLE-IS-VALID
028300         MOVE "N" TO WS-MORE-ROWS-SW.
028400 410-EXIT.
028500     EXIT.
028600
028700******************************************************************
028800* 420-CHECK-ONE-CHAR-BASE - ONE CELL OF THE ALPHABET CHECK.
028900* ACCEPTS BOTH CASES OF A/T/C/G PER TKT#36040 ABOVE; ANYTHING
029000* ELSE (INCLUDING SPACE, WHICH 300-CHECK-SQUARE ALREADY HANDLED
029100* SEPARATELY) FAILS THE SAMPLE.
029200******************************************************************
029300 420-CHECK-ONE-CHAR-BASE.
029400     MOVE MUTD-VALIDATE-ROWS(WS-ROW-SUB)(WS-COL-SUB:1)
029500                                             TO WS-SCAN-CHAR.
029600     IF WS-SCAN-CHAR NOT = "A" AND NOT = "T" AND NOT = "C"
029700      AND NOT = "G" AND NOT = "a" AND NOT = "t" AND NOT = "c"
029800      AND NOT = "g"
029900         MOVE "N" TO WS-VALID-SW
030000         MOVE "N" TO WS-MORE-COLS-SW.
030100 420-EXIT.
030200     EXIT.
